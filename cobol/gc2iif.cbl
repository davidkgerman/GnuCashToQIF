000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  GC2IIF                                                        
000600*                                                                         
000700* AUTHOR :  JON SAYLES                                                    
000800*                                                                         
000900* READS THE ACCOUNT, TRANSACTION, VENDOR AND INVOICE/LOT STAGING          
001000* FILES PRODUCED BY THE GCXTRACT PRE-PROCESSOR AND WRITES A               
001100* QUICKBOOKS IIF (TAB-DELIMITED) IMPORT FILE -- ACCOUNT TABLE,            
001200* VENDOR TABLE, THEN ONE TRNS/SPL/ENDTRNS GROUP PER TRANSACTION,          
001300* GROUPED BY ITS OWNING ACCOUNT IN SORTED FULL-NAME ORDER.                
001400* ORIGINALLY A HEALTH-PLAN COST-CALCULATION SUBPROGRAM CALLED             
001500* FROM THE INPATIENT BILLING RUN; THE FILE-STATUS AND WORKING-            
001600* STORAGE SKELETON WAS KEPT, THE DB2/DL-I LOOKUPS AND COST MATH           
001700* STRIPPED OUT, WHEN THE GNUCASH CONVERSION PROJECT ADOPTED IT            
001800* AS THE THIRD (IIF) OUTPUT ENGINE.                                       
001900****************************************************************          
002000*    1979-04-23  JS   ORIGINAL COST-CALCULATION SUBPROGRAM,               
002100*                      INPATIENT BILLING SUITE -- CALLED ONCE PER         
002200*                      PATIENT TO ROLL UP LAB/EQUIPMENT CHARGES           
002300*                      AGAINST THE PATIENT'S HEALTH PLAN                  
002400*    1985-08-30  JS   ADDED OUT-OF-NETWORK REIMBURSEMENT TABLE            
002500*                      BY STATE  (REQ HP-206)                             
002600*    1999-01-15  WLT  Y2K REMEDIATION - PLAN AND PROVIDER KEYS            
002700*                      WERE NEVER DATE-BEARING, NO CHANGE                 
002800*                      REQUIRED  (REQ Y2K-0231)                           
002900*    2011-07-11  RSH  GUTTED FOR THE GNUCASH CONVERSION PROJECT --        
003000*                      DB2 PLAN/PROVIDER LOOKUPS REMOVED, REPLACED        
003100*                      BY THE ACCOUNT/TRANSACTION/VENDOR/INVOICE          
003200*                      STAGING READS AND IIF OUTPUT EDITS (GC-016)        
003300*    2011-07-19  RSH  ADDED FULL-NAME CONSTRUCTION (TYPE-NAME-            
003400*                      BOUNDED WALK) AND THE GCSORT CALL SHARED           
003500*                      WITH GC2Q2003/GC2Q2004  (REQ GC-016)               
003600*    2012-01-05  MBF  SPLIT DE-DUPLICATION AND SELF-TRANSFER              
003700*                      SUPPRESSION ADDED AHEAD OF THE FIRST LIVE          
003800*                      QUICKBOOKS IMPORT TEST  (REQ GC-039)               
003900*    2012-11-30  RSH  LOT/INVOICE LINKAGE FOR BILL PAYMENTS --            
004000*                      DOCNUM AND PAID NOW RESOLVED THROUGH THE           
004100*                      NEW INVLREC STAGING FILE  (REQ GC-052)             
004200*    2013-09-02  LMK  SPLIT AMOUNT REPACKED COMP-3 TO MATCH THE           
004300*                      MONEY CONVENTION USED ELSEWHERE IN THE             
004400*                      SUITE, TABLE CEILINGS RAISED TO MATCH              
004500*                      GCSORT  (REQ GC-071)                               
004600*    2014-02-18  RSH  UNMAPPED ACCOUNT TYPE NOW ABENDS THE STEP           
004700*                      INSTEAD OF DEFAULTING -- MATCHES THE               
004800*                      QUICKBOOKS IMPORT SPEC, WHICH REJECTS THE          
004900*                      WHOLE FILE ON A BAD ACCNTTYPE ANYWAY               
005000*                      (REQ GC-058)                                       
005100*    2014-03-05  RSH  ACTION WAS COMPARED AGAINST 'PAYMENT'/'BILL'        
005200*                      WITHOUT CASE-FOLDING -- GNUCASH WRITES THE         
005300*                      ACTION IN LOWER CASE SO THE CC/CHECK/BILL          
005400*                      BRANCHES IN 7400 NEVER FIRED.  ACTION IS           
005500*                      NOW UPPERCASED INTO WS-ACTION-FOLD BEFORE          
005600*                      THE COMPARE  (REQ GC-092)                          
005700*    2014-03-05  RSH  RESTORED THE ORIGINAL PROGRAM'S FILE-STATUS/        
005800*                      GO TO 1000-ERROR-RTN OPEN CHECK, DROPPED           
005900*                      WHEN THE SUBPROGRAM WAS RETARGETED AS A            
006000*                      MAIN DRIVER -- 1000-OPEN-FILES NOW TESTS           
006100*                      EACH FILE'S STATUS AND BRANCHES TO 1090-           
006200*                      ERROR-RTN ON FAILURE  (REQ GC-093)                 
006300*    2014-03-19  RSH  TRNS LINE WAS MISSING TRNSID, MEMO, CLEAR,          
006400*                      DUEDATE, TOPRINT AND PAID, AND SPL WAS             
006500*                      MISSING SPLID, THE BLANK NAME COLUMN AND           
006600*                      CLEAR -- QUICKBOOKS REJECTED THE FILE.             
006700*                      ADDED THE MISSING COLUMNS IN THE RIGHT             
006800*                      ORDER AND WIRED WT-RECON-STATUS, WS-PAID-SW        
006900*                      AND WT-DATE-DUE, ALREADY BEING LOADED,             
007000*                      THROUGH TO THE OUTPUT  (REQ GC-095)                
007100****************************************************************          
007200 IDENTIFICATION DIVISION.                                                 
007300 PROGRAM-ID.    GC2IIF.                                                   
007400 AUTHOR.        JON SAYLES.                                               
007500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
007600 DATE-WRITTEN.  04/23/79.                                                 
007700 DATE-COMPILED.                                                           
007800 SECURITY.      NON-CONFIDENTIAL.                                         
007900                                                                          
008000 ENVIRONMENT DIVISION.                                                    
008100 CONFIGURATION SECTION.                                                   
008200 SOURCE-COMPUTER.  IBM-390.                                               
008300 OBJECT-COMPUTER.  IBM-390.                                               
008400 SPECIAL-NAMES.                                                           
008500     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.                                   
008600                                                                          
008700 INPUT-OUTPUT SECTION.                                                    
008800 FILE-CONTROL.                                                            
008900     SELECT ACCOUNT-STG-FILE ASSIGN TO GCACCT                             
009000         ACCESS MODE IS SEQUENTIAL                                        
009100         FILE STATUS IS WS-ACCT-STATUS.                                   
009200     SELECT TRAN-STG-FILE ASSIGN TO GCTRAN                                
009300         ACCESS MODE IS SEQUENTIAL                                        
009400         FILE STATUS IS WS-TRAN-STATUS.                                   
009500     SELECT VEND-STG-FILE ASSIGN TO GCVEND                                
009600         ACCESS MODE IS SEQUENTIAL                                        
009700         FILE STATUS IS WS-VEND-STATUS.                                   
009800     SELECT INVL-STG-FILE ASSIGN TO GCINVL                                
009900         ACCESS MODE IS SEQUENTIAL                                        
010000         FILE STATUS IS WS-INVL-STATUS.                                   
010100     SELECT IIF-OUT-FILE ASSIGN TO IIFOUT                                 
010200         ACCESS MODE IS SEQUENTIAL                                        
010300         FILE STATUS IS WS-IIF-STATUS.                                    
010400                                                                          
010500 DATA DIVISION.                                                           
010600 FILE SECTION.                                                            
010700* ONE CHART-OF-ACCOUNTS ROW PER GNUCASH ACCOUNT, PRODUCED BY THE          
010800* GCXTRACT PRE-PROCESSOR FROM THE BOOK'S ACCOUNTS TABLE.                  
010900 FD  ACCOUNT-STG-FILE                                                     
011000     RECORDING MODE IS F                                                  
011100     LABEL RECORDS ARE STANDARD.                                          
011200     COPY ACCTREC.                                                        
011300                                                                          
011400* HEADER/SPLIT-DETAIL STAGING FILE -- SEE 2550-STORE-TRAN-ROW FOR         
011500* HOW THE TWO ROW SHAPES ARE TOLD APART AND REASSEMBLED.                  
011600 FD  TRAN-STG-FILE                                                        
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORDS ARE STANDARD.                                          
011900     COPY TRNSREC.                                                        
012000                                                                          
012100* ONE ROW PER QUICKBOOKS VENDOR, CARRIED OVER FROM GNUCASH'S              
012200* VENDOR/EMPLOYEE TABLE BY THE PRE-PROCESSOR.                             
012300 FD  VEND-STG-FILE                                                        
012400     RECORDING MODE IS F                                                  
012500     LABEL RECORDS ARE STANDARD.                                          
012600     COPY VENDREC.                                                        
012700                                                                          
012800* ADDED UNDER REQ GC-052 -- SEE 2800-LOAD-INVOICES-LOTS.                  
012900 FD  INVL-STG-FILE                                                        
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORDS ARE STANDARD.                                          
013200     COPY INVLREC.                                                        
013300                                                                          
013400* THE FINISHED TAB-DELIMITED IIF IMPORT FILE, VARIABLE LENGTH             
013500* SINCE ACCNT/VEND/TRNS/SPL/ENDTRNS LINES ARE ALL DIFFERENT               
013600* WIDTHS.                                                                 
013700 FD  IIF-OUT-FILE                                                         
013800     RECORDING MODE IS V                                                  
013900     LABEL RECORDS ARE STANDARD.                                          
014000 01  IIF-OUT-REC                    PIC X(400).                           
014100                                                                          
014200 WORKING-STORAGE SECTION.                                                 
014300                                                                          
014400 * FILE-STATUS BYTES FOR THE FOUR STAGING FILES AND THE IIF OUTPUT        
014500* FILE -- '00' IS SUCCESSFUL, '10' IS END-OF-FILE ON A SEQUENTIAL         
014600* READ.  1000-OPEN-FILES TESTS THESE RIGHT AFTER EACH OPEN; THE           
014700* LOAD PARAGRAPHS TEST THEM AFTER EVERY READ.                             
014800 01  WS-FIELDS.                                                           
014900     05  WS-ACCT-STATUS         PIC X(2).                                 
015000         88  WS-ACCT-OK                    VALUE '00'.                    
015100         88  WS-ACCT-EOF                   VALUE '10'.                    
015200     05  WS-TRAN-STATUS         PIC X(2).                                 
015300         88  WS-TRAN-OK                    VALUE '00'.                    
015400         88  WS-TRAN-EOF                   VALUE '10'.                    
015500     05  WS-VEND-STATUS         PIC X(2).                                 
015600         88  WS-VEND-OK                    VALUE '00'.                    
015700         88  WS-VEND-EOF                   VALUE '10'.                    
015800     05  WS-INVL-STATUS         PIC X(2).                                 
015900         88  WS-INVL-OK                    VALUE '00'.                    
016000         88  WS-INVL-EOF                   VALUE '10'.                    
016100     05  WS-IIF-STATUS          PIC X(2).                                 
016200         88  WS-IIF-OK                     VALUE '00'.                    
016300                                                                          
016400* A FEW SCRATCH SCALARS KEPT AS STANDALONE 77-LEVELS, SHOP HABIT          
016500* FOR SUBSCRIPTS/SWITCHES/CONSTANTS THAT DO NOT BELONG TO ANY             
016600* LARGER GROUP (SEE THE OLD PATIENT-BILLING COPYBOOKS FOR THE             
016700* SAME STYLE).                                                            
016800 77  WS-ERR-FILE-STATUS         PIC X(2).                                 
016900 77  WS-CLEAR-FLAG              PIC X(1).                                 
017000 01  WS-ERR-FILE-NAME           PIC X(30).                                
017100                                                                          
017200* WS-xxx-COUNT FIELDS ARE THE HIGH-WATER MARK OF EACH WORK TABLE,         
017300* SET ONCE DURING LOAD AND NEVER CHANGED AFTER (EXCEPT WS-SPL-            
017400* COUNT, WHICH IS RESET PER TRANSACTION BY 7520-BUILD-SPL-LINES).         
017500* THE REMAINING FIELDS ARE SCRATCH SUBSCRIPTS CARRIED BETWEEN             
017600* PARAGRAPHS BY THE GENERAL-PURPOSE LOOKUP ROUTINES -- WS-PRIME-IX        
017700* AND WS-PRIME-ACCT-IX IN PARTICULAR ARE SET BY 7025-RESOLVE-             
017800* PRIMARY-SPLIT AND READ BY EVERY PARAGRAPH DOWNSTREAM OF IT FOR          
017900* THE CURRENT TRANSACTION.                                                
018000 01  WORK-VARIABLES.                                                      
018100     05  WS-ACCT-COUNT          PIC S9(8) COMP    VALUE ZERO.             
018200     05  WS-TRAN-COUNT          PIC S9(8) COMP    VALUE ZERO.             
018300     05  WS-VEND-COUNT          PIC S9(8) COMP    VALUE ZERO.             
018400     05  WS-INVL-COUNT          PIC S9(8) COMP    VALUE ZERO.             
018500     05  WS-PRIME-IX            PIC S9(4) COMP.                           
018600     05  WS-PRIME-ACCT-IX       PIC S9(8) COMP.                           
018700     05  WS-LOOK-IX             PIC S9(8) COMP.                           
018800     05  WS-INVL-LOOK-IX        PIC S9(8) COMP.                           
018900     05  WS-INVL-TRAN-IX        PIC S9(8) COMP.                           
019000     05  WS-TRAN-LOOK-IX        PIC S9(8) COMP.                           
019100     05  WS-DEDUP-START         PIC S9(4) COMP.                           
019200     05  WS-SPL-COUNT           PIC S9(4) COMP.                           
019300                                                                          
019400* ALL SWITCHES FOLLOW THE SHOP'S 'Y'/'N' CONVENTION WITH AN 88            
019500* NAMING THE 'Y' CONDITION -- SET FRESH AT THE TOP OF WHATEVER            
019600* PARAGRAPH OWNS THE SWITCH, TESTED BY THAT PARAGRAPH'S CALLER.           
019700 01  WS-SWITCHES.                                                         
019800     05  WS-FOUND-SW            PIC X(1)          VALUE 'N'.              
019900         88  WS-FOUND                          VALUE 'Y'.                 
020000     05  WS-PRIME-FOUND-SW      PIC X(1)          VALUE 'N'.              
020100         88  WS-PRIME-FOUND                     VALUE 'Y'.                
020200     05  WS-DE-RESULT-SW        PIC X(1)          VALUE 'N'.              
020300         88  WS-IS-DBL-ENTRY                    VALUE 'Y'.                
020400     05  WS-TRAN-FOUND-SW       PIC X(1)          VALUE 'N'.              
020500         88  WS-TRAN-FOUND                      VALUE 'Y'.                
020600     05  WS-LOT-FOUND-SW        PIC X(1)          VALUE 'N'.              
020700         88  WS-LOT-FOUND                       VALUE 'Y'.                
020800     05  WS-INVL-MISSING-SW     PIC X(1)          VALUE 'N'.              
020900         88  WS-INVL-MISSING                    VALUE 'Y'.                
021000     05  WS-PAID-SW             PIC X(1)          VALUE 'N'.              
021100         88  WS-PAID-YES                        VALUE 'Y'.                
021200                                                                          
021300 77  WS-DE-CHECK-IX             PIC S9(4) COMP.                           
021400 77  WS-TAB                     PIC X(1)          VALUE X'09'.            
021500 01  WS-LOT-CHECK-GUID          PIC X(32).                                
021600 01  WS-TRAN-LOOK-GUID          PIC X(32).                                
021700 01  WS-LEAF-TYPE-NAME          PIC X(16).                                
021800                                                                          
021900* ACTION IS CASE-FOLDED HERE BEFORE THE 7400 COMPARES -- GNUCASH          
022000* WRITES THE SPLIT ACTION IN LOWER CASE ('payment', 'bill') AND           
022100* THE COMPARE MUST NOT CARE (SPEC BUSINESS RULE - IIF TRANSACTION-        
022200* TYPE DERIVATION).                                                       
022300 01  WS-ACTION-FOLD             PIC X(16).                                
022400 01  WS-LOWER-ALPHABET          PIC X(26)                                 
022500     VALUE 'abcdefghijklmnopqrstuvwxyz'.                                  
022600 01  WS-UPPER-ALPHABET          PIC X(26)                                 
022700     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
022800                                                                          
022900 01  IIF-EDIT-AREA.                                                       
023000     05  QE-AMOUNT-IN           PIC S9(9)V99 COMP-3.                      
023100     05  QE-AMOUNT-EDIT         PIC -(7)9.99.                             
023200     05  QE-DATE-IN             PIC 9(8).                                 
023300     05  QE-DATE-IN-R  REDEFINES QE-DATE-IN.                              
023400         10  QE-YYYY            PIC 9(4).                                 
023500         10  QE-MM              PIC 9(2).                                 
023600         10  QE-DD              PIC 9(2).                                 
023700     05  QE-DATE-EDIT           PIC X(10).                                
023800     05  QE-DUE-DATE-IN         PIC 9(8).                                 
023900     05  QE-DUE-DATE-IN-R  REDEFINES QE-DUE-DATE-IN.                      
024000         10  QE-DUE-YYYY        PIC 9(4).                                 
024100         10  QE-DUE-MM          PIC 9(2).                                 
024200         10  QE-DUE-DD          PIC 9(2).                                 
024300     05  QE-DUE-DATE-EDIT       PIC X(10).                                
024400     05  QE-SPLIT-ID-EDIT       PIC 9(4).                                 
024500                                                                          
024600* --------------------------------------------------------------          
024700* ACCOUNT WORK TABLE -- ONE ENTRY PER GNUCASH ACCOUNT.  UNLIKE            
024800* THE QIF ENGINES, EVERY ACCOUNT IS EXPORTED TO THE ACCNT LIST            
024900* REGARDLESS OF TYPE (SEE 5000-WRITE-ACCNT-LIST) -- WA-IIF-TYPE           
025000* AND WA-CLASSIFIED-TYPE EXIST ONLY TO DRIVE THE TRANSACTION-SIDE         
025100* RULES (PRIMARY-SPLIT RESOLUTION, TRANSACTION-TYPE DERIVATION).          
025200* --------------------------------------------------------------          
025300 01  WS-ACCT-TABLE.                                                       
025400     05  WS-ACCT-ENTRY OCCURS 2000 TIMES INDEXED BY WA-IX.                
025500         10  WA-GUID            PIC X(32).                                
025600         10  WA-PARENT-GUID     PIC X(32).                                
025700         10  WA-NAME            PIC X(60).                                
025800         10  WA-TYPE-NAME       PIC X(16).                                
025900         10  WA-DESCRIPTION     PIC X(80).                                
026000         10  WA-NOTES           PIC X(80).                                
026100         10  WA-CODE            PIC X(20).                                
026200         10  WA-FULL-NAME       PIC X(200).                               
026300         10  WA-CLASSIFIED-TYPE PIC S9(2) COMP.                           
026400         10  WA-IIF-TYPE        PIC X(8).                                 
026500                                                                          
026600* SORT-TABLE VIEW OF THE SAME STORAGE -- PASSED TO GCSORT.  THE           
026700* KEY IS THE FULL NAME, THE PAYLOAD IS THE SUBSCRIPT BACK INTO            
026800* WS-ACCT-TABLE.                                                          
026900 01  WS-SORT-SIZE                PIC S9(8) COMP    VALUE ZERO.            
027000 01  WS-SORT-TABLE.                                                       
027100     05  WS-SORT-ENTRY OCCURS 0 TO 2000 TIMES                             
027200                       DEPENDING ON WS-SORT-SIZE                          
027300                       INDEXED BY WS-SORT-IX.                             
027400         10  WSE-KEY            PIC X(200).                               
027500         10  WSE-ACCT-IX        PIC S9(4) COMP.                           
027600                                                                          
027700* ORDER-OF-EXPORT TABLE -- FILLED FROM WS-SORT-TABLE AFTER THE            
027800* CALL TO GCSORT RETURNS.                                                 
027900 01  WA-EXPORT-ORDER-R REDEFINES WS-SORT-TABLE.                           
028000     05  FILLER OCCURS 0 TO 2000 TIMES                                    
028100                DEPENDING ON WS-SORT-SIZE                                 
028200                INDEXED BY WA-EXP-IX.                                     
028300         10  FILLER             PIC X(200).                               
028400         10  WA-EXPORT-ACCT-IX  PIC S9(4) COMP.                           
028500                                                                          
028600* --------------------------------------------------------------          
028700* TRANSACTION WORK TABLE -- ONE ENTRY PER GNUCASH TRANSACTION,            
028800* WITH A NESTED VARIABLE-LENGTH SPLIT TABLE.  WT-SPLIT-DROP-SW            
028900* MARKS A SPLIT THAT 7300-DEDUP-SPLITS FOLDED INTO AN EARLIER             
029000* SPLIT ON THE SAME ACCOUNT; EVERY OTHER PARAGRAPH THAT WALKS             
029100* THIS TABLE MUST SKIP A DROPPED SPLIT.                                   
029200* --------------------------------------------------------------          
029300 01  WS-TRAN-TABLE.                                                       
029400     05  WS-TRAN-ENTRY OCCURS 3000 TIMES INDEXED BY WT-IX.                
029500         10  WT-GUID            PIC X(32).                                
029600         10  WT-DATE-POSTED     PIC 9(8).                                 
029700         10  WT-DATE-POSTED-R REDEFINES WT-DATE-POSTED.                   
029800             15  WT-DP-YYYY     PIC 9(4).                                 
029900             15  WT-DP-MM       PIC 9(2).                                 
030000             15  WT-DP-DD       PIC 9(2).                                 
030100         10  WT-DATE-DUE        PIC 9(8).                                 
030200         10  WT-DESCRIPTION     PIC X(200).                               
030300         10  WT-REF             PIC X(20).                                
030400         10  WT-TRAN-TYPE       PIC X(8).                                 
030500         10  WT-EXPORT-TYPE     PIC X(12).                                
030600         10  WT-SPLIT-COUNT     PIC S9(4) COMP.                           
030700         10  WT-SPLIT OCCURS 1 TO 20 TIMES                                
030800                       DEPENDING ON WT-SPLIT-COUNT                        
030900                       INDEXED BY WT-SIX WT-SJX.                          
031000             15  WT-ACCOUNT-GUID    PIC X(32).                            
031100             15  WT-AMOUNT          PIC S9(9)V99 COMP-3.                  
031200             15  WT-MEMO            PIC X(200).                           
031300             15  WT-ACTION          PIC X(16).                            
031400             15  WT-RECON-STATUS    PIC X(1).                             
031500             15  WT-LOT-GUID        PIC X(32).                            
031600             15  WT-SPLIT-DROP-SW   PIC X(1).                             
031700                 88  WT-SPLIT-DROPPED           VALUE 'Y'.                
031800                                                                          
031900 01  WS-PENDING-HEADER.                                                   
032000     05  WP-GUID                PIC X(32).                                
032100     05  WP-DATE-POSTED         PIC 9(8).                                 
032200     05  WP-DATE-DUE            PIC 9(8).                                 
032300     05  WP-DESCRIPTION         PIC X(200).                               
032400     05  WP-REF                 PIC X(20).                                
032500     05  WP-TRAN-TYPE           PIC X(8).                                 
032600     05  WP-HAVE-HEADER-SW      PIC X(1)          VALUE 'N'.              
032700         88  WP-HAVE-HEADER               VALUE 'Y'.                      
032800                                                                          
032900* --------------------------------------------------------------          
033000* VENDOR WORK TABLE -- WRITTEN STRAIGHT THROUGH TO THE VEND LIST          
033100* IN LOAD (INSERTION) ORDER, NO SORT.                                     
033200* --------------------------------------------------------------          
033300 01  WS-VEND-TABLE.                                                       
033400     05  WS-VEND-ENTRY OCCURS 500 TIMES INDEXED BY WV-IX.                 
033500         10  WV-NAME            PIC X(60).                                
033600         10  WV-ID              PIC X(20).                                
033700         10  WV-ADDR-NAME       PIC X(60).                                
033800         10  WV-ADDR-LINE-1     PIC X(60).                                
033900         10  WV-ADDR-LINE-2     PIC X(60).                                
034000         10  WV-ACTIVE          PIC 9(1).                                 
034100                                                                          
034200* --------------------------------------------------------------          
034300* INVOICE/LOT WORK TABLE.  WI-TRAN-IX AND WI-ACCT-IX ARE FILLED           
034400* IN BY 4400-CROSSLINK-INVOICES ONCE THE ACCOUNT AND TRANSACTION          
034500* TABLES ARE BOTH LOADED; ZERO MEANS THE GUID DID NOT RESOLVE.            
034600* --------------------------------------------------------------          
034700 01  WS-INVL-TABLE.                                                       
034800     05  WS-INVL-ENTRY OCCURS 1000 TIMES INDEXED BY WI-IX.                
034900         10  WI-INVOICE-GUID        PIC X(32).                            
035000         10  WI-DATE-OPENED         PIC 9(8).                             
035100         10  WI-DATE-POSTED         PIC 9(8).                             
035200         10  WI-INVOICE-ID          PIC X(20).                            
035300         10  WI-ACTIVE              PIC 9(1).                             
035400         10  WI-ACCOUNT-GUID        PIC X(32).                            
035500         10  WI-INVOICE-TRAN-GUID   PIC X(32).                            
035600         10  WI-LOT-GUID            PIC X(32).                            
035700         10  WI-LOT-ACCOUNT-GUID    PIC X(32).                            
035800         10  WI-TRAN-IX             PIC S9(8) COMP.                       
035900         10  WI-ACCT-IX             PIC S9(8) COMP.                       
036000                                                                          
036100* --------------------------------------------------------------          
036200* PER-TRANSACTION SPL-LINE SCRATCH BUFFER.  7520-BUILD-SPL-LINES          
036300* RENDERS EVERY NON-PRIMARY SPLIT INTO THIS TABLE BEFORE ANYTHING         
036400* IS WRITTEN, SO 7550-CHECK-SELF-TRANSFER CAN SUPPRESS THE WHOLE          
036500* TRNS/SPL/ENDTRNS GROUP (SELF-TRANSFER RULE) WITHOUT HAVING TO           
036600* UN-WRITE ANY LINES ALREADY SENT TO THE OUTPUT FILE.                     
036700* --------------------------------------------------------------          
036800 01  WS-SPL-BUFFER.                                                       
036900     05  WS-SPL-ENTRY OCCURS 20 TIMES INDEXED BY WS-SPL-BUF-IX.           
037000         10  WS-SPL-TEXT        PIC X(400).                               
037100                                                                          
037200 01  WS-FULLNAME-SCRATCH         PIC X(210).                              
037300 01  WS-SPL-DOCNUM               PIC X(20).                               
037400 01  WS-LINE-OUT                 PIC X(400).                              
037500                                                                          
037600 PROCEDURE DIVISION.                                                      
037700                                                                          
037800* THE FULL BATCH FLOW FOR THE IIF CONVERSION -- OPEN, LOAD ALL            
037900* FOUR STAGING FILES, BUILD FULL NAMES, SORT, CLASSIFY, LINK              
038000* INVOICES TO THEIR TRANSACTIONS AND ACCOUNTS, THEN WRITE THE             
038100* ACCOUNT LIST, THE VENDOR LIST AND FINALLY THE TRANSACTIONS              
038200* THEMSELVES, IN THAT ORDER (SPEC BATCH FLOW - IIF STEPS).                
038300 0000-MAIN-LINE.                                                          
038400     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.                       
038500     PERFORM 2000-LOAD-ACCOUNTS     THRU 2000-EXIT.                       
038600     PERFORM 2500-LOAD-TRANSACTIONS THRU 2500-EXIT.                       
038700     PERFORM 2700-LOAD-VENDORS      THRU 2700-EXIT.                       
038800     PERFORM 2800-LOAD-INVOICES-LOTS THRU 2800-EXIT.                      
038900     PERFORM 3000-BUILD-FULL-NAMES  THRU 3000-EXIT.                       
039000     PERFORM 3500-SORT-ACCOUNTS     THRU 3500-EXIT.                       
039100     PERFORM 4200-CLASSIFY-ACCOUNTS THRU 4200-EXIT.                       
039200     PERFORM 4400-CROSSLINK-INVOICES THRU 4400-EXIT.                      
039300     PERFORM 7300-DEDUP-SPLITS      THRU 7300-EXIT.                       
039400     PERFORM 5000-WRITE-ACCNT-LIST  THRU 5000-EXIT.                       
039500     PERFORM 5500-WRITE-VEND-LIST   THRU 5500-EXIT.                       
039600     PERFORM 7000-WRITE-TRANSACTIONS THRU 7000-EXIT.                      
039700     PERFORM 1050-CLOSE-FILES       THRU 1050-EXIT.                       
039800     GOBACK.                                                              
039900                                                                          
040000* OPENS ALL FOUR GCXTRACT STAGING FILES PLUS THE IIF OUTPUT FILE,         
040100* ONE AT A TIME, TESTING FILE-STATUS AFTER EACH OPEN -- THE SAME          
040200* SEQUENCE THE ORIGINAL CALCCOST SUBPROGRAM USED FOR ITS DB2              
040300* CURSOR OPENS, JUST WITH QSAM FILES IN PLACE OF THE CURSORS.             
040400 1000-OPEN-FILES.                                                         
040500     OPEN INPUT  ACCOUNT-STG-FILE.                                        
040600     IF NOT WS-ACCT-OK                                                    
040700         MOVE 'ACCOUNT STAGING FILE'  TO WS-ERR-FILE-NAME                 
040800         MOVE WS-ACCT-STATUS          TO WS-ERR-FILE-STATUS               
040900         GO TO 1090-ERROR-RTN                                             
041000     END-IF.                                                              
041100     OPEN INPUT  TRAN-STG-FILE.                                           
041200     IF NOT WS-TRAN-OK                                                    
041300         MOVE 'TRANSACTION STAGING FILE' TO WS-ERR-FILE-NAME              
041400         MOVE WS-TRAN-STATUS          TO WS-ERR-FILE-STATUS               
041500         GO TO 1090-ERROR-RTN                                             
041600     END-IF.                                                              
041700     OPEN INPUT  VEND-STG-FILE.                                           
041800     IF NOT WS-VEND-OK                                                    
041900         MOVE 'VENDOR STAGING FILE'   TO WS-ERR-FILE-NAME                 
042000         MOVE WS-VEND-STATUS          TO WS-ERR-FILE-STATUS               
042100         GO TO 1090-ERROR-RTN                                             
042200     END-IF.                                                              
042300     OPEN INPUT  INVL-STG-FILE.                                           
042400     IF NOT WS-INVL-OK                                                    
042500         MOVE 'INVOICE/LOT STAGING FILE' TO WS-ERR-FILE-NAME              
042600         MOVE WS-INVL-STATUS          TO WS-ERR-FILE-STATUS               
042700         GO TO 1090-ERROR-RTN                                             
042800     END-IF.                                                              
042900     OPEN OUTPUT IIF-OUT-FILE.                                            
043000     IF NOT WS-IIF-OK                                                     
043100         MOVE 'IIF OUTPUT FILE'      TO WS-ERR-FILE-NAME                  
043200         MOVE WS-IIF-STATUS          TO WS-ERR-FILE-STATUS                
043300         GO TO 1090-ERROR-RTN                                             
043400     END-IF.                                                              
043500 1000-EXIT.                                                               
043600     EXIT.                                                                
043700                                                                          
043800* ABEND ROUTINE FOR A BAD OPEN (SHOP CONVENTION CARRIED OVER FROM         
043900* THE CALCCOST FILE-STATUS/GO TO STYLE) -- DISPLAYS THE OFFENDING         
044000* FILE NAME AND ITS FILE STATUS, THEN TERMINATES THE RUN.                 
044100 1090-ERROR-RTN.                                                          
044200     DISPLAY 'GC2IIF ERROR OPENING ' WS-ERR-FILE-NAME                     
044300             ' STATUS ' WS-ERR-FILE-STATUS.                               
044400     DISPLAY 'GC2IIF TERMINATING PROGRAM DUE TO FILE ERROR'.              
044500     MOVE 16 TO RETURN-CODE.                                              
044600     STOP RUN.                                                            
044700                                                                          
044800* NORMAL END-OF-RUN CLOSE -- NO STATUS CHECK, MATCHING THE SHOP'S         
044900* LONGSTANDING PRACTICE OF ONLY TESTING FILE-STATUS ON OPEN.              
045000 1050-CLOSE-FILES.                                                        
045100     CLOSE ACCOUNT-STG-FILE.                                              
045200     CLOSE TRAN-STG-FILE.                                                 
045300     CLOSE VEND-STG-FILE.                                                 
045400     CLOSE INVL-STG-FILE.                                                 
045500     CLOSE IIF-OUT-FILE.                                                  
045600 1050-EXIT.                                                               
045700     EXIT.                                                                
045800                                                                          
045900* --------------------------------------------------------------          
046000* PHASE 1 -- READ THE STAGING FILES INTO STORAGE                          
046100* --------------------------------------------------------------          
046200 2000-LOAD-ACCOUNTS.                                                      
046300     READ ACCOUNT-STG-FILE                                                
046400         AT END SET WS-ACCT-EOF TO TRUE.                                  
046500     PERFORM 2050-STORE-ACCOUNT THRU 2050-EXIT                            
046600         UNTIL WS-ACCT-EOF.                                               
046700 2000-EXIT.                                                               
046800     EXIT.                                                                
046900                                                                          
047000* MOVE ONE ACCTREC ROW INTO THE NEXT WS-ACCT-TABLE SLOT.  FULL            
047100* NAME AND CLASSIFIED-TYPE ARE NOT KNOWN YET -- THEY ARE FILLED           
047200* IN BY LATER PHASES, ONCE EVERY ACCOUNT IS IN STORAGE.                   
047300 2050-STORE-ACCOUNT.                                                      
047400     ADD 1 TO WS-ACCT-COUNT.                                              
047500     SET WA-IX TO WS-ACCT-COUNT.                                          
047600     MOVE ACS-GUID          TO WA-GUID(WA-IX).                            
047700     MOVE ACS-PARENT-GUID   TO WA-PARENT-GUID(WA-IX).                     
047800     MOVE ACS-NAME          TO WA-NAME(WA-IX).                            
047900     MOVE ACS-TYPE-NAME     TO WA-TYPE-NAME(WA-IX).                       
048000     MOVE ACS-DESCRIPTION   TO WA-DESCRIPTION(WA-IX).                     
048100     MOVE ACS-NOTES         TO WA-NOTES(WA-IX).                           
048200     MOVE ACS-CODE          TO WA-CODE(WA-IX).                            
048300     MOVE SPACES            TO WA-FULL-NAME(WA-IX).                       
048400     MOVE ZERO              TO WA-CLASSIFIED-TYPE(WA-IX).                 
048500     READ ACCOUNT-STG-FILE                                                
048600         AT END SET WS-ACCT-EOF TO TRUE.                                  
048700 2050-EXIT.                                                               
048800     EXIT.                                                                
048900                                                                          
049000* GCTRAN CARRIES A HEADER ROW FOR EACH TRANSACTION FOLLOWED BY ONE        
049100* ROW PER SPLIT -- 2550 SORTS THAT OUT.  THE FINAL FLUSH PICKS UP         
049200* THE LAST TRANSACTION IN THE FILE, WHICH HAS NO TRAILING HEADER          
049300* ROW TO TRIGGER ITS OWN FLUSH.                                           
049400 2500-LOAD-TRANSACTIONS.                                                  
049500     READ TRAN-STG-FILE                                                   
049600         AT END SET WS-TRAN-EOF TO TRUE.                                  
049700     PERFORM 2550-STORE-TRAN-ROW THRU 2550-EXIT                           
049800         UNTIL WS-TRAN-EOF.                                               
049900     PERFORM 2590-FLUSH-PENDING-HEADER THRU 2590-EXIT.                    
050000 2500-EXIT.                                                               
050100     EXIT.                                                                
050200                                                                          
050300* A HEADER ROW FLUSHES ANY PRIOR TRANSACTION AND STARTS BUFFERING         
050400* A NEW ONE IN WS-PENDING-HEADER; A SPLIT ROW APPENDS ONTO THE            
050500* TRANSACTION CURRENTLY BUILT IN WS-TRAN-TABLE (WS-TRAN-COUNT IS          
050600* NOT BUMPED UNTIL THE FLUSH, SO WT-SIX HERE INDEXES THE ROW STILL        
050700* BEING ASSEMBLED).                                                       
050800 2550-STORE-TRAN-ROW.                                                     
050900     IF TRS-IS-HEADER                                                     
051000         PERFORM 2590-FLUSH-PENDING-HEADER THRU 2590-EXIT                 
051100         MOVE TRS-GUID          TO WP-GUID                                
051200         MOVE TRS-DATE-POSTED   TO WP-DATE-POSTED                         
051300         MOVE TRS-DATE-DUE      TO WP-DATE-DUE                            
051400         MOVE TRS-DESCRIPTION   TO WP-DESCRIPTION                         
051500         MOVE TRS-REF           TO WP-REF                                 
051600         MOVE TRS-TRAN-TYPE     TO WP-TRAN-TYPE                           
051700         SET WP-HAVE-HEADER     TO TRUE                                   
051800     ELSE                                                                 
051900         ADD 1 TO WT-SPLIT-COUNT(WS-TRAN-COUNT)                           
052000         SET WT-SIX TO WT-SPLIT-COUNT(WS-TRAN-COUNT)                      
052100         MOVE TRS-ACCOUNT-GUID                                            
052200             TO WT-ACCOUNT-GUID(WS-TRAN-COUNT WT-SIX)                     
052300         MOVE TRS-SPLIT-AMOUNT                                            
052400             TO WT-AMOUNT(WS-TRAN-COUNT WT-SIX)                           
052500         MOVE TRS-MEMO   TO WT-MEMO(WS-TRAN-COUNT WT-SIX)                 
052600         MOVE TRS-ACTION TO WT-ACTION(WS-TRAN-COUNT WT-SIX)               
052700         MOVE TRS-RECON-STATUS                                            
052800             TO WT-RECON-STATUS(WS-TRAN-COUNT WT-SIX)                     
052900         MOVE TRS-LOT-GUID                                                
053000             TO WT-LOT-GUID(WS-TRAN-COUNT WT-SIX)                         
053100         MOVE 'N' TO WT-SPLIT-DROP-SW(WS-TRAN-COUNT WT-SIX)               
053200     END-IF.                                                              
053300     READ TRAN-STG-FILE                                                   
053400         AT END SET WS-TRAN-EOF TO TRUE.                                  
053500 2550-EXIT.                                                               
053600     EXIT.                                                                
053700                                                                          
053800* COMMIT THE BUFFERED HEADER TO THE NEXT WS-TRAN-TABLE SLOT.  A           
053900* NO-OP THE FIRST TIME IT IS CALLED (BEFORE ANY HEADER HAS BEEN           
054000* SEEN) AND HARMLESS IF CALLED TWICE IN A ROW.                            
054100 2590-FLUSH-PENDING-HEADER.                                               
054200     IF WP-HAVE-HEADER                                                    
054300         ADD 1 TO WS-TRAN-COUNT                                           
054400         SET WT-IX TO WS-TRAN-COUNT                                       
054500         MOVE WP-GUID           TO WT-GUID(WT-IX)                         
054600         MOVE WP-DATE-POSTED    TO WT-DATE-POSTED(WT-IX)                  
054700         MOVE WP-DATE-DUE       TO WT-DATE-DUE(WT-IX)                     
054800         MOVE WP-DESCRIPTION    TO WT-DESCRIPTION(WT-IX)                  
054900         MOVE WP-REF            TO WT-REF(WT-IX)                          
055000         MOVE WP-TRAN-TYPE      TO WT-TRAN-TYPE(WT-IX)                    
055100         MOVE SPACES            TO WT-EXPORT-TYPE(WT-IX)                  
055200         MOVE ZERO              TO WT-SPLIT-COUNT(WT-IX)                  
055300         SET WP-HAVE-HEADER-SW  TO 'N'                                    
055400     END-IF.                                                              
055500 2590-EXIT.                                                               
055600     EXIT.                                                                
055700                                                                          
055800* GCVEND IS A FLAT LOAD -- ONE ROW PER VENDOR, NO HEADER/DETAIL           
055900* SPLIT LIKE THE TRANSACTION FILE.                                        
056000 2700-LOAD-VENDORS.                                                       
056100     READ VEND-STG-FILE                                                   
056200         AT END SET WS-VEND-EOF TO TRUE.                                  
056300     PERFORM 2750-STORE-VENDOR THRU 2750-EXIT                             
056400         UNTIL WS-VEND-EOF.                                               
056500 2700-EXIT.                                                               
056600     EXIT.                                                                
056700                                                                          
056800* MOVE ONE VENDREC ROW INTO THE NEXT WS-VEND-TABLE SLOT, IN LOAD          
056900* ORDER -- THIS TABLE IS NEVER SORTED, UNLIKE THE ACCOUNT TABLE.          
057000 2750-STORE-VENDOR.                                                       
057100     ADD 1 TO WS-VEND-COUNT.                                              
057200     SET WV-IX TO WS-VEND-COUNT.                                          
057300     MOVE VNS-NAME          TO WV-NAME(WV-IX).                            
057400     MOVE VNS-ID            TO WV-ID(WV-IX).                              
057500     MOVE VNS-ADDR-NAME     TO WV-ADDR-NAME(WV-IX).                       
057600     MOVE VNS-ADDR-LINE-1   TO WV-ADDR-LINE-1(WV-IX).                     
057700     MOVE VNS-ADDR-LINE-2   TO WV-ADDR-LINE-2(WV-IX).                     
057800     MOVE VNS-ACTIVE        TO WV-ACTIVE(WV-IX).                          
057900     READ VEND-STG-FILE                                                   
058000         AT END SET WS-VEND-EOF TO TRUE.                                  
058100 2750-EXIT.                                                               
058200     EXIT.                                                                
058300                                                                          
058400* GCINVL IS THE STAGING FILE THAT DID NOT EXIST BEFORE REQ                
058500* GC-052 -- IT CARRIES ONE ROW PER INVOICE, EACH TIED TO THE              
058600* GNUCASH LOT THAT MATCHES ITS PAYMENTS AGAINST THE ORIGINAL BILL.        
058700 2800-LOAD-INVOICES-LOTS.                                                 
058800     READ INVL-STG-FILE                                                   
058900         AT END SET WS-INVL-EOF TO TRUE.                                  
059000     PERFORM 2850-STORE-INVL THRU 2850-EXIT                               
059100         UNTIL WS-INVL-EOF.                                               
059200 2800-EXIT.                                                               
059300     EXIT.                                                                
059400                                                                          
059500* MOVE ONE INVLREC ROW INTO THE NEXT WS-INVL-TABLE SLOT.  THE             
059600* TRAN-IX/ACCT-IX CROSS-REFERENCE FIELDS ARE ZEROED HERE AND              
059700* FILLED IN LATER BY 4400-CROSSLINK-INVOICES, ONCE BOTH THE               
059800* ACCOUNT AND TRANSACTION TABLES ARE FULLY LOADED.                        
059900 2850-STORE-INVL.                                                         
060000     ADD 1 TO WS-INVL-COUNT.                                              
060100     SET WI-IX TO WS-INVL-COUNT.                                          
060200     MOVE IVS-INVOICE-GUID       TO WI-INVOICE-GUID(WI-IX).               
060300     MOVE IVS-DATE-OPENED        TO WI-DATE-OPENED(WI-IX).                
060400     MOVE IVS-DATE-POSTED        TO WI-DATE-POSTED(WI-IX).                
060500     MOVE IVS-INVOICE-ID         TO WI-INVOICE-ID(WI-IX).                 
060600     MOVE IVS-ACTIVE             TO WI-ACTIVE(WI-IX).                     
060700     MOVE IVS-ACCOUNT-GUID       TO WI-ACCOUNT-GUID(WI-IX).               
060800     MOVE IVS-INVOICE-TRAN-GUID  TO WI-INVOICE-TRAN-GUID(WI-IX).          
060900     MOVE IVS-LOT-GUID           TO WI-LOT-GUID(WI-IX).                   
061000     MOVE IVS-LOT-ACCOUNT-GUID   TO WI-LOT-ACCOUNT-GUID(WI-IX).           
061100     MOVE ZERO                   TO WI-TRAN-IX(WI-IX).                    
061200     MOVE ZERO                   TO WI-ACCT-IX(WI-IX).                    
061300     READ INVL-STG-FILE                                                   
061400         AT END SET WS-INVL-EOF TO TRUE.                                  
061500 2850-EXIT.                                                               
061600     EXIT.                                                                
061700                                                                          
061800* --------------------------------------------------------------          
061900* PHASE 2 -- FULL-NAME CONSTRUCTION.  WALK THE PARENT-GUID CHAIN          
062000* FOR EACH ACCOUNT AND PREFIX EACH ANCESTOR'S NAME, SEPARATED BY          
062100* A COLON.  THE IIF WALK STOPS EITHER AT A PARENTLESS (ROOT)              
062200* ACCOUNT OR THE MOMENT AN ANCESTOR'S TYPE-NAME DIFFERS FROM THE          
062300* STARTING ACCOUNT'S OWN TYPE-NAME -- THAT ANCESTOR IS NOT                
062400* INCLUDED IN THE FULL NAME (SPEC BUSINESS RULE - FULL-NAME               
062500* CONSTRUCTION, IIF VARIANT).                                             
062600* --------------------------------------------------------------          
062700 3000-BUILD-FULL-NAMES.                                                   
062800     SET WA-IX TO 1.                                                      
062900     PERFORM 3010-BUILD-ONE-FULL-NAME THRU 3010-EXIT                      
063000         VARYING WA-IX FROM 1 BY 1                                        
063100         UNTIL WA-IX > WS-ACCT-COUNT.                                     
063200 3000-EXIT.                                                               
063300     EXIT.                                                                
063400                                                                          
063500* SEED THE FULL NAME WITH THIS ACCOUNT'S OWN NAME, REMEMBER ITS           
063600* LEAF TYPE (IIF WANTS THE FULL COLON-DELIMITED PATH ONLY WHEN            
063700* EVERY ANCESTOR SHARES THE LEAF'S OWN GNUCASH TYPE), THEN WALK           
063800* UPWARD ONE ANCESTOR AT A TIME.                                          
063900 3010-BUILD-ONE-FULL-NAME.                                                
064000     MOVE WA-NAME(WA-IX)       TO WA-FULL-NAME(WA-IX).                    
064100     MOVE WA-TYPE-NAME(WA-IX)  TO WS-LEAF-TYPE-NAME.                      
064200     MOVE WA-PARENT-GUID(WA-IX) TO WP-GUID.                               
064300     PERFORM 3050-WALK-ANCESTOR-CHAIN THRU 3050-EXIT                      
064400         UNTIL WP-GUID = SPACES.                                          
064500 3010-EXIT.                                                               
064600     EXIT.                                                                
064700                                                                          
064800* THE ANCESTOR IS FOLDED INTO THE FULL NAME ONLY WHEN ITS TYPE            
064900* MATCHES THE ORIGINAL LEAF'S TYPE -- A TYPE CHANGE PARTWAY UP THE        
065000* CHAIN (E.G. A CASH SUB-ACCOUNT UNDER AN ASSET PARENT) STOPS THE         
065100* WALK EARLY, THE SAME AS REACHING A TRUE ROOT.                           
065200 3050-WALK-ANCESTOR-CHAIN.                                                
065300     PERFORM 9900-LOOKUP-ACCOUNT-BY-GUID THRU 9900-EXIT.                  
065400     IF WS-FOUND                                                          
065500             AND (WA-TYPE-NAME(WS-LOOK-IX) = WS-LEAF-TYPE-NAME)           
065600         MOVE SPACES TO WS-FULLNAME-SCRATCH                               
065700         STRING WA-NAME(WS-LOOK-IX)    DELIMITED BY SIZE                  
065800                ':'                    DELIMITED BY SIZE                  
065900                WA-FULL-NAME(WA-IX)    DELIMITED BY SIZE                  
066000             INTO WS-FULLNAME-SCRATCH                                     
066100         END-STRING                                                       
066200         MOVE WS-FULLNAME-SCRATCH TO WA-FULL-NAME(WA-IX)                  
066300         MOVE WA-PARENT-GUID(WS-LOOK-IX) TO WP-GUID                       
066400     ELSE                                                                 
066500         MOVE SPACES TO WP-GUID                                           
066600     END-IF.                                                              
066700 3050-EXIT.                                                               
066800     EXIT.                                                                
066900                                                                          
067000* --------------------------------------------------------------          
067100* GENERAL-PURPOSE LOOKUP -- SEARCHES WS-ACCT-TABLE FOR WP-GUID,           
067200* SETTING WS-LOOK-IX AND WS-FOUND-SW.                                     
067300* --------------------------------------------------------------          
067400 9900-LOOKUP-ACCOUNT-BY-GUID.                                             
067500     SET WS-FOUND-SW TO 'N'.                                              
067600     SET WS-LOOK-IX TO 1.                                                 
067700     PERFORM 9910-LOOKUP-STEP THRU 9910-EXIT                              
067800         UNTIL (WS-LOOK-IX > WS-ACCT-COUNT) OR (WS-FOUND).                
067900 9900-EXIT.                                                               
068000     EXIT.                                                                
068100                                                                          
068200* ONE SUBSCRIPT STEP OF THE LINEAR SEARCH.                                
068300 9910-LOOKUP-STEP.                                                        
068400     IF WA-GUID(WS-LOOK-IX) = WP-GUID                                     
068500         SET WS-FOUND-SW TO 'Y'                                           
068600     ELSE                                                                 
068700         SET WS-LOOK-IX UP BY 1                                           
068800     END-IF.                                                              
068900 9910-EXIT.                                                               
069000     EXIT.                                                                
069100                                                                          
069200* --------------------------------------------------------------          
069300* PHASE 3 -- SORT THE ACCOUNT TABLE INTO ASCENDING FULL-NAME              
069400* ORDER BY BUILDING THE KEY TABLE AND CALLING GCSORT.                     
069500* --------------------------------------------------------------          
069600 3500-SORT-ACCOUNTS.                                                      
069700     MOVE WS-ACCT-COUNT TO WS-SORT-SIZE.                                  
069800     SET WS-SORT-IX TO 1.                                                 
069900     PERFORM 3510-LOAD-SORT-ENTRY THRU 3510-EXIT                          
070000         VARYING WS-SORT-IX FROM 1 BY 1                                   
070100         UNTIL WS-SORT-IX > WS-SORT-SIZE.                                 
070200     CALL 'GCSORT' USING WS-SORT-SIZE, WS-SORT-TABLE.                     
070300 3500-EXIT.                                                               
070400     EXIT.                                                                
070500                                                                          
070600* LOAD ONE KEY/PAYLOAD PAIR AHEAD OF THE CALL TO GCSORT.                  
070700 3510-LOAD-SORT-ENTRY.                                                    
070800     MOVE WA-FULL-NAME(WS-SORT-IX) TO WSE-KEY(WS-SORT-IX).                
070900     MOVE WS-SORT-IX               TO WSE-ACCT-IX(WS-SORT-IX).            
071000 3510-EXIT.                                                               
071100     EXIT.                                                                
071200                                                                          
071300* --------------------------------------------------------------          
071400* PHASE 4 -- CLASSIFY EACH ACCOUNT.  CLASSIFIED-TYPE IS ONLY EVER         
071500* SET TO A REAL VALUE FOR INCOME/EXPENSE ACCOUNTS (SPEC BUSINESS          
071600* RULE - IIF ACCOUNTS KEEP THEIR DEFAULT/UNKNOWN CLASSIFICATION           
071700* OTHERWISE, SINCE ACCNTTYPE COMES FROM 4300-IIF-TYPE-NAME, NOT           
071800* FROM THIS FIELD).                                                       
071900* --------------------------------------------------------------          
072000 4200-CLASSIFY-ACCOUNTS.                                                  
072100     SET WA-IX TO 1.                                                      
072200     PERFORM 4210-CLASSIFY-ONE-ACCOUNT THRU 4210-EXIT                     
072300         VARYING WA-IX FROM 1 BY 1                                        
072400         UNTIL WA-IX > WS-ACCT-COUNT.                                     
072500 4200-EXIT.                                                               
072600     EXIT.                                                                
072700                                                                          
072800* CLASSIFIED-TYPE IS A THREE-WAY FLAG (1=INCOME, 2=EXPENSE,               
072900* -1=EVERYTHING ELSE) USED ONLY BY 6010-CATEGORY-STEP AND                 
073000* 6110-INCOME-OR-EXPENSE; THE ACCNTTYPE ITSELF COMES FROM 4300.           
073100 4210-CLASSIFY-ONE-ACCOUNT.                                               
073200     EVALUATE WA-TYPE-NAME(WA-IX)                                         
073300         WHEN 'INCOME'                                                    
073400             MOVE 1 TO WA-CLASSIFIED-TYPE(WA-IX)                          
073500         WHEN 'EXPENSE'                                                   
073600             MOVE 2 TO WA-CLASSIFIED-TYPE(WA-IX)                          
073700         WHEN OTHER                                                       
073800             MOVE -1 TO WA-CLASSIFIED-TYPE(WA-IX)                         
073900     END-EVALUATE.                                                        
074000     PERFORM 4300-IIF-TYPE-NAME THRU 4300-EXIT.                           
074100 4210-EXIT.                                                               
074200     EXIT.                                                                
074300                                                                          
074400* GETIIFTYPENAME (SPEC BUSINESS RULE - IIF ACCOUNT TYPE MAPPING).         
074500* EVERY GNUCASH TYPE-NAME THIS SHOP HAS EVER SEEN COMING OFF THE          
074600* EXTRACT JOB IS LISTED BELOW.  QUICKBOOKS REJECTS THE WHOLE IIF          
074700* FILE ON A BAD ACCNTTYPE ANYWAY, SO AN UNMAPPED TYPE-NAME ABENDS         
074800* THE STEP HERE RATHER THAN LETTING A BAD FILE REACH IMPORT.              
074900 4300-IIF-TYPE-NAME.                                                      
075000     EVALUATE WA-TYPE-NAME(WA-IX)                                         
075100*            CHECKING/SAVINGS BOTH MAP TO QUICKBOOKS' BANK TYPE --        
075200*            QUICKBOOKS DOES NOT DISTINGUISH THE TWO ON IMPORT            
075300         WHEN 'BANK'                                                      
075400             MOVE 'BANK'     TO WA-IIF-TYPE(WA-IX)                        
075500         WHEN 'SAVINGS'                                                   
075600             MOVE 'BANK'     TO WA-IIF-TYPE(WA-IX)                        
075700*            ACCOUNTS RECEIVABLE                                          
075800         WHEN 'RECEIVABLE'                                                
075900             MOVE 'AR'       TO WA-IIF-TYPE(WA-IX)                        
076000*            FIXED ASSET                                                  
076100         WHEN 'ASSET'                                                     
076200             MOVE 'FIXASSET' TO WA-IIF-TYPE(WA-IX)                        
076300*            CASH/CURRENCY BOTH FALL UNDER OTHER-CURRENT-ASSET            
076400         WHEN 'CASH'                                                      
076500             MOVE 'OCASSET'  TO WA-IIF-TYPE(WA-IX)                        
076600         WHEN 'CURRENCY'                                                  
076700             MOVE 'OCASSET'  TO WA-IIF-TYPE(WA-IX)                        
076800*            STOCK/MUTUAL/MONEYMRKT ARE ALL LONGER-TERM HOLDINGS,         
076900*            MAPPED TO QUICKBOOKS' CLOSEST EQUIVALENT, OTHER-ASSET        
077000         WHEN 'STOCK'                                                     
077100             MOVE 'OASSET'   TO WA-IIF-TYPE(WA-IX)                        
077200         WHEN 'MUTUAL'                                                    
077300             MOVE 'OASSET'   TO WA-IIF-TYPE(WA-IX)                        
077400         WHEN 'MONEYMRKT'                                                 
077500             MOVE 'OASSET'   TO WA-IIF-TYPE(WA-IX)                        
077600*            ACCOUNTS PAYABLE                                             
077700         WHEN 'PAYABLE'                                                   
077800             MOVE 'AP'       TO WA-IIF-TYPE(WA-IX)                        
077900*            CREDIT CARD                                                  
078000         WHEN 'CREDIT'                                                    
078100             MOVE 'CCARD'    TO WA-IIF-TYPE(WA-IX)                        
078200*            LONG-TERM LIABILITY                                          
078300         WHEN 'LIABILITY'                                                 
078400             MOVE 'LTLIAB'   TO WA-IIF-TYPE(WA-IX)                        
078500*            LINE OF CREDIT -- OTHER-CURRENT-LIABILITY                    
078600         WHEN 'CREDITLINE'                                                
078700             MOVE 'OCLIAB'   TO WA-IIF-TYPE(WA-IX)                        
078800         WHEN 'EQUITY'                                                    
078900             MOVE 'EQUITY'   TO WA-IIF-TYPE(WA-IX)                        
079000*            INCOME/EXPENSE ARE THE TWO NOMINAL (DOUBLE-ENTRY)            
079100*            TYPES -- SEE 4260-IS-DOUBLE-ENTRY                            
079200         WHEN 'INCOME'                                                    
079300             MOVE 'INC'      TO WA-IIF-TYPE(WA-IX)                        
079400         WHEN 'EXPENSE'                                                   
079500             MOVE 'EXP'      TO WA-IIF-TYPE(WA-IX)                        
079600*            NOTHING ELSE HAS EVER COME OFF THE EXTRACT JOB --            
079700*            ABEND RATHER THAN GUESS AT A MAPPING                         
079800         WHEN OTHER                                                       
079900             DISPLAY 'GC2IIF ERROR - NO QUICKBOOKS ACCOUNT TYPE '         
080000                 'MAPPED FOR GNUCASH TYPE ' WA-TYPE-NAME(WA-IX)           
080100             DISPLAY 'GC2IIF ERROR - OFFENDING ACCOUNT GUID '             
080200                 WA-GUID(WA-IX)                                           
080300             STOP RUN                                                     
080400     END-EVALUATE.                                                        
080500 4300-EXIT.                                                               
080600     EXIT.                                                                
080700                                                                          
080800* GENERAL-PURPOSE DOUBLE-ENTRY TEST -- CALLER LOADS THE ACCOUNT           
080900* SUBSCRIPT TO CHECK INTO WS-DE-CHECK-IX AND TESTS WS-IS-DBL-ENTRY        
081000* ON RETURN.  FOR THIS ENGINE ONLY INCOME/EXPENSE ARE DOUBLE-ENTRY        
081100* (NOMINAL) ACCOUNTS -- EVERY OTHER MAPPED TYPE IS A REAL POSTING         
081200* ACCOUNT AND CAN HOLD A TRANSACTION'S PRIMARY SPLIT.                     
081300 4260-IS-DOUBLE-ENTRY.                                                    
081400     SET WS-DE-RESULT-SW TO 'N'.                                          
081500     IF (WA-TYPE-NAME(WS-DE-CHECK-IX) = 'INCOME')                         
081600             OR (WA-TYPE-NAME(WS-DE-CHECK-IX) = 'EXPENSE')                
081700         SET WS-IS-DBL-ENTRY TO TRUE                                      
081800     END-IF.                                                              
081900 4260-EXIT.                                                               
082000     EXIT.                                                                
082100                                                                          
082200* --------------------------------------------------------------          
082300* PHASE 4B -- CROSS-LINK EVERY INVOICE/LOT ROW TO ITS GL                  
082400* TRANSACTION AND POSTING ACCOUNT BY GUID (SPEC BUSINESS RULE -           
082500* IIF LOT/INVOICE LINKAGE).  WI-TRAN-IX/WI-ACCT-IX STAY ZERO WHEN         
082600* THE GUID DOES NOT RESOLVE AGAINST A LOADED ROW.                         
082700* --------------------------------------------------------------          
082800 4400-CROSSLINK-INVOICES.                                                 
082900     SET WI-IX TO 1.                                                      
083000     PERFORM 4410-CROSSLINK-ONE-INVOICE THRU 4410-EXIT                    
083100         VARYING WI-IX FROM 1 BY 1                                        
083200         UNTIL WI-IX > WS-INVL-COUNT.                                     
083300 4400-EXIT.                                                               
083400     EXIT.                                                                
083500                                                                          
083600* RESOLVE ONE INVOICE ROW'S TRAN-GUID AND ACCOUNT-GUID INTO               
083700* SUBSCRIPTS BACK INTO WS-TRAN-TABLE AND WS-ACCT-TABLE.  A ZERO           
083800* SUBSCRIPT MEANS THE INVOICE OUTLIVED ITS OWN BOOK'S TRANSACTION         
083900* OR ACCOUNT -- 7500-EXPORT-ONE-TRAN TREATS THAT AS UNPAID.               
084000 4410-CROSSLINK-ONE-INVOICE.                                              
084100     MOVE WI-INVOICE-TRAN-GUID(WI-IX) TO WS-TRAN-LOOK-GUID.               
084200     PERFORM 9920-LOOKUP-TRAN-BY-GUID THRU 9920-EXIT.                     
084300     IF WS-TRAN-FOUND                                                     
084400         SET WI-TRAN-IX(WI-IX) TO WS-TRAN-LOOK-IX                         
084500     ELSE                                                                 
084600         SET WI-TRAN-IX(WI-IX) TO 0                                       
084700     END-IF.                                                              
084800     MOVE WI-ACCOUNT-GUID(WI-IX) TO WP-GUID.                              
084900     PERFORM 9900-LOOKUP-ACCOUNT-BY-GUID THRU 9900-EXIT.                  
085000     IF WS-FOUND                                                          
085100         SET WI-ACCT-IX(WI-IX) TO WS-LOOK-IX                              
085200     ELSE                                                                 
085300         SET WI-ACCT-IX(WI-IX) TO 0                                       
085400     END-IF.                                                              
085500 4410-EXIT.                                                               
085600     EXIT.                                                                
085700                                                                          
085800* GENERAL-PURPOSE LOOKUP -- SEARCHES WS-TRAN-TABLE FOR                    
085900* WS-TRAN-LOOK-GUID, SETTING WS-TRAN-LOOK-IX AND WS-TRAN-FOUND-SW.        
086000 9920-LOOKUP-TRAN-BY-GUID.                                                
086100     SET WS-TRAN-FOUND-SW TO 'N'.                                         
086200     SET WS-TRAN-LOOK-IX TO 1.                                            
086300     PERFORM 9930-LOOKUP-TRAN-STEP THRU 9930-EXIT                         
086400         VARYING WS-TRAN-LOOK-IX FROM 1 BY 1                              
086500         UNTIL (WS-TRAN-LOOK-IX > WS-TRAN-COUNT)                          
086600            OR (WS-TRAN-FOUND).                                           
086700 9920-EXIT.                                                               
086800     EXIT.                                                                
086900                                                                          
087000* ONE SUBSCRIPT STEP OF THE LINEAR SEARCH.                                
087100 9930-LOOKUP-TRAN-STEP.                                                   
087200     IF WT-GUID(WS-TRAN-LOOK-IX) = WS-TRAN-LOOK-GUID                      
087300         SET WS-TRAN-FOUND-SW TO 'Y'                                      
087400     END-IF.                                                              
087500 9930-EXIT.                                                               
087600     EXIT.                                                                
087700                                                                          
087800* --------------------------------------------------------------          
087900* SPLIT DE-DUPLICATION (SPEC BUSINESS RULE - IIF SPLIT DE-                
088000* DUPLICATION).  WITHIN ONE TRANSACTION, TWO OR MORE SPLITS               
088100* AGAINST THE SAME ACCOUNT ARE FOLDED INTO THE FIRST ONE -- ITS           
088200* AMOUNT ABSORBS EVERY LATER SPLIT'S AMOUNT AND THE LATER SPLITS          
088300* ARE FLAGGED DROPPED.  RUN ONCE, AHEAD OF THE ACCOUNT-BY-ACCOUNT         
088400* EXPORT LOOP, SO THE MERGE HAPPENS EXACTLY ONCE PER TRANSACTION.         
088500* --------------------------------------------------------------          
088600 7300-DEDUP-SPLITS.                                                       
088700     SET WT-IX TO 1.                                                      
088800     PERFORM 7305-DEDUP-ONE-TRAN THRU 7305-EXIT                           
088900         VARYING WT-IX FROM 1 BY 1                                        
089000         UNTIL WT-IX > WS-TRAN-COUNT.                                     
089100 7300-EXIT.                                                               
089200     EXIT.                                                                
089300                                                                          
089400* WALK ONE TRANSACTION'S SPLITS AS THE OUTER (SURVIVOR) INDEX.            
089500 7305-DEDUP-ONE-TRAN.                                                     
089600     SET WT-SIX TO 1.                                                     
089700     PERFORM 7310-DEDUP-OUTER-STEP THRU 7310-EXIT                         
089800         VARYING WT-SIX FROM 1 BY 1                                       
089900         UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX).                            
090000 7305-EXIT.                                                               
090100     EXIT.                                                                
090200                                                                          
090300* AN ALREADY-DROPPED SPLIT CANNOT ABSORB ANOTHER -- ONLY A                
090400* SURVIVING SPLIT SCANS FORWARD FOR LATER MATCHES ON THE SAME             
090500* ACCOUNT.                                                                
090600 7310-DEDUP-OUTER-STEP.                                                   
090700     IF NOT WT-SPLIT-DROPPED(WT-IX WT-SIX)                                
090800         COMPUTE WS-DEDUP-START = WT-SIX + 1                              
090900         PERFORM 7320-DEDUP-INNER-STEP THRU 7320-EXIT                     
091000             VARYING WT-SJX FROM WS-DEDUP-START BY 1                      
091100             UNTIL WT-SJX > WT-SPLIT-COUNT(WT-IX)                         
091200     END-IF.                                                              
091300 7310-EXIT.                                                               
091400     EXIT.                                                                
091500                                                                          
091600* MERGE ONE LATER SPLIT INTO THE OUTER (SURVIVOR) SPLIT WHEN BOTH         
091700* TARGET THE SAME ACCOUNT AND THE LATER ONE HAS NOT ALREADY BEEN          
091800* ABSORBED BY SOME EARLIER SURVIVOR.                                      
091900 7320-DEDUP-INNER-STEP.                                                   
092000     IF (NOT WT-SPLIT-DROPPED(WT-IX WT-SJX))                              
092100             AND (WT-ACCOUNT-GUID(WT-IX WT-SJX) =                         
092200                  WT-ACCOUNT-GUID(WT-IX WT-SIX))                          
092300         ADD WT-AMOUNT(WT-IX WT-SJX) TO WT-AMOUNT(WT-IX WT-SIX)           
092400         SET WT-SPLIT-DROPPED(WT-IX WT-SJX) TO TRUE                       
092500         DISPLAY 'GC2IIF WARNING - DUPLICATE SPLIT MERGED FOR '           
092600             'ACCOUNT ' WT-ACCOUNT-GUID(WT-IX WT-SJX)                     
092700         DISPLAY 'GC2IIF WARNING - ON TRANSACTION '                       
092800             WT-GUID(WT-IX)                                               
092900     END-IF.                                                              
093000 7320-EXIT.                                                               
093100     EXIT.                                                                
093200                                                                          
093300* --------------------------------------------------------------          
093400* PHASE 5 -- ACCOUNT LIST.  EVERY ACCOUNT, IN SORTED FULL-NAME            
093500* ORDER -- NO PRUNING (SPEC BATCH FLOW - IIF STEP 5).                     
093600* --------------------------------------------------------------          
093700 5000-WRITE-ACCNT-LIST.                                                   
093800     SET WA-EXP-IX TO 1.                                                  
093900     PERFORM 5010-ACCNT-STEP THRU 5010-EXIT                               
094000         VARYING WA-EXP-IX FROM 1 BY 1                                    
094100         UNTIL WA-EXP-IX > WS-SORT-SIZE.                                  
094200 5000-EXIT.                                                               
094300     EXIT.                                                                
094400                                                                          
094500* WRITE ONE ACCNT ROW -- QUICKBOOKS' TAB-DELIMITED CHART-OF-              
094600* ACCOUNTS ENTRY.                                                         
094700 5010-ACCNT-STEP.                                                         
094800     SET WA-IX TO WA-EXPORT-ACCT-IX(WA-EXP-IX).                           
094900     MOVE SPACES TO WS-LINE-OUT.                                          
095000     STRING 'ACCNT'                DELIMITED BY SIZE                      
095100            WS-TAB                 DELIMITED BY SIZE                      
095200            WA-IIF-TYPE(WA-IX)     DELIMITED BY SIZE                      
095300            WS-TAB                 DELIMITED BY SIZE                      
095400            WA-CODE(WA-IX)         DELIMITED BY SIZE                      
095500            WS-TAB                 DELIMITED BY SIZE                      
095600            WA-FULL-NAME(WA-IX)    DELIMITED BY SIZE                      
095700            WS-TAB                 DELIMITED BY SIZE                      
095800            WA-DESCRIPTION(WA-IX)  DELIMITED BY SIZE                      
095900            WS-TAB                 DELIMITED BY SIZE                      
096000            WA-NOTES(WA-IX)        DELIMITED BY SIZE                      
096100         INTO WS-LINE-OUT                                                 
096200     END-STRING.                                                          
096300     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
096400 5010-EXIT.                                                               
096500     EXIT.                                                                
096600                                                                          
096700* --------------------------------------------------------------          
096800* PHASE 6 -- VENDOR LIST.  EVERY VENDOR, IN LOAD (INSERTION)              
096900* ORDER -- HIDDEN IS THE INVERSE OF ACTIVE (SPEC BUSINESS RULE -          
097000* IIF VENDOR HIDDEN FLAG).                                                
097100* --------------------------------------------------------------          
097200 5500-WRITE-VEND-LIST.                                                    
097300     SET WV-IX TO 1.                                                      
097400     PERFORM 5510-VEND-STEP THRU 5510-EXIT                                
097500         VARYING WV-IX FROM 1 BY 1                                        
097600         UNTIL WV-IX > WS-VEND-COUNT.                                     
097700 5500-EXIT.                                                               
097800     EXIT.                                                                
097900                                                                          
098000* WRITE ONE VEND ROW -- QUICKBOOKS' TAB-DELIMITED VENDOR LIST             
098100* ENTRY, IN LOAD ORDER (THE VENDOR TABLE IS NEVER SORTED).                
098200 5510-VEND-STEP.                                                          
098300     MOVE SPACES TO WS-LINE-OUT.                                          
098400     STRING 'VEND'                     DELIMITED BY SIZE                  
098500            WS-TAB                     DELIMITED BY SIZE                  
098600            WV-NAME(WV-IX)             DELIMITED BY SIZE                  
098700            WS-TAB                     DELIMITED BY SIZE                  
098800            WV-ID(WV-IX)               DELIMITED BY SIZE                  
098900            WS-TAB                     DELIMITED BY SIZE                  
099000            WV-ADDR-NAME(WV-IX)        DELIMITED BY SIZE                  
099100            WS-TAB                     DELIMITED BY SIZE                  
099200            WV-ADDR-NAME(WV-IX)        DELIMITED BY SIZE                  
099300            WS-TAB                     DELIMITED BY SIZE                  
099400            WV-ADDR-LINE-1(WV-IX)      DELIMITED BY SIZE                  
099500            WS-TAB                     DELIMITED BY SIZE                  
099600            WV-ADDR-LINE-2(WV-IX)      DELIMITED BY SIZE                  
099700            WS-TAB                     DELIMITED BY SIZE                  
099800         INTO WS-LINE-OUT                                                 
099900     END-STRING.                                                          
100000     IF WV-ACTIVE(WV-IX) = 1                                              
100100         STRING WS-LINE-OUT DELIMITED BY SIZE                             
100200                'N'          DELIMITED BY SIZE                            
100300             INTO WS-LINE-OUT                                             
100400         END-STRING                                                       
100500     ELSE                                                                 
100600         STRING WS-LINE-OUT DELIMITED BY SIZE                             
100700                'Y'          DELIMITED BY SIZE                            
100800             INTO WS-LINE-OUT                                             
100900         END-STRING                                                       
101000     END-IF.                                                              
101100     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
101200 5510-EXIT.                                                               
101300     EXIT.                                                                
101400                                                                          
101500* --------------------------------------------------------------          
101600* PHASE 7 -- TRANSACTIONS.  OUTER LOOP WALKS THE SORTED ACCOUNT           
101700* TABLE (CONTROL BREAK BY ACCOUNT, SPEC BATCH FLOW - IIF STEP 7);         
101800* INNER LOOP WALKS EVERY TRANSACTION IN LOAD ORDER, RESOLVES THE          
101900* PRIMARY SPLIT AND EXPORTS THE TRANSACTION ONLY WHEN THIS                
102000* ACCOUNT IS THE ONE THAT OWNS IT (NO DUPLICATION, UNLIKE QIF).           
102100* --------------------------------------------------------------          
102200 7000-WRITE-TRANSACTIONS.                                                 
102300     SET WA-EXP-IX TO 1.                                                  
102400     PERFORM 7010-ACCOUNT-TRAN-SECTION THRU 7010-EXIT                     
102500         VARYING WA-EXP-IX FROM 1 BY 1                                    
102600         UNTIL WA-EXP-IX > WS-SORT-SIZE.                                  
102700 7000-EXIT.                                                               
102800     EXIT.                                                                
102900                                                                          
103000* WALK EVERY LOADED TRANSACTION FOR THIS ACCOUNT'S PASS -- SEE            
103100* 7020-TRAN-STEP FOR WHY A NON-MATCH IS THE COMMON CASE.                  
103200 7010-ACCOUNT-TRAN-SECTION.                                               
103300     SET WA-IX TO WA-EXPORT-ACCT-IX(WA-EXP-IX).                           
103400     SET WT-IX TO 1.                                                      
103500     PERFORM 7020-TRAN-STEP THRU 7020-EXIT                                
103600         VARYING WT-IX FROM 1 BY 1                                        
103700         UNTIL WT-IX > WS-TRAN-COUNT.                                     
103800 7010-EXIT.                                                               
103900     EXIT.                                                                
104000                                                                          
104100* FOR EACH TRANSACTION UNDER THE CURRENT ACCOUNT'S PASS, RESOLVE          
104200* THE PRIMARY SPLIT, DERIVE THE TRANSACTION TYPE, RESOLVE ANY             
104300* LOT/INVOICE LINKAGE, DECIDE PAID, BUILD THE SPL LINES AND               
104400* EXPORT -- UNLESS THE SPL-LINE BUILD COMES BACK EMPTY, WHICH             
104500* MEANS EVERY NON-PRIMARY SPLIT WAS EITHER DROPPED IN DEDUP OR            
104600* THE TRANSACTION IS A SELF-TRANSFER WITH NOTHING LEFT TO REPORT          
104700* ON THE OTHER SIDE.                                                      
104800 7020-TRAN-STEP.                                                          
104900     PERFORM 7025-RESOLVE-PRIMARY-SPLIT THRU 7025-EXIT.                   
105000     IF WS-PRIME-FOUND AND (WS-PRIME-ACCT-IX = WA-IX)                     
105100         PERFORM 7400-DERIVE-TRAN-TYPE  THRU 7400-EXIT                    
105200         MOVE WT-LOT-GUID(WT-IX WS-PRIME-IX) TO WS-LOT-CHECK-GUID         
105300         PERFORM 7450-RESOLVE-LOT-INVOICE THRU 7450-EXIT                  
105400         SET WS-PAID-SW TO 'N'                                            
105500         IF (WS-LOT-CHECK-GUID NOT = SPACES) AND WS-LOT-FOUND             
105600                 AND (WI-TRAN-IX(WS-INVL-LOOK-IX) NOT = 0)                
105700                 AND (WI-DATE-POSTED(WS-INVL-LOOK-IX) NOT = 0)            
105800             SET WS-PAID-SW TO 'Y'                                        
105900         END-IF                                                           
106000         PERFORM 7520-BUILD-SPL-LINES THRU 7520-EXIT                      
106100         IF WS-SPL-COUNT > 0                                              
106200             PERFORM 7500-EXPORT-ONE-TRAN THRU 7500-EXIT                  
106300         ELSE                                                             
106400             DISPLAY 'GC2IIF WARNING - SELF-TRANSFER SUPPRESSED '         
106500                 'FOR TRANSACTION ' WT-GUID(WT-IX)                        
106600         END-IF                                                           
106700     END-IF.                                                              
106800 7020-EXIT.                                                               
106900     EXIT.                                                                
107000                                                                          
107100* PRIMARY-SPLIT RESOLUTION -- THE PRIMARY SPLIT IS THE LAST SPLIT         
107200* (SCANNING BACK-TO-FRONT, SKIPPING DROPPED/DOUBLE-ENTRY SPLITS)          
107300* WHOSE ACCOUNT IS NOT A NOMINAL (INCOME/EXPENSE) ACCOUNT.  THE           
107400* TRANSACTION IS WRITTEN ONCE, UNDER THAT ACCOUNT ONLY -- CALLER          
107500* TESTS WS-PRIME-ACCT-IX AGAINST ITS OWN WA-IX TO DECIDE WHETHER          
107600* THIS IS THE OWNING PASS (SPEC BUSINESS RULE - NO DUPLICATION).          
107700 7025-RESOLVE-PRIMARY-SPLIT.                                              
107800     SET WS-PRIME-FOUND-SW TO 'N'.                                        
107900     SET WS-PRIME-ACCT-IX TO 0.                                           
108000     SET WS-PRIME-IX TO WT-SPLIT-COUNT(WT-IX).                            
108100     PERFORM 7028-CHECK-SPLIT-BACKWARD THRU 7028-EXIT                     
108200         VARYING WS-PRIME-IX FROM WT-SPLIT-COUNT(WT-IX) BY -1             
108300         UNTIL (WS-PRIME-IX < 1) OR (WS-PRIME-FOUND).                     
108400 7025-EXIT.                                                               
108500     EXIT.                                                                
108600                                                                          
108700* ONE STEP OF THE BACKWARD SCAN -- A DROPPED (DEDUPED-AWAY) SPLIT         
108800* IS SKIPPED OUTRIGHT; THE FIRST SURVIVING NON-DOUBLE-ENTRY SPLIT         
108900* FOUND WINS BECAUSE WS-PRIME-IX COUNTS DOWN, NOT UP.                     
109000 7028-CHECK-SPLIT-BACKWARD.                                               
109100     SET WT-SIX TO WS-PRIME-IX.                                           
109200     IF NOT WT-SPLIT-DROPPED(WT-IX WT-SIX)                                
109300         MOVE WT-ACCOUNT-GUID(WT-IX WT-SIX) TO WP-GUID                    
109400         PERFORM 9900-LOOKUP-ACCOUNT-BY-GUID THRU 9900-EXIT               
109500         IF WS-FOUND                                                      
109600             SET WS-DE-CHECK-IX TO WS-LOOK-IX                             
109700             PERFORM 4260-IS-DOUBLE-ENTRY THRU 4260-EXIT                  
109800             IF NOT WS-IS-DBL-ENTRY                                       
109900                 SET WS-PRIME-FOUND-SW TO 'Y'                             
110000                 SET WS-PRIME-ACCT-IX  TO WS-LOOK-IX                      
110100             END-IF                                                       
110200         END-IF                                                           
110300     END-IF.                                                              
110400 7028-EXIT.                                                               
110500     EXIT.                                                                
110600                                                                          
110700* TRANSACTIONEXPORT.GETTRANSACTIONTYPE (SPEC BUSINESS RULE - IIF          
110800* TRANSACTION-TYPE DERIVATION).  RESULT IS CACHED IN WT-EXPORT-           
110900* TYPE SO A TRANSACTION VISITED FROM 7020-TRAN-STEP ONLY EVER             
111000* GETS DERIVED ONCE.                                                      
111100 7400-DERIVE-TRAN-TYPE.                                                   
111200     MOVE WT-ACTION(WT-IX WS-PRIME-IX) TO WS-ACTION-FOLD.                 
111300     INSPECT WS-ACTION-FOLD                                               
111400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
111500     IF WS-ACTION-FOLD = 'PAYMENT'                                        
111600         IF WA-TYPE-NAME(WS-PRIME-ACCT-IX) = 'CREDIT'                     
111700             MOVE 'CC'     TO WT-EXPORT-TYPE(WT-IX)                       
111800         ELSE                                                             
111900             MOVE 'CHECK'  TO WT-EXPORT-TYPE(WT-IX)                       
112000         END-IF                                                           
112100     ELSE                                                                 
112200         IF WS-ACTION-FOLD = 'BILL'                                       
112300             IF WT-AMOUNT(WT-IX WS-PRIME-IX) > 0                          
112400                 MOVE 'BILL REFUND' TO WT-EXPORT-TYPE(WT-IX)              
112500             ELSE                                                         
112600                 MOVE 'BILL'        TO WT-EXPORT-TYPE(WT-IX)              
112700             END-IF                                                       
112800         ELSE                                                             
112900             EVALUATE WA-TYPE-NAME(WS-PRIME-ACCT-IX)                      
113000                 WHEN 'BANK'                                              
113100                 WHEN 'SAVINGS'                                           
113200                     IF WT-AMOUNT(WT-IX WS-PRIME-IX) > 0                  
113300                         MOVE 'DEP'   TO WT-EXPORT-TYPE(WT-IX)            
113400                     ELSE                                                 
113500                         MOVE 'CHECK' TO WT-EXPORT-TYPE(WT-IX)            
113600                     END-IF                                               
113700                 WHEN 'CREDIT'                                            
113800                     IF WT-AMOUNT(WT-IX WS-PRIME-IX) > 0                  
113900                         MOVE 'CC'      TO WT-EXPORT-TYPE(WT-IX)          
114000                     ELSE                                                 
114100                         MOVE 'CC CRED' TO WT-EXPORT-TYPE(WT-IX)          
114200                     END-IF                                               
114300                 WHEN OTHER                                               
114400                     MOVE 'GENJRNL' TO WT-EXPORT-TYPE(WT-IX)              
114500             END-EVALUATE                                                 
114600         END-IF                                                           
114700     END-IF.                                                              
114800 7400-EXIT.                                                               
114900     EXIT.                                                                
115000                                                                          
115100* GENERAL-PURPOSE LOT/INVOICE RESOLVER (SPEC BUSINESS RULE - IIF          
115200* LOT/INVOICE LINKAGE).  CALLER LOADS WS-LOT-CHECK-GUID AND TESTS         
115300* WS-LOT-FOUND / WS-INVL-MISSING / WS-INVL-LOOK-IX ON RETURN.  A          
115400* BLANK LOT GUID IS THE NORMAL CASE FOR A SPLIT THAT ISN'T TIED           
115500* TO AN INVOICE -- NO SEARCH, NO WARNING.                                 
115600 7450-RESOLVE-LOT-INVOICE.                                                
115700     SET WS-LOT-FOUND-SW    TO 'N'.                                       
115800     SET WS-INVL-MISSING-SW TO 'N'.                                       
115900     IF WS-LOT-CHECK-GUID NOT = SPACES                                    
116000         PERFORM 9940-LOOKUP-LOT-BY-GUID THRU 9940-EXIT                   
116100         IF WS-LOT-FOUND AND (WI-TRAN-IX(WS-INVL-LOOK-IX) = 0)            
116200             SET WS-INVL-MISSING-SW TO 'Y'                                
116300             DISPLAY 'GC2IIF WARNING - INVOICE NOT FOUND FOR '            
116400                 'LOT ' WS-LOT-CHECK-GUID                                 
116500         END-IF                                                           
116600     END-IF.                                                              
116700 7450-EXIT.                                                               
116800     EXIT.                                                                
116900                                                                          
117000* GENERAL-PURPOSE LOOKUP -- SEARCHES WS-INVL-TABLE FOR                    
117100* WS-LOT-CHECK-GUID, SETTING WS-INVL-LOOK-IX AND WS-LOT-FOUND-SW.         
117200 9940-LOOKUP-LOT-BY-GUID.                                                 
117300     SET WS-LOT-FOUND-SW TO 'N'.                                          
117400     SET WS-INVL-LOOK-IX TO 1.                                            
117500     PERFORM 9950-LOOKUP-LOT-STEP THRU 9950-EXIT                          
117600         VARYING WS-INVL-LOOK-IX FROM 1 BY 1                              
117700         UNTIL (WS-INVL-LOOK-IX > WS-INVL-COUNT)                          
117800            OR (WS-LOT-FOUND).                                            
117900 9940-EXIT.                                                               
118000     EXIT.                                                                
118100                                                                          
118200* ONE SUBSCRIPT STEP OF THE LINEAR SEARCH.                                
118300 9950-LOOKUP-LOT-STEP.                                                    
118400     IF WI-LOT-GUID(WS-INVL-LOOK-IX) = WS-LOT-CHECK-GUID                  
118500         SET WS-LOT-FOUND-SW TO 'Y'                                       
118600     END-IF.                                                              
118700 9950-EXIT.                                                               
118800     EXIT.                                                                
118900                                                                          
119000* BUILD ONE SPL LINE PER NON-PRIMARY, NON-DROPPED SPLIT.  IF THE          
119100* SPLIT CARRIES A LOT-GUID THAT RESOLVES TO AN INVOICE WITH A             
119200* KNOWN GL TRANSACTION, DOCNUM BECOMES THAT TRANSACTION'S OWN REF         
119300* AND, WHEN THE SPLIT'S OWN MEMO IS BLANK, MEMO IS OVERRIDDEN TOO         
119400* (SPEC BUSINESS RULE - IIF LOT/INVOICE LINKAGE, NON-PRIMARY              
119500* SPLIT SIDE).  A ZERO RESULT LEAVES 7020-TRAN-STEP TO SUPPRESS           
119600* THE WHOLE GROUP AS A SELF-TRANSFER.                                     
119700 7520-BUILD-SPL-LINES.                                                    
119800     MOVE ZERO TO WS-SPL-COUNT.                                           
119900     SET WT-SIX TO 1.                                                     
120000     PERFORM 7525-SPL-LINE-STEP THRU 7525-EXIT                            
120100         VARYING WT-SIX FROM 1 BY 1                                       
120200         UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX).                            
120300 7520-EXIT.                                                               
120400     EXIT.                                                                
120500                                                                          
120600* ONE SPLIT'S WORTH OF THE LOOP -- SKIPS THE PRIMARY SPLIT (IT            
120700* WENT OUT ON THE TRNS LINE, NOT AN SPL LINE) AND ANY SPLIT               
120800* 7028 ALREADY MERGED AWAY AS A DUPLICATE ACCOUNT HIT.                    
120900 7525-SPL-LINE-STEP.                                                      
121000     IF (WT-SIX NOT = WS-PRIME-IX)                                        
121100             AND (NOT WT-SPLIT-DROPPED(WT-IX WT-SIX))                     
121200         MOVE WT-LOT-GUID(WT-IX WT-SIX) TO WS-LOT-CHECK-GUID              
121300         PERFORM 7450-RESOLVE-LOT-INVOICE THRU 7450-EXIT                  
121400         MOVE WT-MEMO(WT-IX WT-SIX) TO WS-FULLNAME-SCRATCH                
121500         MOVE SPACES TO WS-SPL-DOCNUM                                     
121600         IF WS-LOT-FOUND AND (WI-TRAN-IX(WS-INVL-LOOK-IX) NOT = 0)        
121700             SET WS-INVL-TRAN-IX TO WI-TRAN-IX(WS-INVL-LOOK-IX)           
121800             MOVE WT-REF(WS-INVL-TRAN-IX) TO WS-SPL-DOCNUM                
121900             IF WT-MEMO(WT-IX WT-SIX) = SPACES                            
122000                 MOVE WT-REF(WS-INVL-TRAN-IX)                             
122100                     TO WS-FULLNAME-SCRATCH                               
122200             END-IF                                                       
122300         END-IF                                                           
122400         MOVE WT-ACCOUNT-GUID(WT-IX WT-SIX) TO WP-GUID                    
122500         PERFORM 9900-LOOKUP-ACCOUNT-BY-GUID THRU 9900-EXIT               
122600         ADD 1 TO WS-SPL-COUNT                                            
122700         SET WS-SPL-BUF-IX TO WS-SPL-COUNT                                
122800         MOVE SPACES TO WS-SPL-TEXT(WS-SPL-BUF-IX)                        
122900         COMPUTE QE-AMOUNT-IN = ZERO - WT-AMOUNT(WT-IX WT-SIX)            
123000         PERFORM 9200-EDIT-AMOUNT THRU 9200-EXIT                          
123100         MOVE WS-SPL-COUNT TO QE-SPLIT-ID-EDIT                            
123200         MOVE SPACE TO WS-CLEAR-FLAG                                      
123300         IF (WT-RECON-STATUS(WT-IX WT-SIX) = 'c') OR                      
123400            (WT-RECON-STATUS(WT-IX WT-SIX) = 'y')                         
123500             MOVE 'T' TO WS-CLEAR-FLAG                                    
123600         END-IF                                                           
123700         STRING 'SPL'                     DELIMITED BY SIZE               
123800                WS-TAB                    DELIMITED BY SIZE               
123900                QE-SPLIT-ID-EDIT          DELIMITED BY SIZE               
124000                WS-TAB                    DELIMITED BY SIZE               
124100                WT-EXPORT-TYPE(WT-IX)     DELIMITED BY SIZE               
124200                WS-TAB                    DELIMITED BY SIZE               
124300                QE-DATE-EDIT              DELIMITED BY SIZE               
124400                WS-TAB                    DELIMITED BY SIZE               
124500                WA-FULL-NAME(WS-LOOK-IX)  DELIMITED BY SIZE               
124600                WS-TAB                    DELIMITED BY SIZE               
124700                WS-TAB                    DELIMITED BY SIZE               
124800                QE-AMOUNT-EDIT            DELIMITED BY SIZE               
124900                WS-TAB                    DELIMITED BY SIZE               
125000                WS-SPL-DOCNUM            DELIMITED BY SIZE                
125100                WS-TAB                    DELIMITED BY SIZE               
125200                WS-FULLNAME-SCRATCH       DELIMITED BY SIZE               
125300                WS-TAB                    DELIMITED BY SIZE               
125400                WS-CLEAR-FLAG             DELIMITED BY SIZE               
125500             INTO WS-SPL-TEXT(WS-SPL-BUF-IX)                              
125600         END-STRING                                                       
125700     END-IF.                                                              
125800 7525-EXIT.                                                               
125900     EXIT.                                                                
126000                                                                          
126100* --------------------------------------------------------------          
126200* WRITE THE TRNS HEADER, EVERY BUFFERED SPL LINE, THEN ENDTRNS.           
126300* --------------------------------------------------------------          
126400 7500-EXPORT-ONE-TRAN.                                                    
126500     MOVE WT-DATE-POSTED(WT-IX) TO QE-DATE-IN.                            
126600     PERFORM 9210-EDIT-DATE THRU 9210-EXIT.                               
126700     PERFORM 9220-EDIT-DUE-DATE THRU 9220-EXIT.                           
126800     MOVE WT-AMOUNT(WT-IX WS-PRIME-IX) TO QE-AMOUNT-IN.                   
126900     PERFORM 9200-EDIT-AMOUNT THRU 9200-EXIT.                             
127000     MOVE SPACE TO WS-CLEAR-FLAG.                                         
127100     IF (WT-RECON-STATUS(WT-IX WS-PRIME-IX) = 'c') OR                     
127200        (WT-RECON-STATUS(WT-IX WS-PRIME-IX) = 'y')                        
127300         MOVE 'T' TO WS-CLEAR-FLAG                                        
127400     END-IF.                                                              
127500     MOVE SPACES TO WS-LINE-OUT.                                          
127600     STRING 'TRNS'                       DELIMITED BY SIZE                
127700            WS-TAB                       DELIMITED BY SIZE                
127800            WT-GUID(WT-IX)               DELIMITED BY SIZE                
127900            WS-TAB                       DELIMITED BY SIZE                
128000            WT-EXPORT-TYPE(WT-IX)        DELIMITED BY SIZE                
128100            WS-TAB                       DELIMITED BY SIZE                
128200            QE-DATE-EDIT                 DELIMITED BY SIZE                
128300            WS-TAB                       DELIMITED BY SIZE                
128400            WA-FULL-NAME(WS-PRIME-ACCT-IX)  DELIMITED BY SIZE             
128500            WS-TAB                       DELIMITED BY SIZE                
128600            WT-DESCRIPTION(WT-IX)        DELIMITED BY SIZE                
128700            WS-TAB                       DELIMITED BY SIZE                
128800            QE-AMOUNT-EDIT               DELIMITED BY SIZE                
128900            WS-TAB                       DELIMITED BY SIZE                
129000            WT-REF(WT-IX)                DELIMITED BY SIZE                
129100            WS-TAB                       DELIMITED BY SIZE                
129200            WT-MEMO(WT-IX WS-PRIME-IX)   DELIMITED BY SIZE                
129300            WS-TAB                       DELIMITED BY SIZE                
129400            WS-CLEAR-FLAG                DELIMITED BY SIZE                
129500            WS-TAB                       DELIMITED BY SIZE                
129600            QE-DUE-DATE-EDIT             DELIMITED BY SIZE                
129700            WS-TAB                       DELIMITED BY SIZE                
129800            'N'                          DELIMITED BY SIZE                
129900            WS-TAB                       DELIMITED BY SIZE                
130000            WS-PAID-SW                   DELIMITED BY SIZE                
130100         INTO WS-LINE-OUT                                                 
130200     END-STRING.                                                          
130300     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
130400     SET WS-SPL-BUF-IX TO 1.                                              
130500     PERFORM 7530-WRITE-SPL-STEP THRU 7530-EXIT                           
130600         VARYING WS-SPL-BUF-IX FROM 1 BY 1                                
130700         UNTIL WS-SPL-BUF-IX > WS-SPL-COUNT.                              
130800     MOVE 'ENDTRNS' TO WS-LINE-OUT.                                       
130900     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
131000 7500-EXIT.                                                               
131100     EXIT.                                                                
131200                                                                          
131300* WRITE ONE ALREADY-BUILT SPL LINE FROM THE PER-TRANSACTION               
131400* BUFFER.                                                                 
131500 7530-WRITE-SPL-STEP.                                                     
131600     MOVE WS-SPL-TEXT(WS-SPL-BUF-IX) TO WS-LINE-OUT.                      
131700     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
131800 7530-EXIT.                                                               
131900     EXIT.                                                                
132000                                                                          
132100* --------------------------------------------------------------          
132200* EDIT/WRITE UTILITY PARAGRAPHS                                           
132300* --------------------------------------------------------------          
132400* PICTURE-EDIT THE COMP-3 AMOUNT INTO SIGNED, DECIMAL-POINTED             
132500* DISPLAY FORM -- THE SAME -(7)9.99 EDIT PICTURE USED BY BOTH QIF         
132600* ENGINES SO A DOLLAR FIGURE LOOKS THE SAME ACROSS ALL THREE              
132700* OUTPUT FORMATS.                                                         
132800 9200-EDIT-AMOUNT.                                                        
132900     MOVE QE-AMOUNT-IN TO QE-AMOUNT-EDIT.                                 
133000 9200-EXIT.                                                               
133100     EXIT.                                                                
133200                                                                          
133300* REFORMAT THE YYYYMMDD STAGING DATE TO QUICKBOOKS' MM/DD/YYYY            
133400* IMPORT FORMAT.                                                          
133500 9210-EDIT-DATE.                                                          
133600     MOVE SPACES TO QE-DATE-EDIT.                                         
133700     STRING QE-MM  DELIMITED BY SIZE                                      
133800            '/'    DELIMITED BY SIZE                                      
133900            QE-DD  DELIMITED BY SIZE                                      
134000            '/'    DELIMITED BY SIZE                                      
134100            QE-YYYY DELIMITED BY SIZE                                     
134200         INTO QE-DATE-EDIT                                                
134300     END-STRING.                                                          
134400 9210-EXIT.                                                               
134500     EXIT.                                                                
134600                                                                          
134700* THE DUE-DATE STAGING FIELD IS ZERO WHEN THE TRANSACTION CARRIES         
134800* NO DUE DATE (NOT EVERY TRANSACTION IS A BILL) -- IN THAT CASE           
134900* THE IIF DUEDATE COLUMN IS LEFT BLANK, MATCHING THE ORIGINAL             
135000* SYSTEM'S NULL-DATE CHECK (SPEC OUTPUT - IIF TRNS/SPL/ENDTRNS            
135100* RECORD GROUP).                                                          
135200 9220-EDIT-DUE-DATE.                                                      
135300     IF WT-DATE-DUE(WT-IX) = 0                                            
135400         MOVE SPACES TO QE-DUE-DATE-EDIT                                  
135500     ELSE                                                                 
135600         MOVE WT-DATE-DUE(WT-IX) TO QE-DUE-DATE-IN                        
135700         MOVE SPACES TO QE-DUE-DATE-EDIT                                  
135800         STRING QE-DUE-MM   DELIMITED BY SIZE                             
135900                '/'         DELIMITED BY SIZE                             
136000                QE-DUE-DD   DELIMITED BY SIZE                             
136100                '/'         DELIMITED BY SIZE                             
136200                QE-DUE-YYYY DELIMITED BY SIZE                             
136300             INTO QE-DUE-DATE-EDIT                                        
136400         END-STRING                                                       
136500     END-IF.                                                              
136600 9220-EXIT.                                                               
136700     EXIT.                                                                
136800                                                                          
136900* ALL OUTPUT, WHETHER ACCNT, VEND, TRNS, SPL OR ENDTRNS, PASSES           
137000* THROUGH THIS ONE PARAGRAPH -- THE SINGLE WRITE STATEMENT IN THE         
137100* WHOLE PROGRAM.                                                          
137200 9800-WRITE-LINE.                                                         
137300     MOVE WS-LINE-OUT TO IIF-OUT-REC.                                     
137400     WRITE IIF-OUT-REC.                                                   
137500 9800-EXIT.                                                               
137600     EXIT.                                                                
137700                                                                          
