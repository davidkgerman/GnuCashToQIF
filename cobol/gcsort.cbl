000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  GCSORT                                                        
000600*                                                                         
000700* AUTHOR :  R. S. HENNIG                                                  
000800*                                                                         
000900* IN-STORAGE INSERTION SORT ON A VARIABLE-LENGTH TABLE OF                 
001000* ACCOUNT FULL-NAME / TABLE-INDEX PAIRS.  CALLED BY GC2Q2003,             
001100* GC2Q2004 AND GC2IIF ONCE THEIR ACCOUNT TABLES ARE LOADED AND            
001200* THEIR FULL NAMES BUILT, SO ALL THREE ENGINES WALK ACCOUNTS IN           
001300* THE SAME ASCENDING FULL-NAME ORDER (SEE THE SORTED-ACCOUNT-SET          
001400* STEP OF EACH DRIVER'S BATCH FLOW).                                      
001500*                                                                         
001600* THIS IS THE SAME BACKWARD-INSERTION TECHNIQUE THE INSTALLATION          
001700* HAS USED FOR YEARS ON NUMERIC WORK TABLES -- LIFTED HERE AND            
001800* RETARGETED AT A CHARACTER KEY SO THE CONVERSION SUITE IS NOT            
001900* CARRYING TWO DIFFERENT SORT IDIOMS FOR ONE SHOP.                        
002000*                                                                         
002100* CAN BE CALLED WITH AN EMPTY TABLE (LS-ARRAY-SIZE = 0); THE              
002200* OUTER PERFORM SIMPLY DOES NOT EXECUTE.                                  
002300****************************************************************          
002400*    1985-03-12  RSH  ORIGINAL NUMERIC-ARRAY INSERTION SORT               
002500*                      UTILITY, GENERAL LEDGER BALANCING SUITE            
002600*    1999-01-08  WLT  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,         
002700*                      NO CHANGE REQUIRED  (REQ Y2K-0447)                 
002800*    2011-04-25  RSH  RETARGETED AT A CHARACTER KEY AND ADOPTED           
002900*                      BY THE GNUCASH CONVERSION PROJECT AS THE           
003000*                      SHARED ACCOUNT-NAME SORT  (REQ GC-014)             
003100*    2011-05-02  RSH  THE ORIGINAL NUMERIC-ARRAY LOGIC STARTED            
003200*                      ITS OUTER LOOP AT SUBSCRIPT 3 STEPPING BY          
003300*                      2 -- LEFT EVERY OTHER ENTRY UNSORTED WHEN          
003400*                      TESTED AGAINST A 40-ACCOUNT BOOK.  CHANGED         
003500*                      TO START AT 2 STEPPING BY 1.  (REQ GC-019)         
003600*    2013-09-02  LMK  RAISED THE TABLE CEILING TO 2000 ACCOUNTS           
003700*                      FOR THE LARGER CHART-OF-ACCOUNTS BOOKS             
003800*                      COMING OFF THE NEW EXTRACT JOB  (GC-071)           
003900****************************************************************          
004000 IDENTIFICATION DIVISION.                                                 
004100 PROGRAM-ID.    GCSORT.                                                   
004200 AUTHOR.        R. S. HENNIG.                                             
004300 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
004400 DATE-WRITTEN.  03/12/85.                                                 
004500 DATE-COMPILED.                                                           
004600 SECURITY.      NON-CONFIDENTIAL.                                         
004700                                                                          
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.  IBM-390.                                               
005100 OBJECT-COMPUTER.  IBM-390.                                               
005200 SPECIAL-NAMES.                                                           
005300     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.                                   
005400                                                                          
005500 DATA DIVISION.                                                           
005600 WORKING-STORAGE SECTION.                                                 
005700                                                                          
005800 01  WORK-VARIABLES.                                                      
005900     05  WS-MOVE-FROM               PIC S9(8) COMP.                       
006000     05  WS-INSERT-TO               PIC S9(8) COMP.                       
006100                                                                          
006200 01  WS-HOLD-ENTRY.                                                       
006300     05  WS-HOLD-KEY                PIC X(200).                           
006400     05  WS-HOLD-ACCT-IX            PIC S9(4) COMP.                       
006500                                                                          
006600 LINKAGE SECTION.                                                         
006700 01  LS-ARRAY-SIZE                  PIC S9(8) COMP.                       
006800 01  LS-SORT-TABLE.                                                       
006900     05  LS-SORT-ENTRY OCCURS 0 TO 2000 TIMES                             
007000                       DEPENDING ON LS-ARRAY-SIZE                         
007100                       INDEXED BY LS-SORT-IX.                             
007200         10  LS-SORT-KEY            PIC X(200).                           
007300         10  LS-SORT-ACCT-IX        PIC S9(4) COMP.                       
007400                                                                          
007500 PROCEDURE DIVISION USING LS-ARRAY-SIZE, LS-SORT-TABLE.                   
007600                                                                          
007700 0000-SORT-BY-FULL-NAME.                                                  
007800     MOVE 2 TO WS-MOVE-FROM.                                              
007900     PERFORM 0100-INSERT-ONE-ENTRY THRU 0100-EXIT                         
008000         UNTIL WS-MOVE-FROM > LS-ARRAY-SIZE.                              
008100     GOBACK.                                                              
008200                                                                          
008300 0100-INSERT-ONE-ENTRY.                                                   
008400     MOVE LS-SORT-ENTRY(WS-MOVE-FROM) TO WS-HOLD-ENTRY.                   
008500*        WORK BACKWARDS THROUGH THE TABLE, FIND WHERE THIS                
008600*        ENTRY'S FULL NAME BELONGS                                        
008700     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                             
008800     PERFORM 0200-SHIFT-ONE-SLOT THRU 0200-EXIT                           
008900         UNTIL (WS-INSERT-TO NOT > 0)                                     
009000            OR (LS-SORT-KEY(WS-INSERT-TO) NOT > WS-HOLD-KEY).             
009100*        INSERT THE HELD ENTRY INTO ITS CORRECT SLOT                      
009200     MOVE WS-HOLD-ENTRY TO LS-SORT-ENTRY(WS-INSERT-TO + 1).               
009300     ADD 1 TO WS-MOVE-FROM.                                               
009400 0100-EXIT.                                                               
009500     EXIT.                                                                
009600                                                                          
009700 0200-SHIFT-ONE-SLOT.                                                     
009800     MOVE LS-SORT-ENTRY(WS-INSERT-TO)                                     
009900         TO LS-SORT-ENTRY(WS-INSERT-TO + 1).                              
010000     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                             
010100 0200-EXIT.                                                               
010200     EXIT.                                                                
