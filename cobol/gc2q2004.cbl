000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  GC2Q2004                                                      
000600*                                                                         
000700* AUTHOR :  D. R. STOUT                                                   
000800*                                                                         
000900* READS THE ACCOUNT AND TRANSACTION STAGING FILES PRODUCED BY THE         
001000* GCXTRACT PRE-PROCESSOR AND WRITES A QUICKEN INTERCHANGE FORMAT          
001100* FILE (!TYPE 2004 DIALECT) SUITABLE FOR IMPORT INTO QUICKEN.  THE        
001200* 2004 DIALECT DIFFERS FROM GC2Q2003 IN LIST ORDER (CATEGORY LIST         
001300* BEFORE ACCOUNT LIST) AND RE-EMITS AN !Account HEADER BLOCK              
001400* IMMEDIATELY BEFORE EACH ACCOUNT'S TRANSACTION SECTION.                  
001500* ORIGINALLY A SEQUENTIAL-UPDATE PROGRAM WRITTEN FOR THE OPERATOR         
001600* TRAINING LAB (SEE THE ORIGINAL BANNER BELOW); ITS RECORD-KEY            
001700* UPDATE-COMMAND SKELETON WAS KEPT, THE BUSINESS CONTENT REPLACED,        
001800* WHEN THE GNUCASH CONVERSION PROJECT ADOPTED IT AS THE SECOND            
001900* OF THE TWO QIF DIALECT ENGINES.                                         
002000*                                                                         
002100* ORIGINAL BANNER, PRESERVED FOR THE RECORD:                              
002200*     READS A SEQUENTIAL TRANSACTION FILE AND MAKES UPDATES               
002300*     TO A SORTED SEQUENTIAL CUSTOMER FILE                                
002400*     A GOOD CASE FOR DEBUGGING LAB -- INDEED                             
002500*     CAN BE MADE TO ABEND WITH BAD DATA FOR FAULT ANALYSIS LAB           
002600****************************************************************          
002700*    1983-11-02  DRS  ORIGINAL SEQUENTIAL CUSTOMER UPDATE PROGRAM,        
002800*                      OPERATOR TRAINING LAB                              
002900*    1990-06-14  DRS  ADDED THE UPDATE-COMMAND TABLE (REPLACE/ADD/        
003000*                      SUBTRACT/DELETE) SO THE LAB COULD DRIVE            
003100*                      MULTIPLE FAULT SCENARIOS FROM ONE PROGRAM          
003200*                      (REQ TRN-063)                                      
003300*    1999-02-11  WLT  Y2K REVIEW - NO DATE FIELDS PROCESSED BY            
003400*                      THIS PROGRAM, NO CHANGE REQUIRED (Y2K-0231)        
003500*    2011-06-20  RSH  GUTTED FOR THE GNUCASH CONVERSION PROJECT --        
003600*                      CUSTOMER UPDATE LOGIC REMOVED, REPLACED BY         
003700*                      THE SAME ACCOUNT/TRANSACTION STAGING READS         
003800*                      AND QIF EDITS AS GC2Q2003, RETARGETED AT           
003900*                      THE 2004 DIALECT'S LIST ORDER  (GC-015)            
004000*    2011-06-27  RSH  DUPLICATE-MODE TRANSACTION WRITING -- A             
004100*                      TRANSACTION IS NO LONGER DROPPED WHEN THE          
004200*                      PRIMARY SPLIT BELONGS TO ANOTHER ACCOUNT,          
004300*                      IT IS WRITTEN ONCE UNDER EVERY AFFECTED            
004400*                      NON-DOUBLE-ENTRY ACCOUNT INSTEAD (GC-015)          
004500*    2012-01-30  MBF  CATEGORY LIST WARNINGS FOR OVERLENGTH NAMES         
004600*                      AND EMBEDDED COLON/SLASH CHARACTERS                
004700*                      (REQ GC-041)                                       
004800*    2012-11-30  RSH  MEMO/PAYEE SPLIT ON ' AT '/' FROM '/' VIA '         
004900*                      DELIMITERS FOR IMPORTED-VENDOR TRANSACTIONS        
005000*                      (REQ GC-052)                                       
005100*    2013-09-02  LMK  SPLIT-AMOUNT AND ACCUMULATOR FIELDS REPACKED        
005200*                      COMP-3 TO MATCH THE SUITE-WIDE MONEY               
005300*                      CONVENTION; TABLE CEILINGS RAISED TO MATCH         
005400*                      GCSORT (REQ GC-071)                                
005500*    2014-02-11  RSH  REQ GC-052 WAS WRONG -- THE ' AT '/' FROM '/        
005600*                      ' VIA ' SPLIT KEYED OFF THE MEMO OF A MADE         
005700*                      UP ACTION CODE THAT NEVER SHOWS UP ON A            
005800*                      REAL TRANSACTION.  REWORKED 7540 TO SPLIT          
005900*                      THE DESCRIPTION, NOT THE MEMO, ONLY WHEN           
006000*                      THE PRIMARY AND ALTERNATIVE MEMOS ARE BOTH         
006100*                      BLANK AND THE MEMO-FROM-DESCRIPTION OPTION         
006200*                      IS ON; ADDED 7535 TO CAPTURE THE OTHER             
006300*                      SPLIT'S MEMO ON A TWO-SPLIT TRANSFER AS THE        
006400*                      ALTERNATIVE MEMO CANDIDATE (REQ GC-084)            
006500*    2014-02-11  RSH  CATEGORY LIST WAS NOT HONORING PRUNEUNUSED          
006600*                      -- 6010 NOW CHECKS WA-LINK-COUNT THE SAME          
006700*                      WAY 6510 DOES FOR THE ACCOUNT LIST (GC-085)        
006800*    2014-03-05  RSH  TRANSACTION RECORD WAS MISSING THE U-AMOUNT         
006900*                      AND N-REF LINES QUICKEN EXPECTS -- ADDED           
007000*                      WT-REF/WP-REF TO CARRY TRS-REF THROUGH THE         
007100*                      TRAN TABLE AND WROTE BOTH LINES IN 7500            
007200*                      (REQ GC-089)                                       
007300*    2014-03-05  RSH  OPEN-FILES NOW CHECKS FILE STATUS ON ALL            
007400*                      THREE STAGING/OUTPUT FILES AND ABENDS WITH         
007500*                      RC 16 ON FAILURE, MATCHING GC2Q2003 (REQ           
007600*                      GC-091)                                            
007700*    2014-03-19  RSH  7545'S NOT ON OVERFLOW TEST NEVER CAUGHT A          
007800*                      MISSING ' AT '/' FROM '/' VIA ' DELIMITER,         
007900*                      SO THE NO-MATCH PAYEE/MEMO CASE NEVER FIRED        
008000*                      -- NOW TALLIES THE DELIMITER BEFORE                
008100*                      UNSTRINGING (REQ GC-094)                           
008200****************************************************************          
008300 IDENTIFICATION DIVISION.                                                 
008400 PROGRAM-ID.    GC2Q2004.                                                 
008500 AUTHOR.        D. R. STOUT.                                              
008600 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
008700 DATE-WRITTEN.  11/02/83.                                                 
008800 DATE-COMPILED.                                                           
008900 SECURITY.      NON-CONFIDENTIAL.                                         
009000                                                                          
009100 ENVIRONMENT DIVISION.                                                    
009200 CONFIGURATION SECTION.                                                   
009300 SOURCE-COMPUTER.  IBM-390.                                               
009400 OBJECT-COMPUTER.  IBM-390.                                               
009500 SPECIAL-NAMES.                                                           
009600     CLASS ALPHA-CLASS   IS 'A' THRU 'Z'                                  
009700     CLASS NUMERIC-CLASS IS '0' THRU '9'.                                 
009800                                                                          
009900 INPUT-OUTPUT SECTION.                                                    
010000 FILE-CONTROL.                                                            
010100     SELECT ACCOUNT-STG-FILE  ASSIGN TO GCACCT                            
010200         FILE STATUS IS WS-ACCT-STATUS.                                   
010300     SELECT TRAN-STG-FILE     ASSIGN TO GCTRAN                            
010400         FILE STATUS IS WS-TRAN-STATUS.                                   
010500     SELECT QIF-OUT-FILE      ASSIGN TO QIFOUT                            
010600         FILE STATUS IS WS-QIF-STATUS.                                    
010700                                                                          
010800 DATA DIVISION.                                                           
010900 FILE SECTION.                                                            
011000* ONE CHART-OF-ACCOUNTS ROW PER GNUCASH ACCOUNT, PRODUCED BY THE          
011100* GCXTRACT PRE-PROCESSOR FROM THE BOOK'S ACCOUNTS TABLE.                  
011200 FD  ACCOUNT-STG-FILE                                                     
011300     RECORDING MODE IS F                                                  
011400     LABEL RECORDS ARE STANDARD.                                          
011500     COPY ACCTREC.                                                        
011600                                                                          
011700* HEADER/SPLIT-DETAIL STAGING FILE -- SEE 2550-STORE-TRAN-ROW FOR         
011800* HOW THE TWO ROW SHAPES ARE TOLD APART AND REASSEMBLED.                  
011900 FD  TRAN-STG-FILE                                                        
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD.                                          
012200     COPY TRNSREC.                                                        
012300                                                                          
012400* THE FINISHED QIF IMPORT FILE, VARIABLE LENGTH SINCE LIST-GROUP          
012500* LINES AND TRANSACTION-FIELD LINES ARE ALL DIFFERENT WIDTHS.             
012600 FD  QIF-OUT-FILE                                                         
012700     RECORDING MODE IS V                                                  
012800     LABEL RECORDS ARE STANDARD.                                          
012900 01  QIF-OUT-REC               PIC X(400).                                
013000                                                                          
013100 WORKING-STORAGE SECTION.                                                 
013200                                                                          
013300* FILE-STATUS BYTES FOR THE TWO STAGING FILES AND THE QIF OUTPUT          
013400* FILE -- '00' IS SUCCESSFUL, '10' IS END-OF-FILE ON A SEQUENTIAL         
013500* READ.  1000-OPEN-FILES TESTS THESE RIGHT AFTER EACH OPEN; THE           
013600* LOAD PARAGRAPHS TEST THEM AFTER EVERY READ.                             
013700 01  WS-FIELDS.                                                           
013800     05  WS-ACCT-STATUS         PIC X(2).                                 
013900         88  WS-ACCT-OK                    VALUE '00'.                    
014000         88  WS-ACCT-EOF                   VALUE '10'.                    
014100     05  WS-TRAN-STATUS         PIC X(2).                                 
014200         88  WS-TRAN-OK                    VALUE '00'.                    
014300         88  WS-TRAN-EOF                   VALUE '10'.                    
014400     05  WS-QIF-STATUS          PIC X(2).                                 
014500         88  WS-QIF-OK                     VALUE '00'.                    
014600                                                                          
014700* WS-ACCT-COUNT AND WS-TRAN-COUNT ARE THE HIGH-WATER MARK OF EACH         
014800* WORK TABLE, SET ONCE DURING LOAD AND NEVER CHANGED AFTER.  THE          
014900* REMAINING FIELDS ARE SCRATCH SUBSCRIPTS CARRIED BETWEEN                 
015000* PARAGRAPHS BY THE GENERAL-PURPOSE LOOKUP AND EXPORT ROUTINES.           
015100 01  WORK-VARIABLES.                                                      
015200     05  WS-ACCT-COUNT          PIC S9(8) COMP    VALUE ZERO.             
015300     05  WS-TRAN-COUNT          PIC S9(8) COMP    VALUE ZERO.             
015400     05  WS-ACCT-IX             PIC S9(8) COMP.                           
015500     05  WS-TRAN-IX             PIC S9(8) COMP.                           
015600     05  WS-SPLIT-IX            PIC S9(4) COMP.                           
015700     05  WS-PARENT-IX           PIC S9(8) COMP.                           
015800     05  WS-PRIME-IX            PIC S9(4) COMP.                           
015900     05  WS-LOOK-IX             PIC S9(8) COMP.                           
016000     05  WS-CHAR-IX             PIC S9(4) COMP.                           
016100     05  WS-DELIM-AT            PIC S9(4) COMP.                           
016200     05  WS-NAME-LEN            PIC S9(4) COMP.                           
016300     05  WS-LINK-COUNT          PIC S9(8) COMP.                           
016400                                                                          
016500* ALL SWITCHES FOLLOW THE SHOP'S 'Y'/'N' CONVENTION WITH AN 88            
016600* NAMING THE 'Y' CONDITION -- SET FRESH AT THE TOP OF WHATEVER            
016700* PARAGRAPH OWNS THE SWITCH, TESTED BY THAT PARAGRAPH'S CALLER.           
016800 01  WS-SWITCHES.                                                         
016900     05  WS-FOUND-SW            PIC X(1)          VALUE 'N'.              
017000         88  WS-FOUND                          VALUE 'Y'.                 
017100     05  WS-PRIME-FOUND-SW      PIC X(1)          VALUE 'N'.              
017200         88  WS-PRIME-FOUND                    VALUE 'Y'.                 
017300     05  WS-WARN-SW             PIC X(1)          VALUE 'N'.              
017400         88  WS-NAME-TOO-LONG                   VALUE 'Y'.                
017500     05  WS-DE-RESULT-SW        PIC X(1)          VALUE 'N'.              
017600         88  WS-IS-DBL-ENTRY                    VALUE 'Y'.                
017700     05  WS-FIRST-OTHER-SW      PIC X(1)          VALUE 'N'.              
017800         88  WS-FIRST-OTHER-FOUND               VALUE 'Y'.                
017900     05  WM-SPLIT-FOUND-SW      PIC X(1)          VALUE 'N'.              
018000         88  WM-SPLIT-FOUND                    VALUE 'Y'.                 
018100                                                                          
018200* BATCH-RUN OPTIONS -- ON THE INTERACTIVE WORKSTATION TOOL THESE          
018300* TWO CAME OFF AN OPTIONS SCREEN THE OPERATOR COULD TOGGLE.  THIS         
018400* JOB RUNS UNATTENDED OFF THE OVERNIGHT SCHEDULER, SO BOTH ARE            
018500* HARD-CODED ON, MATCHING THE SCREEN'S OWN FACTORY DEFAULT, SO            
018600* PRUNING AND MEMO-FROM-DESCRIPTION BEHAVE THE SAME AS THE                
018700* WORKSTATION TOOL WOULD IF NO ONE TOUCHED THE OPTIONS SCREEN.            
018800 01  WS-RUN-OPTIONS.                                                      
018900     05  WS-PRUNE-UNUSED-SW      PIC X(1)         VALUE 'Y'.              
019000         88  WS-PRUNE-UNUSED                   VALUE 'Y'.                 
019100     05  WS-MEMO-FROM-DESC-SW    PIC X(1)         VALUE 'Y'.              
019200         88  WS-SPLIT-MEMO-FROM-DESC           VALUE 'Y'.                 
019300                                                                          
019400* A FEW SCRATCH SCALARS KEPT AS STANDALONE 77-LEVELS, SHOP HABIT          
019500* FOR SUBSCRIPTS/COUNTERS THAT DO NOT BELONG TO ANY LARGER GROUP          
019600* (SEE THE OLD CUSTOMER-MASTER COPYBOOKS FOR THE SAME STYLE).             
019700 77  WS-DE-CHECK-IX             PIC S9(4) COMP.                           
019800 77  WS-DELIM-COUNT             PIC 9(02) COMP    VALUE ZERO.             
019900                                                                          
020000 01  QIF-EDIT-AREA.                                                       
020100     05  QE-AMOUNT-IN           PIC S9(9)V99 COMP-3.                      
020200     05  QE-AMOUNT-EDIT         PIC -(7)9.99.                             
020300     05  QE-DATE-IN             PIC 9(8).                                 
020400     05  QE-DATE-IN-R  REDEFINES QE-DATE-IN.                              
020500         10  QE-YYYY            PIC 9(4).                                 
020600         10  QE-MM              PIC 9(2).                                 
020700         10  QE-DD              PIC 9(2).                                 
020800     05  QE-DATE-EDIT           PIC X(10).                                
020900                                                                          
021000* --------------------------------------------------------------          
021100* ACCOUNT WORK TABLE -- ONE ENTRY PER GNUCASH ACCOUNT.  BUILT BY          
021200* 2000-LOAD-ACCOUNTS, FULL NAMES FILLED IN BY 3000-BUILD-FULL-            
021300* NAMES, THEN HANDED TO GCSORT SO THE ACCOUNT AND CATEGORY LISTS          
021400* COME OUT IN ASCENDING FULL-NAME ORDER.                                  
021500* --------------------------------------------------------------          
021600 01  WS-ACCT-TABLE.                                                       
021700     05  WS-ACCT-ENTRY OCCURS 2000 TIMES INDEXED BY WA-IX.                
021800         10  WA-GUID            PIC X(32).                                
021900         10  WA-PARENT-GUID     PIC X(32).                                
022000         10  WA-NAME            PIC X(60).                                
022100         10  WA-TYPE-NAME       PIC X(16).                                
022200         10  WA-DESCRIPTION     PIC X(80).                                
022300         10  WA-NOTES           PIC X(80).                                
022400         10  WA-CODE            PIC X(20).                                
022500         10  WA-FULL-NAME       PIC X(200).                               
022600         10  WA-CLASS-TYPE      PIC X(10).                                
022700             88  WA-CT-BANK                 VALUE 'BANK'.                 
022800             88  WA-CT-CREDIT               VALUE 'CREDIT'.               
022900             88  WA-CT-CASH                 VALUE 'CASH'.                 
023000             88  WA-CT-ASSET                VALUE 'ASSET'.                
023100             88  WA-CT-DBL-INCOME           VALUE 'DBLINCOME'.            
023200             88  WA-CT-DBL-EXPENSE          VALUE 'DBLEXPNS'.             
023300             88  WA-CT-DBL-GENERIC          VALUE 'DBLENTRY'.             
023400         10  WA-QIF-TYPE        PIC X(5).                                 
023500         10  WA-EXPORT-SW       PIC X(1).                                 
023600             88  WA-EXPORTABLE              VALUE 'X'.                    
023700         10  WA-LINK-COUNT      PIC S9(8) COMP.                           
023800                                                                          
023900* SORT-TABLE VIEW OF THE SAME STORAGE -- PASSED TO GCSORT.  THE           
024000* KEY IS THE FULL NAME, THE PAYLOAD IS THE SUBSCRIPT BACK INTO            
024100* WS-ACCT-TABLE.  KEPT SEPARATE FROM WS-ACCT-TABLE BECAUSE GCSORT         
024200* MOVES WHOLE ENTRIES AROUND AND WE DO NOT WANT IT SHUFFLING THE          
024300* (MUCH WIDER) ACCOUNT DETAIL.                                            
024400 77  WS-SORT-SIZE                PIC S9(8) COMP    VALUE ZERO.            
024500 01  WS-SORT-TABLE.                                                       
024600     05  WS-SORT-ENTRY OCCURS 0 TO 2000 TIMES                             
024700                       DEPENDING ON WS-SORT-SIZE                          
024800                       INDEXED BY WS-SORT-IX.                             
024900         10  WSE-KEY            PIC X(200).                               
025000         10  WSE-ACCT-IX        PIC S9(4) COMP.                           
025100                                                                          
025200* ORDER-OF-EXPORT TABLE -- FILLED FROM WS-SORT-TABLE AFTER THE            
025300* CALL TO GCSORT RETURNS, SO THE REST OF THE PROGRAM CAN SIMPLY           
025400* SUBSCRIPT WA-EXPORT-ORDER(N) WITHOUT REACHING BACK INTO THE             
025500* SORT WORKAREA.                                                          
025600 01  WA-EXPORT-ORDER-R REDEFINES WS-SORT-TABLE.                           
025700     05  FILLER OCCURS 0 TO 2000 TIMES                                    
025800                DEPENDING ON WS-SORT-SIZE                                 
025900                INDEXED BY WA-EXP-IX.                                     
026000         10  WA-EXPORT-ACCT-IX  PIC S9(4) COMP.                           
026100         10  FILLER             PIC X(198).                               
026200                                                                          
026300* --------------------------------------------------------------          
026400* TRANSACTION WORK TABLE -- ONE ENTRY PER GNUCASH TRANSACTION,            
026500* WITH A NESTED VARIABLE-LENGTH SPLIT TABLE.  BUILT BY                    
026600* 2500-LOAD-TRANSACTIONS FROM THE HEADER/DETAIL ROW PAIRS ON              
026700* TRAN-STG-FILE.                                                          
026800* --------------------------------------------------------------          
026900 01  WS-TRAN-TABLE.                                                       
027000     05  WS-TRAN-ENTRY OCCURS 3000 TIMES INDEXED BY WT-IX.                
027100         10  WT-GUID            PIC X(32).                                
027200         10  WT-DATE-POSTED     PIC 9(8).                                 
027300         10  WT-DATE-POSTED-R REDEFINES WT-DATE-POSTED.                   
027400             15  WT-DP-YYYY     PIC 9(4).                                 
027500             15  WT-DP-MM       PIC 9(2).                                 
027600             15  WT-DP-DD       PIC 9(2).                                 
027700         10  WT-DESCRIPTION     PIC X(200).                               
027800         10  WT-REF             PIC X(20).                                
027900         10  WT-TRAN-TYPE       PIC X(8).                                 
028000         10  WT-SPLIT-COUNT     PIC S9(4) COMP.                           
028100         10  WT-SPLIT OCCURS 1 TO 20 TIMES                                
028200                       DEPENDING ON WT-SPLIT-COUNT                        
028300                       INDEXED BY WT-SIX.                                 
028400             15  WT-ACCOUNT-GUID    PIC X(32).                            
028500             15  WT-AMOUNT          PIC S9(9)V99 COMP-3.                  
028600             15  WT-MEMO            PIC X(200).                           
028700             15  WT-ACTION          PIC X(16).                            
028800             15  WT-RECON-STATUS    PIC X(1).                             
028900                                                                          
029000 01  WS-PENDING-HEADER.                                                   
029100     05  WP-GUID                PIC X(32).                                
029200     05  WP-DATE-POSTED         PIC 9(8).                                 
029300     05  WP-DESCRIPTION         PIC X(200).                               
029400     05  WP-REF                 PIC X(20).                                
029500     05  WP-TRAN-TYPE           PIC X(8).                                 
029600     05  WP-HAVE-HEADER-SW      PIC X(1)          VALUE 'N'.              
029700         88  WP-HAVE-HEADER               VALUE 'Y'.                      
029800                                                                          
029900* --------------------------------------------------------------          
030000* MEMO/PAYEE SCRATCH AREA.  WM-ALT-MEMO IS THE "ALTERNATIVE               
030100* MEMO" CANDIDATE (SPEC BUSINESS RULE - QIF PER-TRANSACTION               
030200* EXPORT RULE, STEP 3) -- THE OTHER SPLIT'S MEMO IN A TWO-SPLIT           
030300* TRANSFER, CAPTURED BY 7535 BEFORE 7540-RESOLVE-MEMO-PAYEE               
030400* RUNS.  WM-SOURCE HOLDS THE DESCRIPTION WHILE 7545 LOOKS FOR             
030500* ITS ' AT '/' FROM '/' VIA ' DELIMITER.                                  
030600* --------------------------------------------------------------          
030700 01  WS-MEMO-SCRATCH.                                                     
030800     05  WM-SOURCE              PIC X(200).                               
030900     05  WM-PAYEE-PART          PIC X(200).                               
031000     05  WM-MEMO-PART           PIC X(200).                               
031100     05  WM-ALT-MEMO            PIC X(200).                               
031200                                                                          
031300 01  WS-CATEGORY-NAME            PIC X(210).                              
031400 01  WS-LINE-OUT                 PIC X(400).                              
031500 77  WS-LOWER-ALPHABET           PIC X(26)                                
031600     VALUE 'abcdefghijklmnopqrstuvwxyz'.                                  
031700 77  WS-UPPER-ALPHABET           PIC X(26)                                
031800     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
031900                                                                          
032000 PROCEDURE DIVISION.                                                      
032100                                                                          
032200* THE FULL BATCH FLOW FOR THE 2004 (DUPLICATE-MODE) VARIANT OF THE        
032300* CONVERSION -- LOAD, BUILD FULL NAMES, SORT, CLASSIFY, THEN WRITE        
032400* THE CATEGORY LIST, THE ACCOUNT LIST AND FINALLY THE                     
032500* TRANSACTIONS THEMSELVES (SPEC BATCH FLOW - QIF/CATEGORY STEPS).         
032600* NOTE THE CATEGORY/ACCOUNT LIST ORDER IS REVERSED FROM GC2Q2003.         
032700 0000-MAIN-LINE.                                                          
032800     PERFORM 1000-OPEN-FILES     THRU 1000-EXIT.                          
032900     PERFORM 2000-LOAD-ACCOUNTS  THRU 2000-EXIT.                          
033000     PERFORM 2500-LOAD-TRANSACTIONS THRU 2500-EXIT.                       
033100     PERFORM 3000-BUILD-FULL-NAMES  THRU 3000-EXIT.                       
033200     PERFORM 3500-SORT-ACCOUNTS  THRU 3500-EXIT.                          
033300     PERFORM 4000-CLASSIFY-ACCOUNTS THRU 4000-EXIT.                       
033400     PERFORM 6000-WRITE-CATEGORY-LIST THRU 6000-EXIT.                     
033500     PERFORM 6500-WRITE-ACCOUNT-LIST  THRU 6500-EXIT.                     
033600     PERFORM 7000-WRITE-TRANSACTIONS  THRU 7000-EXIT.                     
033700     PERFORM 1050-CLOSE-FILES    THRU 1050-EXIT.                          
033800     GOBACK.                                                              
033900                                                                          
034000* OPEN ALL THREE FILES BEFORE TESTING ANY STATUS -- SAME PATTERN          
034100* AS GC2Q2003.  ANY OPEN FAILURE FORCES BOTH INPUT FILES TO EOF SO        
034200* 0000-MAIN-LINE'S LOAD PERFORMS FALL THROUGH WITHOUT READING             
034300* GARBAGE, RATHER THAN BRANCHING TO A SEPARATE ERROR ROUTINE.             
034400 1000-OPEN-FILES.                                                         
034500     OPEN INPUT  ACCOUNT-STG-FILE.                                        
034600     OPEN INPUT  TRAN-STG-FILE.                                           
034700     OPEN OUTPUT QIF-OUT-FILE.                                            
034800     IF NOT WS-ACCT-OK                                                    
034900         DISPLAY 'GC2Q2004 ERROR OPENING ACCOUNT STAGING FILE.'           
035000                 ' RC:' WS-ACCT-STATUS                                    
035100         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
035200         MOVE 16 TO RETURN-CODE                                           
035300         SET WS-ACCT-EOF TO TRUE                                          
035400         SET WS-TRAN-EOF TO TRUE                                          
035500     END-IF.                                                              
035600     IF NOT WS-TRAN-OK                                                    
035700         DISPLAY 'GC2Q2004 ERROR OPENING TRAN STAGING FILE. RC:'          
035800                 WS-TRAN-STATUS                                           
035900         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
036000         MOVE 16 TO RETURN-CODE                                           
036100         SET WS-TRAN-EOF TO TRUE                                          
036200     END-IF.                                                              
036300     IF NOT WS-QIF-OK                                                     
036400         DISPLAY 'GC2Q2004 ERROR OPENING QIF OUTPUT FILE. RC:'            
036500                 WS-QIF-STATUS                                            
036600         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
036700         MOVE 16 TO RETURN-CODE                                           
036800         SET WS-ACCT-EOF TO TRUE                                          
036900         SET WS-TRAN-EOF TO TRUE                                          
037000     END-IF.                                                              
037100 1000-EXIT.                                                               
037200     EXIT.                                                                
037300                                                                          
037400* NORMAL END-OF-RUN CLOSE, NO STATUS CHECK.                               
037500 1050-CLOSE-FILES.                                                        
037600     CLOSE ACCOUNT-STG-FILE.                                              
037700     CLOSE TRAN-STG-FILE.                                                 
037800     CLOSE QIF-OUT-FILE.                                                  
037900 1050-EXIT.                                                               
038000     EXIT.                                                                
038100                                                                          
038200* --------------------------------------------------------------          
038300* PHASE 1 -- READ THE STAGING FILES INTO STORAGE                          
038400* --------------------------------------------------------------          
038500 2000-LOAD-ACCOUNTS.                                                      
038600     READ ACCOUNT-STG-FILE                                                
038700         AT END SET WS-ACCT-EOF TO TRUE.                                  
038800     PERFORM 2050-STORE-ACCOUNT THRU 2050-EXIT                            
038900         UNTIL WS-ACCT-EOF.                                               
039000 2000-EXIT.                                                               
039100     EXIT.                                                                
039200                                                                          
039300* MOVE ONE ACCTREC ROW INTO THE NEXT WS-ACCT-TABLE SLOT.  FULL            
039400* NAME, EXPORT-SW AND LINK-COUNT ARE FILLED IN BY LATER PHASES.           
039500 2050-STORE-ACCOUNT.                                                      
039600     ADD 1 TO WS-ACCT-COUNT.                                              
039700     SET WA-IX TO WS-ACCT-COUNT.                                          
039800     MOVE ACS-GUID          TO WA-GUID(WA-IX).                            
039900     MOVE ACS-PARENT-GUID   TO WA-PARENT-GUID(WA-IX).                     
040000     MOVE ACS-NAME          TO WA-NAME(WA-IX).                            
040100     MOVE ACS-TYPE-NAME     TO WA-TYPE-NAME(WA-IX).                       
040200     MOVE ACS-DESCRIPTION   TO WA-DESCRIPTION(WA-IX).                     
040300     MOVE ACS-NOTES         TO WA-NOTES(WA-IX).                           
040400     MOVE ACS-CODE          TO WA-CODE(WA-IX).                            
040500     MOVE SPACES            TO WA-FULL-NAME(WA-IX).                       
040600     MOVE SPACES            TO WA-EXPORT-SW(WA-IX).                       
040700     MOVE ZERO              TO WA-LINK-COUNT(WA-IX).                      
040800     READ ACCOUNT-STG-FILE                                                
040900         AT END SET WS-ACCT-EOF TO TRUE.                                  
041000 2050-EXIT.                                                               
041100     EXIT.                                                                
041200                                                                          
041300* GCTRAN CARRIES A HEADER ROW FOR EACH TRANSACTION FOLLOWED BY ONE        
041400* ROW PER SPLIT -- 2550 SORTS THAT OUT.  THE FINAL FLUSH PICKS UP         
041500* THE LAST TRANSACTION IN THE FILE, WHICH HAS NO TRAILING HEADER          
041600* ROW TO TRIGGER ITS OWN FLUSH.                                           
041700 2500-LOAD-TRANSACTIONS.                                                  
041800     READ TRAN-STG-FILE                                                   
041900         AT END SET WS-TRAN-EOF TO TRUE.                                  
042000     PERFORM 2550-STORE-TRAN-ROW THRU 2550-EXIT                           
042100         UNTIL WS-TRAN-EOF.                                               
042200     PERFORM 2590-FLUSH-PENDING-HEADER THRU 2590-EXIT.                    
042300 2500-EXIT.                                                               
042400     EXIT.                                                                
042500                                                                          
042600* A HEADER ROW FLUSHES ANY PRIOR TRANSACTION AND STARTS BUFFERING         
042700* A NEW ONE; A SPLIT ROW APPENDS ONTO THE TRANSACTION CURRENTLY           
042800* BUILT IN WS-TRAN-TABLE.                                                 
042900 2550-STORE-TRAN-ROW.                                                     
043000     IF TRS-IS-HEADER                                                     
043100         PERFORM 2590-FLUSH-PENDING-HEADER THRU 2590-EXIT                 
043200         MOVE TRS-GUID          TO WP-GUID                                
043300         MOVE TRS-DATE-POSTED   TO WP-DATE-POSTED                         
043400         MOVE TRS-DESCRIPTION   TO WP-DESCRIPTION                         
043500         MOVE TRS-REF           TO WP-REF                                 
043600         MOVE TRS-TRAN-TYPE     TO WP-TRAN-TYPE                           
043700         SET WP-HAVE-HEADER     TO TRUE                                   
043800     ELSE                                                                 
043900         ADD 1 TO WT-SPLIT-COUNT(WS-TRAN-COUNT)                           
044000         SET WT-SIX TO WT-SPLIT-COUNT(WS-TRAN-COUNT)                      
044100         MOVE TRS-ACCOUNT-GUID                                            
044200             TO WT-ACCOUNT-GUID(WS-TRAN-COUNT WT-SIX)                     
044300         MOVE TRS-SPLIT-AMOUNT                                            
044400             TO WT-AMOUNT(WS-TRAN-COUNT WT-SIX)                           
044500         MOVE TRS-MEMO   TO WT-MEMO(WS-TRAN-COUNT WT-SIX)                 
044600         MOVE TRS-ACTION TO WT-ACTION(WS-TRAN-COUNT WT-SIX)               
044700         MOVE TRS-RECON-STATUS                                            
044800             TO WT-RECON-STATUS(WS-TRAN-COUNT WT-SIX)                     
044900     END-IF.                                                              
045000     READ TRAN-STG-FILE                                                   
045100         AT END SET WS-TRAN-EOF TO TRUE.                                  
045200 2550-EXIT.                                                               
045300     EXIT.                                                                
045400                                                                          
045500* COMMIT THE BUFFERED HEADER TO THE NEXT WS-TRAN-TABLE SLOT --            
045600* HARMLESS NO-OP IF NO HEADER IS CURRENTLY BUFFERED.                      
045700 2590-FLUSH-PENDING-HEADER.                                               
045800     IF WP-HAVE-HEADER                                                    
045900         ADD 1 TO WS-TRAN-COUNT                                           
046000         SET WT-IX TO WS-TRAN-COUNT                                       
046100         MOVE WP-GUID           TO WT-GUID(WT-IX)                         
046200         MOVE WP-DATE-POSTED    TO WT-DATE-POSTED(WT-IX)                  
046300         MOVE WP-DESCRIPTION    TO WT-DESCRIPTION(WT-IX)                  
046400         MOVE WP-REF            TO WT-REF(WT-IX)                          
046500         MOVE WP-TRAN-TYPE      TO WT-TRAN-TYPE(WT-IX)                    
046600         MOVE ZERO              TO WT-SPLIT-COUNT(WT-IX)                  
046700         SET WP-HAVE-HEADER-SW  TO 'N'                                    
046800     END-IF.                                                              
046900 2590-EXIT.                                                               
047000     EXIT.                                                                
047100                                                                          
047200* --------------------------------------------------------------          
047300* PHASE 2 -- FULL-NAME CONSTRUCTION.  WALK THE PARENT-GUID CHAIN          
047400* FOR EACH ACCOUNT AND PREFIX EACH ANCESTOR'S NAME, SEPARATED BY          
047500* A COLON, UNTIL A PARENTLESS (ROOT) ACCOUNT IS REACHED.  THE             
047600* ROOT ITSELF CONTRIBUTES NO SEGMENT TO THE FULL NAME.                    
047700* --------------------------------------------------------------          
047800 3000-BUILD-FULL-NAMES.                                                   
047900     SET WA-IX TO 1.                                                      
048000     PERFORM 3010-BUILD-ONE-FULL-NAME THRU 3010-EXIT                      
048100         VARYING WA-IX FROM 1 BY 1                                        
048200         UNTIL WA-IX > WS-ACCT-COUNT.                                     
048300 3000-EXIT.                                                               
048400     EXIT.                                                                
048500                                                                          
048600* SEED THE FULL NAME WITH THIS ACCOUNT'S OWN NAME, THEN WALK              
048700* UPWARD ONE ANCESTOR AT A TIME.                                          
048800 3010-BUILD-ONE-FULL-NAME.                                                
048900     MOVE WA-NAME(WA-IX)    TO WA-FULL-NAME(WA-IX).                       
049000     MOVE WA-PARENT-GUID(WA-IX) TO WP-GUID.                               
049100     PERFORM 3050-WALK-ANCESTOR-CHAIN THRU 3050-EXIT                      
049200         UNTIL WP-GUID = SPACES.                                          
049300 3010-EXIT.                                                               
049400     EXIT.                                                                
049500                                                                          
049600* LOOK UP THE CURRENT PARENT GUID, PREFIX ITS NAME AND A COLON            
049700* ONTO WHAT HAS BEEN BUILT SO FAR, THEN MOVE UP TO ITS OWN PARENT.        
049800* AN UNRESOLVED GUID (SHOULD NOT HAPPEN IN A CONSISTENT BOOK)             
049900* STOPS THE WALK THE SAME AS REACHING A TRUE ROOT.                        
050000 3050-WALK-ANCESTOR-CHAIN.                                                
050100     PERFORM 9900-LOOKUP-ACCOUNT-BY-GUID THRU 9900-EXIT.                  
050200     IF WS-FOUND                                                          
050300         MOVE SPACES TO WS-CATEGORY-NAME                                  
050400         STRING WA-NAME(WS-LOOK-IX)   DELIMITED BY SIZE                   
050500                ':'                   DELIMITED BY SIZE                   
050600                WA-FULL-NAME(WA-IX)   DELIMITED BY SIZE                   
050700             INTO WS-CATEGORY-NAME                                        
050800         END-STRING                                                       
050900         MOVE WS-CATEGORY-NAME TO WA-FULL-NAME(WA-IX)                     
051000         MOVE WA-PARENT-GUID(WS-LOOK-IX) TO WP-GUID                       
051100     ELSE                                                                 
051200         MOVE SPACES TO WP-GUID                                           
051300     END-IF.                                                              
051400 3050-EXIT.                                                               
051500     EXIT.                                                                
051600                                                                          
051700* --------------------------------------------------------------          
051800* GENERAL-PURPOSE LOOKUP -- SEARCHES WS-ACCT-TABLE FOR WP-GUID,           
051900* SETTING WS-LOOK-IX AND WS-FOUND-SW.  USED BY THE FULL-NAME WALK         
052000* AND BY THE SPLIT/ACCOUNT JOIN IN THE EXPORT PARAGRAPHS.                 
052100* --------------------------------------------------------------          
052200 9900-LOOKUP-ACCOUNT-BY-GUID.                                             
052300     SET WS-FOUND-SW TO 'N'.                                              
052400     SET WS-LOOK-IX TO 1.                                                 
052500     PERFORM 9910-LOOKUP-STEP THRU 9910-EXIT                              
052600         UNTIL (WS-LOOK-IX > WS-ACCT-COUNT) OR (WS-FOUND).                
052700 9900-EXIT.                                                               
052800     EXIT.                                                                
052900                                                                          
053000* ONE SUBSCRIPT STEP OF THE LINEAR SEARCH.                                
053100 9910-LOOKUP-STEP.                                                        
053200     IF WA-GUID(WS-LOOK-IX) = WP-GUID                                     
053300         SET WS-FOUND-SW TO 'Y'                                           
053400     ELSE                                                                 
053500         SET WS-LOOK-IX UP BY 1                                           
053600     END-IF.                                                              
053700 9910-EXIT.                                                               
053800     EXIT.                                                                
053900                                                                          
054000* --------------------------------------------------------------          
054100* PHASE 3 -- SORT THE ACCOUNT TABLE INTO ASCENDING FULL-NAME              
054200* ORDER BY BUILDING THE KEY TABLE AND CALLING GCSORT.                     
054300* --------------------------------------------------------------          
054400 3500-SORT-ACCOUNTS.                                                      
054500     MOVE WS-ACCT-COUNT TO WS-SORT-SIZE.                                  
054600     SET WS-SORT-IX TO 1.                                                 
054700     PERFORM 3510-LOAD-SORT-ENTRY THRU 3510-EXIT                          
054800         VARYING WS-SORT-IX FROM 1 BY 1                                   
054900         UNTIL WS-SORT-IX > WS-SORT-SIZE.                                 
055000     CALL 'GCSORT' USING WS-SORT-SIZE, WS-SORT-TABLE.                     
055100 3500-EXIT.                                                               
055200     EXIT.                                                                
055300                                                                          
055400* LOAD ONE KEY/PAYLOAD PAIR AHEAD OF THE CALL TO GCSORT.                  
055500 3510-LOAD-SORT-ENTRY.                                                    
055600     MOVE WA-FULL-NAME(WS-SORT-IX) TO WSE-KEY(WS-SORT-IX).                
055700     MOVE WS-SORT-IX               TO WSE-ACCT-IX(WS-SORT-IX).            
055800 3510-EXIT.                                                               
055900     EXIT.                                                                
056000                                                                          
056100* --------------------------------------------------------------          
056200* PHASE 4 -- CLASSIFY EACH ACCOUNT INTO A QIF ACCOUNT TYPE AND            
056300* DECIDE WHICH ACCOUNTS ARE EXPORTABLE (NON-DOUBLE-ENTRY, HAVE            
056400* AT LEAST ONE LINKED TRANSACTION).                                       
056500* --------------------------------------------------------------          
056600 4000-CLASSIFY-ACCOUNTS.                                                  
056700     SET WA-IX TO 1.                                                      
056800     PERFORM 4010-CLASSIFY-ONE-ACCOUNT THRU 4010-EXIT                     
056900         VARYING WA-IX FROM 1 BY 1                                        
057000         UNTIL WA-IX > WS-ACCT-COUNT.                                     
057100 4000-EXIT.                                                               
057200     EXIT.                                                                
057300                                                                          
057400* AN ACCOUNT IS EXPORTABLE WHEN IT IS NOT A DOUBLE-ENTRY (NOMINAL)        
057500* ACCOUNT AND EITHER HAS AT LEAST ONE LINKED SPLIT OR THE PRUNE-          
057600* UNUSED SWITCH IS OFF (SPEC BUSINESS RULE - UNUSED ACCOUNT               
057700* PRUNING).                                                               
057800 4010-CLASSIFY-ONE-ACCOUNT.                                               
057900     PERFORM 4200-SET-CLASSIFIED-TYPE THRU 4200-EXIT.                     
058000     PERFORM 4250-QIF-TYPE-NAME THRU 4250-EXIT.                           
058100     MOVE WA-IX TO WS-DE-CHECK-IX.                                        
058200     PERFORM 4260-IS-DOUBLE-ENTRY THRU 4260-EXIT.                         
058300     PERFORM 4100-COUNT-TRAN-LINKS THRU 4100-EXIT.                        
058400     IF (NOT WS-IS-DBL-ENTRY)                                             
058500             AND (WA-LINK-COUNT(WA-IX) > 0 OR NOT WS-PRUNE-UNUSED)        
058600         SET WA-EXPORTABLE(WA-IX) TO TRUE                                 
058700     END-IF.                                                              
058800 4010-EXIT.                                                               
058900     EXIT.                                                                
059000                                                                          
059100* COUNT HOW MANY SPLITS TOUCH THIS ACCOUNT, ACROSS ALL LOADED             
059200* TRANSACTIONS, SO 4010 CAN TELL WHETHER THE ACCOUNT NEEDS A              
059300* TRANSACTION SECTION AT ALL.                                             
059400 4100-COUNT-TRAN-LINKS.                                                   
059500     MOVE ZERO TO WA-LINK-COUNT(WA-IX).                                   
059600     SET WT-IX TO 1.                                                      
059700     PERFORM 4110-COUNT-ONE-TRAN THRU 4110-EXIT                           
059800         VARYING WT-IX FROM 1 BY 1                                        
059900         UNTIL WT-IX > WS-TRAN-COUNT.                                     
060000 4100-EXIT.                                                               
060100     EXIT.                                                                
060200                                                                          
060300* WALK EVERY SPLIT OF ONE TRANSACTION LOOKING FOR THIS ACCOUNT.           
060400 4110-COUNT-ONE-TRAN.                                                     
060500     SET WT-SIX TO 1.                                                     
060600     PERFORM 4120-COUNT-ONE-SPLIT THRU 4120-EXIT                          
060700         VARYING WT-SIX FROM 1 BY 1                                       
060800         UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX).                            
060900 4110-EXIT.                                                               
061000     EXIT.                                                                
061100                                                                          
061200* ONE SPLIT'S CONTRIBUTION TO THE LINK COUNT.                             
061300 4120-COUNT-ONE-SPLIT.                                                    
061400     IF WT-ACCOUNT-GUID(WT-IX WT-SIX) = WA-GUID(WA-IX)                    
061500         ADD 1 TO WA-LINK-COUNT(WA-IX)                                    
061600     END-IF.                                                              
061700 4120-EXIT.                                                               
061800     EXIT.                                                                
061900                                                                          
062000* ACCOUNT-TYPE CLASSIFICATION (SPEC BUSINESS RULE - QIF ACCOUNT           
062100* TYPE CLASSIFICATION TABLE).  MUTUAL, STOCK, LIABILITY AND               
062200* RECEIVABLE ARE IMPORTED AS PLAIN BANK ACCOUNTS WITH A WARNING;          
062300* PAYABLE IMPORTS AS A CREDIT-CARD ACCOUNT WITH A WARNING.                
062400* INCOME/EXPENSE ARE DOUBLE-ENTRY CATEGORIES; ANY OTHER TYPE NOT          
062500* LISTED HERE (ROOT, TRADING, EQUITY AND SO ON) IS THE GENERIC            
062600* DOUBLE-ENTRY CLASSIFICATION.                                            
062700 4200-SET-CLASSIFIED-TYPE.                                                
062800     EVALUATE WA-TYPE-NAME(WA-IX)                                         
062900         WHEN 'BANK'                                                      
063000             SET WA-CT-BANK(WA-IX)       TO TRUE                          
063100         WHEN 'CREDIT'                                                    
063200             SET WA-CT-CREDIT(WA-IX)     TO TRUE                          
063300         WHEN 'CASH'                                                      
063400             SET WA-CT-CASH(WA-IX)       TO TRUE                          
063500         WHEN 'CURRENCY'                                                  
063600             SET WA-CT-CASH(WA-IX)       TO TRUE                          
063700         WHEN 'ASSET'                                                     
063800             SET WA-CT-ASSET(WA-IX)      TO TRUE                          
063900         WHEN 'MUTUAL'                                                    
064000             SET WA-CT-BANK(WA-IX)       TO TRUE                          
064100             DISPLAY 'GC2Q2004 WARNING - MUTUAL ACCOUNTS ARE '            
064200                 'CURRENTLY IMPORTED AS REGULAR BANK ACCOUNTS'            
064300         WHEN 'STOCK'                                                     
064400             SET WA-CT-BANK(WA-IX)       TO TRUE                          
064500             DISPLAY 'GC2Q2004 WARNING - STOCK ACCOUNTS ARE '             
064600                 'CURRENTLY IMPORTED AS REGULAR BANK ACCOUNTS'            
064700         WHEN 'LIABILITY'                                                 
064800             SET WA-CT-BANK(WA-IX)       TO TRUE                          
064900             DISPLAY 'GC2Q2004 WARNING - LIABILITY ACCOUNTS ARE '         
065000                 'CURRENTLY IMPORTED AS REGULAR BANK ACCOUNTS'            
065100         WHEN 'RECEIVABLE'                                                
065200             SET WA-CT-BANK(WA-IX)       TO TRUE                          
065300             DISPLAY 'GC2Q2004 WARNING - RECEIVABLE ACCOUNTS ARE '        
065400                 'CURRENTLY IMPORTED AS REGULAR BANK ACCOUNTS'            
065500         WHEN 'PAYABLE'                                                   
065600             SET WA-CT-CREDIT(WA-IX)     TO TRUE                          
065700             DISPLAY 'GC2Q2004 WARNING - PAYABLE ACCOUNTS ARE '           
065800                 'CURRENTLY IMPORTED AS CREDIT CARD ACCOUNTS'             
065900         WHEN 'INCOME'                                                    
066000             SET WA-CT-DBL-INCOME(WA-IX)  TO TRUE                         
066100         WHEN 'EXPENSE'                                                   
066200             SET WA-CT-DBL-EXPENSE(WA-IX) TO TRUE                         
066300         WHEN OTHER                                                       
066400             SET WA-CT-DBL-GENERIC(WA-IX) TO TRUE                         
066500     END-EVALUATE.                                                        
066600 4200-EXIT.                                                               
066700     EXIT.                                                                
066800                                                                          
066900* GETQIFTYPENAME -- BANK/CREDIT/CASH/ASSET GET THEIR OWN LETTER           
067000* CODE, EVERYTHING ELSE (INCLUDING THE DOUBLE-ENTRY TYPES, WHICH          
067100* NEVER REACH THE ACCOUNT LIST) DEFAULTS TO BANK.                         
067200 4250-QIF-TYPE-NAME.                                                      
067300     EVALUATE TRUE                                                        
067400         WHEN WA-CT-BANK(WA-IX)                                           
067500             MOVE 'Bank'   TO WA-QIF-TYPE(WA-IX)                          
067600         WHEN WA-CT-CREDIT(WA-IX)                                         
067700             MOVE 'CCard'  TO WA-QIF-TYPE(WA-IX)                          
067800         WHEN WA-CT-CASH(WA-IX)                                           
067900             MOVE 'Cash'   TO WA-QIF-TYPE(WA-IX)                          
068000         WHEN WA-CT-ASSET(WA-IX)                                          
068100             MOVE 'Oth A'  TO WA-QIF-TYPE(WA-IX)                          
068200         WHEN OTHER                                                       
068300             MOVE 'Bank'   TO WA-QIF-TYPE(WA-IX)                          
068400     END-EVALUATE.                                                        
068500 4250-EXIT.                                                               
068600     EXIT.                                                                
068700                                                                          
068800* GENERAL-PURPOSE DOUBLE-ENTRY TEST -- CALLER LOADS THE ACCOUNT           
068900* SUBSCRIPT TO CHECK INTO WS-DE-CHECK-IX AND TESTS WS-IS-DBL-ENTRY        
069000* ON RETURN.  USED BY 4010 (CLASSIFYING THE CURRENT ACCOUNT) AND          
069100* BY THE PRIMARY-SPLIT SEARCH IN THE EXPORT PARAGRAPHS (CHECKING          
069200* A DIFFERENT ACCOUNT ENTIRELY).                                          
069300 4260-IS-DOUBLE-ENTRY.                                                    
069400     SET WS-DE-RESULT-SW TO 'N'.                                          
069500     IF WA-CT-DBL-INCOME(WS-DE-CHECK-IX)                                  
069600             OR WA-CT-DBL-EXPENSE(WS-DE-CHECK-IX)                         
069700             OR WA-CT-DBL-GENERIC(WS-DE-CHECK-IX)                         
069800         SET WS-IS-DBL-ENTRY TO TRUE                                      
069900     END-IF.                                                              
070000 4260-EXIT.                                                               
070100     EXIT.                                                                
070200                                                                          
070300* --------------------------------------------------------------          
070400* PHASE 5 -- CATEGORY LIST.  INCOME AND EXPENSE ACCOUNTS ONLY,            
070500* IN THE SORTED FULL-NAME ORDER, WITH LENGTH AND CHARACTER                
070600* VALIDATION WARNINGS.  (2004 DIALECT WRITES THIS BEFORE THE              
070700* ACCOUNT LIST -- SEE THE 2003 ENGINE FOR THE REVERSED ORDER.)            
070800* --------------------------------------------------------------          
070900 6000-WRITE-CATEGORY-LIST.                                                
071000     MOVE '!Type:Cat' TO WS-LINE-OUT.                                     
071100     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
071200     SET WA-EXP-IX TO 1.                                                  
071300     PERFORM 6010-CATEGORY-STEP THRU 6010-EXIT                            
071400         VARYING WA-EXP-IX FROM 1 BY 1                                    
071500         UNTIL WA-EXP-IX > WS-SORT-SIZE.                                  
071600 6000-EXIT.                                                               
071700     EXIT.                                                                
071800                                                                          
071900* CATEGORY-LIST PRUNE TEST (SPEC BATCH FLOW - QIF STEP 4).  AN            
072000* INCOME/EXPENSE ACCOUNT IS LISTED ONLY WHEN IT HAS AT LEAST ONE          
072100* TRANSACTION LINK OR PRUNING IS OFF -- THE SAME WA-LINK-COUNT            
072200* TEST 6510-ACCOUNT-STEP APPLIES TO THE ACCOUNT LIST, SO BOTH             
072300* LISTS HONOR WS-PRUNE-UNUSED THE SAME WAY.                               
072400 6010-CATEGORY-STEP.                                                      
072500     SET WA-IX TO WA-EXPORT-ACCT-IX(WA-EXP-IX).                           
072600     IF (WA-CT-DBL-INCOME(WA-IX) OR WA-CT-DBL-EXPENSE(WA-IX))             
072700             AND (WA-LINK-COUNT(WA-IX) > 0 OR NOT WS-PRUNE-UNUSED)        
072800         PERFORM 6100-VALIDATE-NAME THRU 6100-EXIT                        
072900         PERFORM 6150-VALIDATE-DESC THRU 6150-EXIT                        
073000         PERFORM 6200-CHECK-BAD-CHARS THRU 6200-EXIT                      
073100         PERFORM 6050-WRITE-ONE-CATEGORY THRU 6050-EXIT                   
073200     END-IF.                                                              
073300 6010-EXIT.                                                               
073400     EXIT.                                                                
073500                                                                          
073600* WRITE ONE !Type:Cat GROUP -- NAME, OPTIONAL DESCRIPTION,                
073700* INCOME/EXPENSE FLAG, END-OF-RECORD MARKER.                              
073800 6050-WRITE-ONE-CATEGORY.                                                 
073900     MOVE SPACES TO WS-LINE-OUT.                                          
074000     STRING 'N' DELIMITED BY SIZE                                         
074100            WA-FULL-NAME(WA-IX) DELIMITED BY SIZE                         
074200         INTO WS-LINE-OUT                                                 
074300     END-STRING.                                                          
074400     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
074500     IF WA-DESCRIPTION(WA-IX) NOT = SPACES                                
074600         MOVE SPACES TO WS-LINE-OUT                                       
074700         STRING 'D' DELIMITED BY SIZE                                     
074800                WA-DESCRIPTION(WA-IX) DELIMITED BY SIZE                   
074900             INTO WS-LINE-OUT                                             
075000         END-STRING                                                       
075100         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
075200     END-IF.                                                              
075300     IF WA-CT-DBL-INCOME(WA-IX)                                           
075400         MOVE 'I' TO WS-LINE-OUT                                          
075500     ELSE                                                                 
075600         MOVE 'E' TO WS-LINE-OUT                                          
075700     END-IF.                                                              
075800     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
075900     MOVE '^' TO WS-LINE-OUT.                                             
076000     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
076100 6050-EXIT.                                                               
076200     EXIT.                                                                
076300                                                                          
076400* NAME/DESCRIPTION LENGTH AND CHARACTER WARNINGS (SPEC BUSINESS           
076500* RULE - QIF LIST VALIDATION WARNINGS).  A NAME OVER 33 CHARACTERS        
076600* MIGHT GET TRUNCATED ON IMPORT; A DESCRIPTION OVER 64 CHARACTERS         
076700* MIGHT CRASH QUICKEN.  NEITHER IS TRUNCATED HERE -- WARN ONLY.           
076800 6100-VALIDATE-NAME.                                                      
076900     IF WA-FULL-NAME(WA-IX) (34:1) NOT = SPACE                            
077000         DISPLAY 'GC2Q2004 WARNING - ' WA-FULL-NAME(WA-IX)                
077100             ' MIGHT IMPORT AS ' WA-FULL-NAME(WA-IX) (1:33)               
077200     END-IF.                                                              
077300 6100-EXIT.                                                               
077400     EXIT.                                                                
077500                                                                          
077600* WARN-ONLY CHECK ON THE DESCRIPTION LENGTH -- SEE THE BANNER             
077700* ABOVE 6100-VALIDATE-NAME FOR WHY NEITHER FIELD IS TRUNCATED.            
077800 6150-VALIDATE-DESC.                                                      
077900     IF WA-DESCRIPTION(WA-IX) (65:1) NOT = SPACE                          
078000         DISPLAY 'GC2Q2004 WARNING - ' WA-FULL-NAME(WA-IX)                
078100             ' DESCRIPTION MIGHT CRASH QUICKEN'                           
078200     END-IF.                                                              
078300 6150-EXIT.                                                               
078400     EXIT.                                                                
078500                                                                          
078600* DRIVE THE COLON/SLASH SCAN ACROSS THE FIRST 60 CHARACTERS OF            
078700* THE ACCOUNT'S OWN (NOT FULL) NAME.                                      
078800 6200-CHECK-BAD-CHARS.                                                    
078900     SET WS-CHAR-IX TO 1.                                                 
079000     PERFORM 6210-CHECK-ONE-CHAR THRU 6210-EXIT                           
079100         VARYING WS-CHAR-IX FROM 1 BY 1                                   
079200         UNTIL WS-CHAR-IX > 60.                                           
079300 6200-EXIT.                                                               
079400     EXIT.                                                                
079500                                                                          
079600* ONE POSITION OF THE 60-CHARACTER BAD-CHARACTER SCAN.                    
079700 6210-CHECK-ONE-CHAR.                                                     
079800     IF (WA-NAME(WA-IX) (WS-CHAR-IX:1) = ':') OR                          
079900        (WA-NAME(WA-IX) (WS-CHAR-IX:1) = '/')                             
080000         DISPLAY 'GC2Q2004 WARNING - ' WA-FULL-NAME(WA-IX)                
080100             ' MIGHT NOT IMPORT PROPERLY'                                 
080200     END-IF.                                                              
080300 6210-EXIT.                                                               
080400     EXIT.                                                                
080500                                                                          
080600* CREDIT-TYPE ACCOUNTS GET A SYNTHETIC ZERO CREDIT-LIMIT LINE --          
080700* NOT DERIVED FROM ANY GNUCASH FIELD, JUST A FIXED PLACEHOLDER.           
080800 6300-CREDIT-LIMIT-LINE.                                                  
080900     IF WA-CT-CREDIT(WA-IX)                                               
081000         MOVE 'L0.00' TO WS-LINE-OUT                                      
081100         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
081200     END-IF.                                                              
081300 6300-EXIT.                                                               
081400     EXIT.                                                                
081500                                                                          
081600* --------------------------------------------------------------          
081700* PHASE 6 -- ACCOUNT LIST.  ONE ENTRY PER EXPORTABLE ACCOUNT, IN          
081800* SORTED FULL-NAME ORDER.                                                 
081900* --------------------------------------------------------------          
082000 6500-WRITE-ACCOUNT-LIST.                                                 
082100     MOVE '!Option:AutoSwitch' TO WS-LINE-OUT.                            
082200     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
082300     MOVE '!Account'           TO WS-LINE-OUT.                            
082400     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
082500     SET WA-EXP-IX TO 1.                                                  
082600     PERFORM 6510-ACCOUNT-STEP THRU 6510-EXIT                             
082700         VARYING WA-EXP-IX FROM 1 BY 1                                    
082800         UNTIL WA-EXP-IX > WS-SORT-SIZE.                                  
082900 6500-EXIT.                                                               
083000     EXIT.                                                                
083100                                                                          
083200* WRITE ONE !Account GROUP -- NAME, OPTIONAL DESCRIPTION, TYPE,           
083300* CREDIT-LIMIT LINE WHEN APPLICABLE, END-OF-RECORD MARKER.                
083400 6510-ACCOUNT-STEP.                                                       
083500     SET WA-IX TO WA-EXPORT-ACCT-IX(WA-EXP-IX).                           
083600     IF WA-EXPORTABLE(WA-IX)                                              
083700         PERFORM 6100-VALIDATE-NAME THRU 6100-EXIT                        
083800         PERFORM 6150-VALIDATE-DESC THRU 6150-EXIT                        
083900         PERFORM 6200-CHECK-BAD-CHARS THRU 6200-EXIT                      
084000         MOVE SPACES TO WS-LINE-OUT                                       
084100         STRING 'N' DELIMITED BY SIZE                                     
084200                WA-FULL-NAME(WA-IX) DELIMITED BY SIZE                     
084300             INTO WS-LINE-OUT                                             
084400         END-STRING                                                       
084500         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
084600         IF WA-DESCRIPTION(WA-IX) NOT = SPACES                            
084700             MOVE SPACES TO WS-LINE-OUT                                   
084800             STRING 'D' DELIMITED BY SIZE                                 
084900                    WA-DESCRIPTION(WA-IX) DELIMITED BY SIZE               
085000                 INTO WS-LINE-OUT                                         
085100             END-STRING                                                   
085200             PERFORM 9800-WRITE-LINE THRU 9800-EXIT                       
085300         END-IF                                                           
085400         MOVE SPACES TO WS-LINE-OUT                                       
085500         STRING 'T' DELIMITED BY SIZE                                     
085600                WA-QIF-TYPE(WA-IX) DELIMITED BY SIZE                      
085700             INTO WS-LINE-OUT                                             
085800         END-STRING                                                       
085900         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
086000         PERFORM 6300-CREDIT-LIMIT-LINE THRU 6300-EXIT                    
086100         MOVE '^' TO WS-LINE-OUT                                          
086200         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
086300     END-IF.                                                              
086400 6510-EXIT.                                                               
086500     EXIT.                                                                
086600                                                                          
086700* --------------------------------------------------------------          
086800* PHASE 7 -- TRANSACTIONS.  FOR EACH EXPORTABLE ACCOUNT, IN               
086900* SORTED ORDER, WRITE AN !Type:xxxx HEADER FOLLOWED BY EVERY              
087000* TRANSACTION THAT HAS A SPLIT AGAINST THAT ACCOUNT.                      
087100* --------------------------------------------------------------          
087200 7000-WRITE-TRANSACTIONS.                                                 
087300     SET WA-EXP-IX TO 1.                                                  
087400     PERFORM 7010-ACCOUNT-TRAN-SECTION THRU 7010-EXIT                     
087500         VARYING WA-EXP-IX FROM 1 BY 1                                    
087600         UNTIL WA-EXP-IX > WS-SORT-SIZE.                                  
087700 7000-EXIT.                                                               
087800     EXIT.                                                                
087900                                                                          
088000* ONE ACCOUNT'S !Type:xxxx HEADER, ITS !Account/xxxx RE-EMIT              
088100* (2004 DIALECT ONLY -- SEE REQ GC-015 BELOW), THEN ITS                   
088200* TRANSACTIONS.  NON-EXPORTABLE ACCOUNTS GET NONE OF THIS.                
088300 7010-ACCOUNT-TRAN-SECTION.                                               
088400     SET WA-IX TO WA-EXPORT-ACCT-IX(WA-EXP-IX).                           
088500     IF WA-EXPORTABLE(WA-IX)                                              
088600         MOVE SPACES TO WS-LINE-OUT                                       
088700         STRING '!Type:' DELIMITED BY SIZE                                
088800                WA-QIF-TYPE(WA-IX) DELIMITED BY SIZE                      
088900             INTO WS-LINE-OUT                                             
089000         END-STRING                                                       
089100         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
089200*        2004 DIALECT RE-EMITS THE !Account HEADER BLOCK                  
089300*        IMMEDIATELY AHEAD OF EACH ACCOUNT'S OWN TRANSACTION              
089400*        SECTION (REQ GC-015) -- GC2Q2003 DOES NOT DO THIS.               
089500         MOVE '!Account' TO WS-LINE-OUT                                   
089600         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
089700         MOVE WA-FULL-NAME(WA-IX) TO WS-LINE-OUT                          
089800         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
089900         MOVE SPACES TO WS-LINE-OUT                                       
090000         STRING 'T' DELIMITED BY SIZE                                     
090100                WA-QIF-TYPE(WA-IX) DELIMITED BY SIZE                      
090200             INTO WS-LINE-OUT                                             
090300         END-STRING                                                       
090400         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
090500         MOVE '^' TO WS-LINE-OUT                                          
090600         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
090700         SET WT-IX TO 1                                                   
090800         PERFORM 7020-TRAN-STEP THRU 7020-EXIT                            
090900             VARYING WT-IX FROM 1 BY 1                                    
091000             UNTIL WT-IX > WS-TRAN-COUNT                                  
091100     END-IF.                                                              
091200 7010-EXIT.                                                               
091300     EXIT.                                                                
091400                                                                          
091500* UNDER THE DUPLICATE-MODE DIALECT EVERY TRANSACTION IS OFFERED TO        
091600* EVERY EXPORTABLE ACCOUNT'S SECTION IN TURN -- IT IS ONLY WRITTEN        
091700* HERE WHEN THE CURRENT ACCOUNT (WA-IX) ACTUALLY OWNS ONE OF ITS          
091800* SPLITS, SO A THREE-WAY SPLIT TRANSACTION CAN LEGITIMATELY APPEAR        
091900* UNDER TWO OR THREE DIFFERENT ACCOUNT SECTIONS.                          
092000 7020-TRAN-STEP.                                                          
092100     PERFORM 7025-RESOLVE-PRIMARY-SPLIT THRU 7025-EXIT.                   
092200     IF WS-PRIME-FOUND                                                    
092300         PERFORM 7500-EXPORT-ONE-TRAN THRU 7500-EXIT                      
092400     END-IF.                                                              
092500 7020-EXIT.                                                               
092600     EXIT.                                                                
092700                                                                          
092800* PRIMARY-SPLIT RESOLUTION FOR THE 2004 (DUPLICATE-MODE) DIALECT          
092900* (SPEC BUSINESS RULE - QIF PER-TRANSACTION EXPORT RULE, STEP 1).         
093000* GC2Q2003 CALLS THIS TRANSACTION WITH duplicate=FALSE AND WRITES         
093100* IT UNDER ONE SINGLE BACKWARD-SCAN PRIMARY ACCOUNT ONLY;  THIS           
093200* ENGINE CALLS WITH duplicate=TRUE, SO THE TRANSACTION IS WRITTEN         
093300* ONCE UNDER EVERY NON-DOUBLE-ENTRY ACCOUNT IT TOUCHES -- HERE            
093400* THAT MEANS SEARCHING FOR THE SPLIT THAT BELONGS TO THE ACCOUNT          
093500* CURRENTLY BEING WRITTEN (WA-IX) AND, IF FOUND, TREATING THAT            
093600* SPLIT AS THIS WRITE'S PRIMARY SPLIT.                                    
093700 7025-RESOLVE-PRIMARY-SPLIT.                                              
093800     SET WS-PRIME-FOUND-SW TO 'N'.                                        
093900     SET WS-PRIME-IX TO 0.                                                
094000     PERFORM 7028-CHECK-SPLIT-BACKWARD THRU 7028-EXIT                     
094100         VARYING WT-SIX FROM WT-SPLIT-COUNT(WT-IX) BY -1                  
094200         UNTIL (WT-SIX < 1) OR (WS-PRIME-FOUND).                          
094300 7025-EXIT.                                                               
094400     EXIT.                                                                
094500                                                                          
094600* ONE STEP OF THE BACKWARD SCAN FOR THE SPLIT BELONGING TO WA-IX          
094700* -- THE LAST (LOWEST-SUBSCRIPT) MATCH WINS BECAUSE WT-SIX COUNTS         
094800* DOWN, NOT UP.                                                           
094900 7028-CHECK-SPLIT-BACKWARD.                                               
095000     IF WT-ACCOUNT-GUID(WT-IX WT-SIX) = WA-GUID(WA-IX)                    
095100         SET WS-PRIME-IX TO WT-SIX                                        
095200         SET WS-PRIME-FOUND-SW TO 'Y'                                     
095300     END-IF.                                                              
095400 7028-EXIT.                                                               
095500     EXIT.                                                                
095600                                                                          
095700* EXPORT ONE TRANSACTION AGAINST THE CURRENT ACCOUNT (WA-IX),             
095800* USING THE SPLIT LOCATED AT WS-PRIME-IX AS THE PRIMARY SPLIT.            
095900 7500-EXPORT-ONE-TRAN.                                                    
096000*        D LINE -- POSTED DATE, MM/DD/YYYY.                               
096100     MOVE WT-DATE-POSTED(WT-IX) TO QE-DATE-IN.                            
096200     STRING QE-MM DELIMITED BY SIZE '/' DELIMITED BY SIZE                 
096300            QE-DD DELIMITED BY SIZE '/' DELIMITED BY SIZE                 
096400            QE-YYYY DELIMITED BY SIZE                                     
096500         INTO QE-DATE-EDIT                                                
096600     END-STRING.                                                          
096700     MOVE SPACES TO WS-LINE-OUT.                                          
096800     STRING 'D' DELIMITED BY SIZE                                         
096900            QE-DATE-EDIT DELIMITED BY SIZE                                
097000         INTO WS-LINE-OUT                                                 
097100     END-STRING.                                                          
097200     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
097300                                                                          
097400*        U AND T LINES -- BOTH CARRY THE PRIMARY SPLIT'S AMOUNT.          
097500*        QUICKEN USES U FOR DISPLAY, T FOR THE ACTUAL TRANSFER            
097600*        AMOUNT; THE TWO ARE ALWAYS IDENTICAL ON IMPORT.                  
097700     MOVE WT-AMOUNT(WT-IX WS-PRIME-IX) TO QE-AMOUNT-IN.                   
097800     PERFORM 9200-EDIT-AMOUNT THRU 9200-EXIT.                             
097900     MOVE SPACES TO WS-LINE-OUT.                                          
098000     STRING 'U' DELIMITED BY SIZE                                         
098100            QE-AMOUNT-EDIT DELIMITED BY SIZE                              
098200         INTO WS-LINE-OUT                                                 
098300     END-STRING.                                                          
098400     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
098500     MOVE SPACES TO WS-LINE-OUT.                                          
098600     STRING 'T' DELIMITED BY SIZE                                         
098700            QE-AMOUNT-EDIT DELIMITED BY SIZE                              
098800         INTO WS-LINE-OUT                                                 
098900     END-STRING.                                                          
099000     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
099100                                                                          
099200*        C LINE -- CLEARED STATUS.  ONLY 'c' (CLEARED) OR 'y'             
099300*        (RECONCILED) EARN A C* MARK; A BLANK RECON-STATUS WRITES         
099400*        NO C LINE AT ALL.                                                
099500     IF (WT-RECON-STATUS(WT-IX WS-PRIME-IX) = 'c') OR                     
099600        (WT-RECON-STATUS(WT-IX WS-PRIME-IX) = 'y')                        
099700         MOVE 'C*' TO WS-LINE-OUT                                         
099800         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
099900     END-IF.                                                              
100000                                                                          
100100*        N LINE -- CHECK/REFERENCE NUMBER, OMITTED WHEN BLANK.            
100200     IF WT-REF(WT-IX) NOT = SPACES                                        
100300         MOVE SPACES TO WS-LINE-OUT                                       
100400         STRING 'N' DELIMITED BY SIZE                                     
100500                WT-REF(WT-IX) DELIMITED BY SIZE                           
100600             INTO WS-LINE-OUT                                             
100700         END-STRING                                                       
100800         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
100900     END-IF.                                                              
101000                                                                          
101100     PERFORM 7535-CAPTURE-ALT-MEMO THRU 7535-EXIT.                        
101200     PERFORM 7540-RESOLVE-MEMO-PAYEE THRU 7540-EXIT.                      
101300     IF WM-PAYEE-PART NOT = SPACES                                        
101400         MOVE SPACES TO WS-LINE-OUT                                       
101500         STRING 'P' DELIMITED BY SIZE                                     
101600                WM-PAYEE-PART DELIMITED BY SIZE                           
101700             INTO WS-LINE-OUT                                             
101800         END-STRING                                                       
101900         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
102000     END-IF.                                                              
102100     IF WM-MEMO-PART NOT = SPACES                                         
102200         MOVE SPACES TO WS-LINE-OUT                                       
102300         STRING 'M' DELIMITED BY SIZE                                     
102400                WM-MEMO-PART DELIMITED BY SIZE                            
102500             INTO WS-LINE-OUT                                             
102600         END-STRING                                                       
102700         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
102800     END-IF.                                                              
102900                                                                          
103000     PERFORM 7520-BUILD-CATEGORY-LINES THRU 7520-EXIT.                    
103100                                                                          
103200     MOVE '^' TO WS-LINE-OUT.                                             
103300     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
103400 7500-EXIT.                                                               
103500     EXIT.                                                                
103600                                                                          
103700* SPLIT-VS-SIMPLE-TRANSFER RULE (SPEC BUSINESS RULE - QIF PER-            
103800* TRANSACTION EXPORT RULE, STEPS 2/3).  TWO SPLITS OR FEWER IS A          
103900* SIMPLE TRANSFER -- ONE L LINE, NO S/E/$ DETAIL.  MORE THAN TWO          
104000* IS A SPLIT TRANSACTION -- EVERY NON-PRIMARY SPLIT GETS AN S/E/$         
104100* TRIPLE, AND THE FIRST ONE ALSO CARRIES THE L LINE.                      
104200 7520-BUILD-CATEGORY-LINES.                                               
104300     IF WT-SPLIT-COUNT(WT-IX) NOT > 2                                     
104400         SET WT-SIX TO 1                                                  
104500         PERFORM 7522-OTHER-SPLIT-OF-TWO THRU 7522-EXIT                   
104600             VARYING WT-SIX FROM 1 BY 1                                   
104700             UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX)                         
104800     ELSE                                                                 
104900         SET WS-FIRST-OTHER-SW TO 'N'                                     
105000         SET WT-SIX TO 1                                                  
105100         PERFORM 7525-SPLIT-LINE-STEP THRU 7525-EXIT                      
105200             VARYING WT-SIX FROM 1 BY 1                                   
105300             UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX)                         
105400     END-IF.                                                              
105500 7520-EXIT.                                                               
105600     EXIT.                                                                
105700                                                                          
105800* THE SINGLE OTHER SPLIT OF A TWO-SPLIT TRANSACTION -- ONE L LINE,        
105900* NO S/E/$ DETAIL.                                                        
106000 7522-OTHER-SPLIT-OF-TWO.                                                 
106100     IF WT-SIX NOT = WS-PRIME-IX                                          
106200         PERFORM 7530-CATEGORY-NAME-FOR THRU 7530-EXIT                    
106300         MOVE SPACES TO WS-LINE-OUT                                       
106400         STRING 'L' DELIMITED BY SIZE                                     
106500                WS-CATEGORY-NAME DELIMITED BY SIZE                        
106600             INTO WS-LINE-OUT                                             
106700         END-STRING                                                       
106800         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
106900     END-IF.                                                              
107000 7522-EXIT.                                                               
107100     EXIT.                                                                
107200                                                                          
107300* ONE S/E/$ TRIPLE FOR A NON-PRIMARY SPLIT OF A >2-SPLIT                  
107400* TRANSACTION.  THE FIRST NON-PRIMARY SPLIT ENCOUNTERED ALSO              
107500* CARRIES THE L LINE, WS-FIRST-OTHER-SW REMEMBERS WHETHER THAT HAS        
107600* ALREADY HAPPENED FOR THIS TRANSACTION.                                  
107700 7525-SPLIT-LINE-STEP.                                                    
107800     IF WT-SIX NOT = WS-PRIME-IX                                          
107900         PERFORM 7530-CATEGORY-NAME-FOR THRU 7530-EXIT                    
108000         IF NOT WS-FIRST-OTHER-FOUND                                      
108100             MOVE SPACES TO WS-LINE-OUT                                   
108200             STRING 'L' DELIMITED BY SIZE                                 
108300                    WS-CATEGORY-NAME DELIMITED BY SIZE                    
108400                 INTO WS-LINE-OUT                                         
108500             END-STRING                                                   
108600             PERFORM 9800-WRITE-LINE THRU 9800-EXIT                       
108700             SET WS-FIRST-OTHER-SW TO 'Y'                                 
108800         END-IF                                                           
108900         MOVE SPACES TO WS-LINE-OUT                                       
109000         STRING 'S' DELIMITED BY SIZE                                     
109100                WS-CATEGORY-NAME DELIMITED BY SIZE                        
109200             INTO WS-LINE-OUT                                             
109300         END-STRING                                                       
109400         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
109500         IF WT-MEMO(WT-IX WT-SIX) NOT = SPACES                            
109600             MOVE SPACES TO WS-LINE-OUT                                   
109700             STRING 'E' DELIMITED BY SIZE                                 
109800                    WT-MEMO(WT-IX WT-SIX) DELIMITED BY SIZE               
109900                 INTO WS-LINE-OUT                                         
110000             END-STRING                                                   
110100             PERFORM 9800-WRITE-LINE THRU 9800-EXIT                       
110200         END-IF                                                           
110300         COMPUTE QE-AMOUNT-IN = WT-AMOUNT(WT-IX WT-SIX) * -1              
110400         PERFORM 9200-EDIT-AMOUNT THRU 9200-EXIT                          
110500         MOVE SPACES TO WS-LINE-OUT                                       
110600         STRING '$' DELIMITED BY SIZE                                     
110700                QE-AMOUNT-EDIT DELIMITED BY SIZE                          
110800             INTO WS-LINE-OUT                                             
110900         END-STRING                                                       
111000         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
111100     END-IF.                                                              
111200 7525-EXIT.                                                               
111300     EXIT.                                                                
111400                                                                          
111500* CATEGORY/LINK TARGET RENDERING (SPEC BUSINESS RULE - QIF PER-           
111600* TRANSACTION EXPORT RULE, STEP 4/5).  A DOUBLE-ENTRY TARGET              
111700* RENDERS ITS PLAIN COLON-DELIMITED NAME; A NON-DOUBLE-ENTRY              
111800* TARGET (A TRANSFER TO ANOTHER REAL ACCOUNT) IS BRACKETED.               
111900 7530-CATEGORY-NAME-FOR.                                                  
112000     MOVE WT-ACCOUNT-GUID(WT-IX WT-SIX) TO WP-GUID.                       
112100     PERFORM 9900-LOOKUP-ACCOUNT-BY-GUID THRU 9900-EXIT.                  
112200     IF WS-FOUND                                                          
112300         MOVE WS-LOOK-IX TO WS-DE-CHECK-IX                                
112400         PERFORM 4260-IS-DOUBLE-ENTRY THRU 4260-EXIT                      
112500         IF WS-IS-DBL-ENTRY                                               
112600             MOVE WA-FULL-NAME(WS-LOOK-IX) TO WS-CATEGORY-NAME            
112700         ELSE                                                             
112800             MOVE SPACES TO WS-CATEGORY-NAME                              
112900             STRING '[' DELIMITED BY SIZE                                 
113000                    WA-FULL-NAME(WS-LOOK-IX) DELIMITED BY SIZE            
113100                    ']' DELIMITED BY SIZE                                 
113200                 INTO WS-CATEGORY-NAME                                    
113300             END-STRING                                                   
113400         END-IF                                                           
113500     ELSE                                                                 
113600         MOVE 'Unknown' TO WS-CATEGORY-NAME                               
113700     END-IF.                                                              
113800 7530-EXIT.                                                               
113900     EXIT.                                                                
114000                                                                          
114100* ALTERNATIVE-MEMO CAPTURE (SPEC BUSINESS RULE - QIF PER-                 
114200* TRANSACTION EXPORT RULE, STEP 3).  A TWO-SPLIT (OR FEWER)               
114300* TRANSACTION'S OTHER SPLIT DOES NOT GET AN E-MEMO LINE OF ITS            
114400* OWN (SEE 7522), SO ITS MEMO IS HELD HERE AS A FALLBACK FOR              
114500* 7540 WHEN THE CURRENT ACCOUNT'S OWN SPLIT HAS NO MEMO.  MUST            
114600* RUN BEFORE 7540-RESOLVE-MEMO-PAYEE.                                     
114700 7535-CAPTURE-ALT-MEMO.                                                   
114800     MOVE SPACES TO WM-ALT-MEMO.                                          
114900     IF WT-SPLIT-COUNT(WT-IX) NOT > 2                                     
115000         SET WT-SIX TO 1                                                  
115100         PERFORM 7537-ALT-MEMO-STEP THRU 7537-EXIT                        
115200             VARYING WT-SIX FROM 1 BY 1                                   
115300             UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX)                         
115400     END-IF.                                                              
115500 7535-EXIT.                                                               
115600     EXIT.                                                                
115700                                                                          
115800* KEEP THE LAST NON-PRIMARY SPLIT'S MEMO SEEN, IN CASE THE                
115900* PRIMARY SPLIT'S OWN MEMO IS BLANK.                                      
116000 7537-ALT-MEMO-STEP.                                                      
116100     IF WT-SIX NOT = WS-PRIME-IX                                          
116200         MOVE WT-MEMO(WT-IX WT-SIX) TO WM-ALT-MEMO                        
116300     END-IF.                                                              
116400 7537-EXIT.                                                               
116500     EXIT.                                                                
116600                                                                          
116700* MEMO/PAYEE RESOLUTION ORDER (SPEC BUSINESS RULE - QIF PER-              
116800* TRANSACTION EXPORT RULE, STEP 6).  PAYEE DEFAULTS TO THE FULL           
116900* TRANSACTION DESCRIPTION.  MEMO IS THE CURRENT ACCOUNT'S OWN             
117000* SPLIT MEMO IF PRESENT, ELSE THE ALTERNATIVE MEMO CAPTURED BY            
117100* 7535.  ONLY WHEN BOTH ARE BLANK, AND ONLY WHEN THE MEMO-FROM-           
117200* DESCRIPTION OPTION IS ON, IS THE DESCRIPTION ITSELF SPLIT (SEE          
117300* 7545) TO DERIVE A MEMO AND A PAYEE.                                     
117400 7540-RESOLVE-MEMO-PAYEE.                                                 
117500     MOVE WT-DESCRIPTION(WT-IX) TO WM-PAYEE-PART.                         
117600     MOVE WT-MEMO(WT-IX WS-PRIME-IX) TO WM-MEMO-PART.                     
117700     IF WM-MEMO-PART = SPACES                                             
117800         MOVE WM-ALT-MEMO TO WM-MEMO-PART                                 
117900     END-IF.                                                              
118000     IF (WM-MEMO-PART = SPACES) AND WS-SPLIT-MEMO-FROM-DESC               
118100         PERFORM 7545-SPLIT-DESCRIPTION THRU 7545-EXIT                    
118200     END-IF.                                                              
118300 7540-EXIT.                                                               
118400     EXIT.                                                                
118500                                                                          
118600* DESCRIPTION-SPLIT FALLBACK (SPEC BUSINESS RULE - QIF PER-               
118700* TRANSACTION EXPORT RULE, STEP 6C).  TRY ' AT ' FIRST, THEN              
118800* ' FROM ', THEN ' VIA ', IN THAT PRIORITY ORDER.  THE FIRST ONE          
118900* PRESENT IN THE DESCRIPTION (WITH AT LEAST ONE CHARACTER AFTER           
119000* IT) SPLITS THE TEXT: MEMO GETS THE PART BEFORE, PAYEE GETS THE          
119100* PART AFTER WITH ITS FIRST LETTER CAPITALIZED.  IF NONE MATCH,           
119200* THE FULL DESCRIPTION STAYS THE PAYEE AND THE MEMO STAYS BLANK.          
119300*    2014-03-19  RSH  NOT ON OVERFLOW NEVER FIRES ON A MISSING            
119400*                      DELIMITER -- UNSTRING JUST DUMPS THE WHOLE         
119500*                      SOURCE INTO WM-MEMO-PART AND STAYS "NOT            
119600*                      OVERFLOW" -- SO THE SPLIT-FOUND SWITCH WAS         
119700*                      COMING ON FOR EVERY DESCRIPTION.  TALLY THE        
119800*                      DELIMITER FIRST, UNSTRING ONLY WHEN IT IS          
119900*                      ACTUALLY PRESENT (REQ GC-094)                      
120000 7545-SPLIT-DESCRIPTION.                                                  
120100     MOVE WT-DESCRIPTION(WT-IX) TO WM-SOURCE.                             
120200     SET WM-SPLIT-FOUND-SW TO 'N'.                                        
120300     MOVE ZERO TO WS-DELIM-COUNT.                                         
120400     INSPECT WM-SOURCE TALLYING WS-DELIM-COUNT FOR ALL ' AT '.            
120500     IF WS-DELIM-COUNT > 0                                                
120600         UNSTRING WM-SOURCE DELIMITED BY ' AT '                           
120700                 INTO WM-MEMO-PART, WM-PAYEE-PART                         
120800         END-UNSTRING                                                     
120900         SET WM-SPLIT-FOUND-SW TO 'Y'                                     
121000     END-IF.                                                              
121100     IF NOT WM-SPLIT-FOUND                                                
121200         MOVE ZERO TO WS-DELIM-COUNT                                      
121300         INSPECT WM-SOURCE TALLYING WS-DELIM-COUNT                        
121400             FOR ALL ' FROM '                                             
121500         IF WS-DELIM-COUNT > 0                                            
121600             UNSTRING WM-SOURCE DELIMITED BY ' FROM '                     
121700                     INTO WM-MEMO-PART, WM-PAYEE-PART                     
121800             END-UNSTRING                                                 
121900             SET WM-SPLIT-FOUND-SW TO 'Y'                                 
122000         END-IF                                                           
122100     END-IF.                                                              
122200     IF NOT WM-SPLIT-FOUND                                                
122300         MOVE ZERO TO WS-DELIM-COUNT                                      
122400         INSPECT WM-SOURCE TALLYING WS-DELIM-COUNT FOR ALL ' VIA '        
122500         IF WS-DELIM-COUNT > 0                                            
122600             UNSTRING WM-SOURCE DELIMITED BY ' VIA '                      
122700                     INTO WM-MEMO-PART, WM-PAYEE-PART                     
122800             END-UNSTRING                                                 
122900             SET WM-SPLIT-FOUND-SW TO 'Y'                                 
123000         END-IF                                                           
123100     END-IF.                                                              
123200     IF WM-SPLIT-FOUND                                                    
123300         PERFORM 7560-CAPITALIZE-FIRST THRU 7560-EXIT                     
123400     ELSE                                                                 
123500         MOVE WT-DESCRIPTION(WT-IX) TO WM-PAYEE-PART                      
123600         MOVE SPACES TO WM-MEMO-PART                                      
123700     END-IF.                                                              
123800 7545-EXIT.                                                               
123900     EXIT.                                                                
124000                                                                          
124100* UPPERCASE THE FIRST LETTER OF A PAYEE DERIVED FROM A LOWER-CASE         
124200* MEMO PREFIX -- SPLITTING A MEMO ON A COLON CAN LEAVE THE PAYEE          
124300* PART LOOKING LIKE A SENTENCE FRAGMENT OTHERWISE.                        
124400 7560-CAPITALIZE-FIRST.                                                   
124500     INSPECT WM-PAYEE-PART(1:1)                                           
124600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
124700 7560-EXIT.                                                               
124800     EXIT.                                                                
124900                                                                          
125000* --------------------------------------------------------------          
125100* AMOUNT EDIT -- SUPPRESSED-ZERO, TWO-DECIMAL, LEADING-SIGN               
125200* PICTURE, US MONEY CONVENTION (SPEC BUSINESS RULE).                      
125300* --------------------------------------------------------------          
125400 9200-EDIT-AMOUNT.                                                        
125500     MOVE QE-AMOUNT-IN TO QE-AMOUNT-EDIT.                                 
125600 9200-EXIT.                                                               
125700     EXIT.                                                                
125800                                                                          
125900* ALL QIF OUTPUT, WHETHER A LIST GROUP LINE, A TRANSACTION FIELD          
126000* OR A GROUP TERMINATOR, PASSES THROUGH THIS ONE PARAGRAPH -- THE         
126100* SINGLE WRITE STATEMENT IN THE WHOLE PROGRAM.                            
126200 9800-WRITE-LINE.                                                         
126300     MOVE WS-LINE-OUT TO QIF-OUT-REC.                                     
126400     WRITE QIF-OUT-REC.                                                   
126500 9800-EXIT.                                                               
126600     EXIT.                                                                
