000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  GC2Q2003                                                      
000600*                                                                         
000700* AUTHOR :  R. S. HENNIG                                                  
000800*                                                                         
000900* READS THE ACCOUNT AND TRANSACTION STAGING FILES PRODUCED BY THE         
001000* GCXTRACT PRE-PROCESSOR AND WRITES A QUICKEN INTERCHANGE FORMAT          
001100* FILE (!TYPE 2003 DIALECT) SUITABLE FOR IMPORT INTO QUICKEN.             
001200* ACCOUNT LIST IS WRITTEN FIRST, FOLLOWED BY THE CATEGORY LIST,           
001300* FOLLOWED BY ONE TRANSACTION SECTION PER NON-DOUBLE-ENTRY                
001400* ACCOUNT.  ORIGINALLY A CUSTOMER-MASTER LISTING PROGRAM; THE             
001500* FILE-STATUS AND REPORT-WRITING SKELETON WAS KEPT, THE BUSINESS          
001600* CONTENT REPLACED, WHEN THE GNUCASH CONVERSION PROJECT ADOPTED           
001700* IT AS THE QIF-2003 ENGINE.                                              
001800****************************************************************          
001900*    1981-06-09  RSH  ORIGINAL CUSTOMER MASTER LISTING PROGRAM,           
002000*                      ACCOUNTS RECEIVABLE SUITE                          
002100*    1987-02-17  DMK  ADDED MONTHLY BREAKOUT TABLE TO CUSTOMER            
002200*                      RECORD FOR THE REGIONAL SALES REPORT               
002300*                      (REQ AR-114)                                       
002400*    1999-01-22  WLT  Y2K REMEDIATION - EXPANDED ALL DATE FIELDS          
002500*                      TO 4-DIGIT YEAR (REQ Y2K-0231)                     
002600*    2011-04-18  RSH  GUTTED FOR THE GNUCASH CONVERSION PROJECT --        
002700*                      CUSTOMER MASTER LOGIC REMOVED, REPLACED BY         
002800*                      GNUCASH ACCOUNT/TRANSACTION STAGING READS          
002900*                      AND QIF 2003 OUTPUT EDITS  (REQ GC-014)            
003000*    2011-05-09  RSH  ADDED FULL-NAME CONSTRUCTION BY WALKING THE         
003100*                      PARENT-GUID CHAIN, CALLS GCSORT TO PUT             
003200*                      ACCOUNTS IN NAME ORDER BEFORE THE ACCOUNT          
003300*                      LIST IS WRITTEN  (REQ GC-014)                      
003400*    2012-01-30  MBF  CATEGORY LIST WARNINGS FOR OVERLENGTH NAMES         
003500*                      AND EMBEDDED COLON/BRACKET CHARACTERS              
003600*                      (REQ GC-041)                                       
003700*    2012-11-30  RSH  MEMO/PAYEE SPLIT ON ' AT '/' FROM '/' VIA '         
003800*                      DELIMITERS FOR IMPORTED-VENDOR TRANSACTIONS        
003900*                      (REQ GC-052)                                       
004000*    2013-09-02  LMK  SPLIT-AMOUNT AND ACCUMULATOR FIELDS REPACKED        
004100*                      COMP-3 TO MATCH THE SUITE-WIDE MONEY               
004200*                      CONVENTION; TABLE CEILINGS RAISED TO MATCH         
004300*                      GCSORT (REQ GC-071)                                
004400*    2014-02-11  RSH  REQ GC-052 WAS WRONG -- THE ' AT '/' FROM '/        
004500*                      ' VIA ' SPLIT KEYED OFF THE MEMO OF A MADE         
004600*                      UP ACTION CODE THAT NEVER SHOWS UP ON A            
004700*                      REAL TRANSACTION.  REWORKED 7540 TO SPLIT          
004800*                      THE DESCRIPTION, NOT THE MEMO, ONLY WHEN           
004900*                      THE PRIMARY AND ALTERNATIVE MEMOS ARE BOTH         
005000*                      BLANK AND THE MEMO-FROM-DESCRIPTION OPTION         
005100*                      IS ON; ADDED 7535 TO CAPTURE THE OTHER             
005200*                      SPLIT'S MEMO ON A TWO-SPLIT TRANSFER AS THE        
005300*                      ALTERNATIVE MEMO CANDIDATE (REQ GC-084)            
005400*    2014-02-11  RSH  CATEGORY LIST WAS NOT HONORING PRUNEUNUSED          
005500*                      -- 6010 NOW CHECKS WA-LINK-COUNT THE SAME          
005600*                      WAY 6510 DOES FOR THE ACCOUNT LIST (GC-085)        
005700*    2014-03-05  RSH  TRANSACTION RECORD WAS MISSING THE U-AMOUNT         
005800*                      AND N-REF LINES QUICKEN EXPECTS -- ADDED           
005900*                      WT-REF/WP-REF TO CARRY TRS-REF THROUGH THE         
006000*                      TRAN TABLE AND WROTE BOTH LINES IN 7500            
006100*                      (REQ GC-089)                                       
006200*    2014-03-05  RSH  ACCOUNT LIST ENTRY WAS MISSING THE 2003             
006300*                      DIALECT'S REQUIRED BLANK-STATE X LINE --           
006400*                      ADDED TO 6510 AHEAD OF THE ^ TERMINATOR            
006500*                      (REQ GC-090)                                       
006600*    2014-03-05  RSH  OPEN-FILES NOW CHECKS FILE STATUS ON ALL            
006700*                      THREE STAGING/OUTPUT FILES AND ABENDS WITH         
006800*                      RC 16 ON FAILURE, MATCHING THE ORIGINAL            
006900*                      CUSTOMER-MASTER PROGRAM'S OPEN-FILE ERROR          
007000*                      HANDLING (REQ GC-091)                              
007100*    2014-03-19  RSH  7545'S NOT ON OVERFLOW TEST NEVER CAUGHT A          
007200*                      MISSING ' AT '/' FROM '/' VIA ' DELIMITER,         
007300*                      SO THE NO-MATCH PAYEE/MEMO CASE NEVER FIRED        
007400*                      -- NOW TALLIES THE DELIMITER BEFORE                
007500*                      UNSTRINGING (REQ GC-094)                           
007600****************************************************************          
007700 IDENTIFICATION DIVISION.                                                 
007800 PROGRAM-ID.    GC2Q2003.                                                 
007900 AUTHOR.        R. S. HENNIG.                                             
008000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
008100 DATE-WRITTEN.  06/09/81.                                                 
008200 DATE-COMPILED.                                                           
008300 SECURITY.      NON-CONFIDENTIAL.                                         
008400                                                                          
008500 ENVIRONMENT DIVISION.                                                    
008600 CONFIGURATION SECTION.                                                   
008700 SOURCE-COMPUTER.  IBM-390.                                               
008800 OBJECT-COMPUTER.  IBM-390.                                               
008900 SPECIAL-NAMES.                                                           
009000     CLASS ALPHA-CLASS   IS 'A' THRU 'Z'                                  
009100     CLASS NUMERIC-CLASS IS '0' THRU '9'.                                 
009200                                                                          
009300 INPUT-OUTPUT SECTION.                                                    
009400 FILE-CONTROL.                                                            
009500     SELECT ACCOUNT-STG-FILE  ASSIGN TO GCACCT                            
009600         FILE STATUS IS WS-ACCT-STATUS.                                   
009700     SELECT TRAN-STG-FILE     ASSIGN TO GCTRAN                            
009800         FILE STATUS IS WS-TRAN-STATUS.                                   
009900     SELECT QIF-OUT-FILE      ASSIGN TO QIFOUT                            
010000         FILE STATUS IS WS-QIF-STATUS.                                    
010100                                                                          
010200 DATA DIVISION.                                                           
010300 FILE SECTION.                                                            
010400* ONE CHART-OF-ACCOUNTS ROW PER GNUCASH ACCOUNT, PRODUCED BY THE          
010500* GCXTRACT PRE-PROCESSOR FROM THE BOOK'S ACCOUNTS TABLE.                  
010600 FD  ACCOUNT-STG-FILE                                                     
010700     RECORDING MODE IS F                                                  
010800     LABEL RECORDS ARE STANDARD.                                          
010900     COPY ACCTREC.                                                        
011000                                                                          
011100* HEADER/SPLIT-DETAIL STAGING FILE -- SEE 2550-STORE-TRAN-ROW FOR         
011200* HOW THE TWO ROW SHAPES ARE TOLD APART AND REASSEMBLED.                  
011300 FD  TRAN-STG-FILE                                                        
011400     RECORDING MODE IS F                                                  
011500     LABEL RECORDS ARE STANDARD.                                          
011600     COPY TRNSREC.                                                        
011700                                                                          
011800* THE FINISHED QIF IMPORT FILE, VARIABLE LENGTH SINCE LIST-GROUP          
011900* LINES AND TRANSACTION-FIELD LINES ARE ALL DIFFERENT WIDTHS.             
012000 FD  QIF-OUT-FILE                                                         
012100     RECORDING MODE IS V                                                  
012200     LABEL RECORDS ARE STANDARD.                                          
012300 01  QIF-OUT-REC               PIC X(400).                                
012400                                                                          
012500 WORKING-STORAGE SECTION.                                                 
012600                                                                          
012700* FILE-STATUS BYTES FOR THE TWO STAGING FILES AND THE QIF OUTPUT          
012800* FILE -- '00' IS SUCCESSFUL, '10' IS END-OF-FILE ON A SEQUENTIAL         
012900* READ.  1000-OPEN-FILES TESTS THESE RIGHT AFTER EACH OPEN; THE           
013000* LOAD PARAGRAPHS TEST THEM AFTER EVERY READ.                             
013100 01  WS-FIELDS.                                                           
013200     05  WS-ACCT-STATUS         PIC X(2).                                 
013300         88  WS-ACCT-OK                    VALUE '00'.                    
013400         88  WS-ACCT-EOF                   VALUE '10'.                    
013500     05  WS-TRAN-STATUS         PIC X(2).                                 
013600         88  WS-TRAN-OK                    VALUE '00'.                    
013700         88  WS-TRAN-EOF                   VALUE '10'.                    
013800     05  WS-QIF-STATUS          PIC X(2).                                 
013900         88  WS-QIF-OK                     VALUE '00'.                    
014000                                                                          
014100* WS-ACCT-COUNT AND WS-TRAN-COUNT ARE THE HIGH-WATER MARK OF EACH         
014200* WORK TABLE, SET ONCE DURING LOAD AND NEVER CHANGED AFTER.  THE          
014300* REMAINING FIELDS ARE SCRATCH SUBSCRIPTS CARRIED BETWEEN                 
014400* PARAGRAPHS BY THE GENERAL-PURPOSE LOOKUP AND EXPORT ROUTINES.           
014500 01  WORK-VARIABLES.                                                      
014600     05  WS-ACCT-COUNT          PIC S9(8) COMP    VALUE ZERO.             
014700     05  WS-TRAN-COUNT          PIC S9(8) COMP    VALUE ZERO.             
014800     05  WS-ACCT-IX             PIC S9(8) COMP.                           
014900     05  WS-TRAN-IX             PIC S9(8) COMP.                           
015000     05  WS-SPLIT-IX            PIC S9(4) COMP.                           
015100     05  WS-PARENT-IX           PIC S9(8) COMP.                           
015200     05  WS-PRIME-IX            PIC S9(4) COMP.                           
015300     05  WS-LOOK-IX             PIC S9(8) COMP.                           
015400     05  WS-CHAR-IX             PIC S9(4) COMP.                           
015500     05  WS-DELIM-AT            PIC S9(4) COMP.                           
015600     05  WS-NAME-LEN            PIC S9(4) COMP.                           
015700     05  WS-LINK-COUNT          PIC S9(8) COMP.                           
015800                                                                          
015900* ALL SWITCHES FOLLOW THE SHOP'S 'Y'/'N' CONVENTION WITH AN 88            
016000* NAMING THE 'Y' CONDITION -- SET FRESH AT THE TOP OF WHATEVER            
016100* PARAGRAPH OWNS THE SWITCH, TESTED BY THAT PARAGRAPH'S CALLER.           
016200 01  WS-SWITCHES.                                                         
016300     05  WS-FOUND-SW            PIC X(1)          VALUE 'N'.              
016400         88  WS-FOUND                          VALUE 'Y'.                 
016500     05  WS-PRIME-FOUND-SW      PIC X(1)          VALUE 'N'.              
016600         88  WS-PRIME-FOUND                    VALUE 'Y'.                 
016700     05  WS-WARN-SW             PIC X(1)          VALUE 'N'.              
016800         88  WS-NAME-TOO-LONG                   VALUE 'Y'.                
016900     05  WS-DE-RESULT-SW        PIC X(1)          VALUE 'N'.              
017000         88  WS-IS-DBL-ENTRY                    VALUE 'Y'.                
017100     05  WS-FIRST-OTHER-SW      PIC X(1)          VALUE 'N'.              
017200         88  WS-FIRST-OTHER-FOUND               VALUE 'Y'.                
017300     05  WM-SPLIT-FOUND-SW      PIC X(1)          VALUE 'N'.              
017400         88  WM-SPLIT-FOUND                    VALUE 'Y'.                 
017500                                                                          
017600* BATCH-RUN OPTIONS -- ON THE INTERACTIVE WORKSTATION TOOL THESE          
017700* TWO CAME OFF AN OPTIONS SCREEN THE OPERATOR COULD TOGGLE.  THIS         
017800* JOB RUNS UNATTENDED OFF THE OVERNIGHT SCHEDULER, SO BOTH ARE            
017900* HARD-CODED ON, MATCHING THE SCREEN'S OWN FACTORY DEFAULT, SO            
018000* PRUNING AND MEMO-FROM-DESCRIPTION BEHAVE THE SAME AS THE                
018100* WORKSTATION TOOL WOULD IF NO ONE TOUCHED THE OPTIONS SCREEN.            
018200 01  WS-RUN-OPTIONS.                                                      
018300     05  WS-PRUNE-UNUSED-SW      PIC X(1)         VALUE 'Y'.              
018400         88  WS-PRUNE-UNUSED                   VALUE 'Y'.                 
018500     05  WS-MEMO-FROM-DESC-SW    PIC X(1)         VALUE 'Y'.              
018600         88  WS-SPLIT-MEMO-FROM-DESC           VALUE 'Y'.                 
018700                                                                          
018800* A FEW SCRATCH SCALARS KEPT AS STANDALONE 77-LEVELS, SHOP HABIT          
018900* FOR SUBSCRIPTS/COUNTERS THAT DO NOT BELONG TO ANY LARGER GROUP          
019000* (SEE THE OLD CUSTOMER-MASTER COPYBOOKS FOR THE SAME STYLE).             
019100 77  WS-DE-CHECK-IX             PIC S9(4) COMP.                           
019200 77  WS-DELIM-COUNT             PIC 9(02) COMP    VALUE ZERO.             
019300                                                                          
019400 01  QIF-EDIT-AREA.                                                       
019500     05  QE-AMOUNT-IN           PIC S9(9)V99 COMP-3.                      
019600     05  QE-AMOUNT-EDIT         PIC -(7)9.99.                             
019700     05  QE-DATE-IN             PIC 9(8).                                 
019800     05  QE-DATE-IN-R  REDEFINES QE-DATE-IN.                              
019900         10  QE-YYYY            PIC 9(4).                                 
020000         10  QE-MM              PIC 9(2).                                 
020100         10  QE-DD              PIC 9(2).                                 
020200     05  QE-DATE-EDIT           PIC X(10).                                
020300                                                                          
020400* --------------------------------------------------------------          
020500* ACCOUNT WORK TABLE -- ONE ENTRY PER GNUCASH ACCOUNT.  BUILT BY          
020600* 2000-LOAD-ACCOUNTS, FULL NAMES FILLED IN BY 3000-BUILD-FULL-            
020700* NAMES, THEN HANDED TO GCSORT SO THE ACCOUNT AND CATEGORY LISTS          
020800* COME OUT IN ASCENDING FULL-NAME ORDER.                                  
020900* --------------------------------------------------------------          
021000 01  WS-ACCT-TABLE.                                                       
021100     05  WS-ACCT-ENTRY OCCURS 2000 TIMES INDEXED BY WA-IX.                
021200         10  WA-GUID            PIC X(32).                                
021300         10  WA-PARENT-GUID     PIC X(32).                                
021400         10  WA-NAME            PIC X(60).                                
021500         10  WA-TYPE-NAME       PIC X(16).                                
021600         10  WA-DESCRIPTION     PIC X(80).                                
021700         10  WA-NOTES           PIC X(80).                                
021800         10  WA-CODE            PIC X(20).                                
021900         10  WA-FULL-NAME       PIC X(200).                               
022000         10  WA-CLASS-TYPE      PIC X(10).                                
022100             88  WA-CT-BANK                 VALUE 'BANK'.                 
022200             88  WA-CT-CREDIT               VALUE 'CREDIT'.               
022300             88  WA-CT-CASH                 VALUE 'CASH'.                 
022400             88  WA-CT-ASSET                VALUE 'ASSET'.                
022500             88  WA-CT-DBL-INCOME           VALUE 'DBLINCOME'.            
022600             88  WA-CT-DBL-EXPENSE          VALUE 'DBLEXPNS'.             
022700             88  WA-CT-DBL-GENERIC          VALUE 'DBLENTRY'.             
022800         10  WA-QIF-TYPE        PIC X(5).                                 
022900         10  WA-EXPORT-SW       PIC X(1).                                 
023000             88  WA-EXPORTABLE              VALUE 'X'.                    
023100         10  WA-LINK-COUNT      PIC S9(8) COMP.                           
023200                                                                          
023300* SORT-TABLE VIEW OF THE SAME STORAGE -- PASSED TO GCSORT.  THE           
023400* KEY IS THE FULL NAME, THE PAYLOAD IS THE SUBSCRIPT BACK INTO            
023500* WS-ACCT-TABLE.  KEPT SEPARATE FROM WS-ACCT-TABLE BECAUSE GCSORT         
023600* MOVES WHOLE ENTRIES AROUND AND WE DO NOT WANT IT SHUFFLING THE          
023700* (MUCH WIDER) ACCOUNT DETAIL.                                            
023800 77  WS-SORT-SIZE                PIC S9(8) COMP    VALUE ZERO.            
023900 01  WS-SORT-TABLE.                                                       
024000     05  WS-SORT-ENTRY OCCURS 0 TO 2000 TIMES                             
024100                       DEPENDING ON WS-SORT-SIZE                          
024200                       INDEXED BY WS-SORT-IX.                             
024300         10  WSE-KEY            PIC X(200).                               
024400         10  WSE-ACCT-IX        PIC S9(4) COMP.                           
024500                                                                          
024600* ORDER-OF-EXPORT TABLE -- FILLED FROM WS-SORT-TABLE AFTER THE            
024700* CALL TO GCSORT RETURNS, SO THE REST OF THE PROGRAM CAN SIMPLY           
024800* SUBSCRIPT WA-EXPORT-ORDER(N) WITHOUT REACHING BACK INTO THE             
024900* SORT WORKAREA.                                                          
025000 01  WA-EXPORT-ORDER-R REDEFINES WS-SORT-TABLE.                           
025100     05  FILLER OCCURS 0 TO 2000 TIMES                                    
025200                DEPENDING ON WS-SORT-SIZE                                 
025300                INDEXED BY WA-EXP-IX.                                     
025400         10  WA-EXPORT-ACCT-IX  PIC S9(4) COMP.                           
025500         10  FILLER             PIC X(198).                               
025600                                                                          
025700* --------------------------------------------------------------          
025800* TRANSACTION WORK TABLE -- ONE ENTRY PER GNUCASH TRANSACTION,            
025900* WITH A NESTED VARIABLE-LENGTH SPLIT TABLE.  BUILT BY                    
026000* 2500-LOAD-TRANSACTIONS FROM THE HEADER/DETAIL ROW PAIRS ON              
026100* TRAN-STG-FILE.                                                          
026200* --------------------------------------------------------------          
026300 01  WS-TRAN-TABLE.                                                       
026400     05  WS-TRAN-ENTRY OCCURS 3000 TIMES INDEXED BY WT-IX.                
026500         10  WT-GUID            PIC X(32).                                
026600         10  WT-DATE-POSTED     PIC 9(8).                                 
026700         10  WT-DATE-POSTED-R REDEFINES WT-DATE-POSTED.                   
026800             15  WT-DP-YYYY     PIC 9(4).                                 
026900             15  WT-DP-MM       PIC 9(2).                                 
027000             15  WT-DP-DD       PIC 9(2).                                 
027100         10  WT-DESCRIPTION     PIC X(200).                               
027200         10  WT-REF             PIC X(20).                                
027300         10  WT-TRAN-TYPE       PIC X(8).                                 
027400         10  WT-SPLIT-COUNT     PIC S9(4) COMP.                           
027500         10  WT-SPLIT OCCURS 1 TO 20 TIMES                                
027600                       DEPENDING ON WT-SPLIT-COUNT                        
027700                       INDEXED BY WT-SIX.                                 
027800             15  WT-ACCOUNT-GUID    PIC X(32).                            
027900             15  WT-AMOUNT          PIC S9(9)V99 COMP-3.                  
028000             15  WT-MEMO            PIC X(200).                           
028100             15  WT-ACTION          PIC X(16).                            
028200             15  WT-RECON-STATUS    PIC X(1).                             
028300                                                                          
028400 01  WS-PENDING-HEADER.                                                   
028500     05  WP-GUID                PIC X(32).                                
028600     05  WP-DATE-POSTED         PIC 9(8).                                 
028700     05  WP-DESCRIPTION         PIC X(200).                               
028800     05  WP-REF                 PIC X(20).                                
028900     05  WP-TRAN-TYPE           PIC X(8).                                 
029000     05  WP-HAVE-HEADER-SW      PIC X(1)          VALUE 'N'.              
029100         88  WP-HAVE-HEADER               VALUE 'Y'.                      
029200                                                                          
029300* --------------------------------------------------------------          
029400* MEMO/PAYEE SCRATCH AREA.  WM-ALT-MEMO IS THE "ALTERNATIVE               
029500* MEMO" CANDIDATE (SPEC BUSINESS RULE - QIF PER-TRANSACTION               
029600* EXPORT RULE, STEP 3) -- THE OTHER SPLIT'S MEMO IN A TWO-SPLIT           
029700* TRANSFER, CAPTURED BY 7535 BEFORE 7540-RESOLVE-MEMO-PAYEE               
029800* RUNS.  WM-SOURCE HOLDS THE DESCRIPTION WHILE 7545 LOOKS FOR             
029900* ITS ' AT '/' FROM '/' VIA ' DELIMITER.                                  
030000* --------------------------------------------------------------          
030100 01  WS-MEMO-SCRATCH.                                                     
030200     05  WM-SOURCE              PIC X(200).                               
030300     05  WM-PAYEE-PART          PIC X(200).                               
030400     05  WM-MEMO-PART           PIC X(200).                               
030500     05  WM-ALT-MEMO            PIC X(200).                               
030600                                                                          
030700 01  WS-CATEGORY-NAME            PIC X(210).                              
030800 01  WS-LINE-OUT                 PIC X(400).                              
030900 77  WS-LOWER-ALPHABET           PIC X(26)                                
031000     VALUE 'abcdefghijklmnopqrstuvwxyz'.                                  
031100 77  WS-UPPER-ALPHABET           PIC X(26)                                
031200     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
031300                                                                          
031400 PROCEDURE DIVISION.                                                      
031500                                                                          
031600* THE FULL BATCH FLOW FOR THE QIF-CATEGORY-LIST VARIANT OF THE            
031700* CONVERSION -- LOAD, BUILD FULL NAMES, SORT, CLASSIFY, THEN WRITE        
031800* THE ACCOUNT LIST, THE CATEGORY LIST AND FINALLY THE                     
031900* TRANSACTIONS THEMSELVES (SPEC BATCH FLOW - QIF/CATEGORY STEPS).         
032000 0000-MAIN-LINE.                                                          
032100     PERFORM 1000-OPEN-FILES     THRU 1000-EXIT.                          
032200     PERFORM 2000-LOAD-ACCOUNTS  THRU 2000-EXIT.                          
032300     PERFORM 2500-LOAD-TRANSACTIONS THRU 2500-EXIT.                       
032400     PERFORM 3000-BUILD-FULL-NAMES  THRU 3000-EXIT.                       
032500     PERFORM 3500-SORT-ACCOUNTS  THRU 3500-EXIT.                          
032600     PERFORM 4000-CLASSIFY-ACCOUNTS THRU 4000-EXIT.                       
032700     PERFORM 6500-WRITE-ACCOUNT-LIST  THRU 6500-EXIT.                     
032800     PERFORM 6000-WRITE-CATEGORY-LIST THRU 6000-EXIT.                     
032900     PERFORM 7000-WRITE-TRANSACTIONS  THRU 7000-EXIT.                     
033000     PERFORM 1050-CLOSE-FILES    THRU 1050-EXIT.                          
033100     GOBACK.                                                              
033200                                                                          
033300* OPEN ALL THREE FILES BEFORE TESTING ANY STATUS -- UNLIKE THE IIF        
033400* ENGINE THIS DRIVER DOES NOT GO TO A SEPARATE ERROR ROUTINE, IT          
033500* SIMPLY FORCES BOTH INPUT FILES TO EOF SO 0000-MAIN-LINE'S LOAD          
033600* PERFORMS FALL THROUGH WITHOUT READING GARBAGE.                          
033700 1000-OPEN-FILES.                                                         
033800     OPEN INPUT  ACCOUNT-STG-FILE.                                        
033900     OPEN INPUT  TRAN-STG-FILE.                                           
034000     OPEN OUTPUT QIF-OUT-FILE.                                            
034100     IF NOT WS-ACCT-OK                                                    
034200         DISPLAY 'GC2Q2003 ERROR OPENING ACCOUNT STAGING FILE.'           
034300                 ' RC:' WS-ACCT-STATUS                                    
034400         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
034500         MOVE 16 TO RETURN-CODE                                           
034600         SET WS-ACCT-EOF TO TRUE                                          
034700         SET WS-TRAN-EOF TO TRUE                                          
034800     END-IF.                                                              
034900     IF NOT WS-TRAN-OK                                                    
035000         DISPLAY 'GC2Q2003 ERROR OPENING TRAN STAGING FILE. RC:'          
035100                 WS-TRAN-STATUS                                           
035200         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
035300         MOVE 16 TO RETURN-CODE                                           
035400         SET WS-TRAN-EOF TO TRUE                                          
035500     END-IF.                                                              
035600     IF NOT WS-QIF-OK                                                     
035700         DISPLAY 'GC2Q2003 ERROR OPENING QIF OUTPUT FILE. RC:'            
035800                 WS-QIF-STATUS                                            
035900         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
036000         MOVE 16 TO RETURN-CODE                                           
036100         SET WS-ACCT-EOF TO TRUE                                          
036200         SET WS-TRAN-EOF TO TRUE                                          
036300     END-IF.                                                              
036400 1000-EXIT.                                                               
036500     EXIT.                                                                
036600                                                                          
036700* NORMAL END-OF-RUN CLOSE, NO STATUS CHECK.                               
036800 1050-CLOSE-FILES.                                                        
036900     CLOSE ACCOUNT-STG-FILE.                                              
037000     CLOSE TRAN-STG-FILE.                                                 
037100     CLOSE QIF-OUT-FILE.                                                  
037200 1050-EXIT.                                                               
037300     EXIT.                                                                
037400                                                                          
037500* --------------------------------------------------------------          
037600* PHASE 1 -- READ THE STAGING FILES INTO STORAGE                          
037700* --------------------------------------------------------------          
037800 2000-LOAD-ACCOUNTS.                                                      
037900     READ ACCOUNT-STG-FILE                                                
038000         AT END SET WS-ACCT-EOF TO TRUE.                                  
038100     PERFORM 2050-STORE-ACCOUNT THRU 2050-EXIT                            
038200         UNTIL WS-ACCT-EOF.                                               
038300 2000-EXIT.                                                               
038400     EXIT.                                                                
038500                                                                          
038600* MOVE ONE ACCTREC ROW INTO THE NEXT WS-ACCT-TABLE SLOT.  FULL            
038700* NAME, EXPORT-SW AND LINK-COUNT ARE FILLED IN BY LATER PHASES.           
038800 2050-STORE-ACCOUNT.                                                      
038900     ADD 1 TO WS-ACCT-COUNT.                                              
039000     SET WA-IX TO WS-ACCT-COUNT.                                          
039100     MOVE ACS-GUID          TO WA-GUID(WA-IX).                            
039200     MOVE ACS-PARENT-GUID   TO WA-PARENT-GUID(WA-IX).                     
039300     MOVE ACS-NAME          TO WA-NAME(WA-IX).                            
039400     MOVE ACS-TYPE-NAME     TO WA-TYPE-NAME(WA-IX).                       
039500     MOVE ACS-DESCRIPTION   TO WA-DESCRIPTION(WA-IX).                     
039600     MOVE ACS-NOTES         TO WA-NOTES(WA-IX).                           
039700     MOVE ACS-CODE          TO WA-CODE(WA-IX).                            
039800     MOVE SPACES            TO WA-FULL-NAME(WA-IX).                       
039900     MOVE SPACES            TO WA-EXPORT-SW(WA-IX).                       
040000     MOVE ZERO              TO WA-LINK-COUNT(WA-IX).                      
040100     READ ACCOUNT-STG-FILE                                                
040200         AT END SET WS-ACCT-EOF TO TRUE.                                  
040300 2050-EXIT.                                                               
040400     EXIT.                                                                
040500                                                                          
040600* GCTRAN CARRIES A HEADER ROW FOR EACH TRANSACTION FOLLOWED BY ONE        
040700* ROW PER SPLIT -- 2550 SORTS THAT OUT.  THE FINAL FLUSH PICKS UP         
040800* THE LAST TRANSACTION IN THE FILE, WHICH HAS NO TRAILING HEADER          
040900* ROW TO TRIGGER ITS OWN FLUSH.                                           
041000 2500-LOAD-TRANSACTIONS.                                                  
041100     READ TRAN-STG-FILE                                                   
041200         AT END SET WS-TRAN-EOF TO TRUE.                                  
041300     PERFORM 2550-STORE-TRAN-ROW THRU 2550-EXIT                           
041400         UNTIL WS-TRAN-EOF.                                               
041500     PERFORM 2590-FLUSH-PENDING-HEADER THRU 2590-EXIT.                    
041600 2500-EXIT.                                                               
041700     EXIT.                                                                
041800                                                                          
041900* A HEADER ROW FLUSHES ANY PRIOR TRANSACTION AND STARTS BUFFERING         
042000* A NEW ONE; A SPLIT ROW APPENDS ONTO THE TRANSACTION CURRENTLY           
042100* BUILT IN WS-TRAN-TABLE.                                                 
042200 2550-STORE-TRAN-ROW.                                                     
042300     IF TRS-IS-HEADER                                                     
042400         PERFORM 2590-FLUSH-PENDING-HEADER THRU 2590-EXIT                 
042500         MOVE TRS-GUID          TO WP-GUID                                
042600         MOVE TRS-DATE-POSTED   TO WP-DATE-POSTED                         
042700         MOVE TRS-DESCRIPTION   TO WP-DESCRIPTION                         
042800         MOVE TRS-REF           TO WP-REF                                 
042900         MOVE TRS-TRAN-TYPE     TO WP-TRAN-TYPE                           
043000         SET WP-HAVE-HEADER     TO TRUE                                   
043100     ELSE                                                                 
043200         ADD 1 TO WT-SPLIT-COUNT(WS-TRAN-COUNT)                           
043300         SET WT-SIX TO WT-SPLIT-COUNT(WS-TRAN-COUNT)                      
043400         MOVE TRS-ACCOUNT-GUID                                            
043500             TO WT-ACCOUNT-GUID(WS-TRAN-COUNT WT-SIX)                     
043600         MOVE TRS-SPLIT-AMOUNT                                            
043700             TO WT-AMOUNT(WS-TRAN-COUNT WT-SIX)                           
043800         MOVE TRS-MEMO   TO WT-MEMO(WS-TRAN-COUNT WT-SIX)                 
043900         MOVE TRS-ACTION TO WT-ACTION(WS-TRAN-COUNT WT-SIX)               
044000         MOVE TRS-RECON-STATUS                                            
044100             TO WT-RECON-STATUS(WS-TRAN-COUNT WT-SIX)                     
044200     END-IF.                                                              
044300     READ TRAN-STG-FILE                                                   
044400         AT END SET WS-TRAN-EOF TO TRUE.                                  
044500 2550-EXIT.                                                               
044600     EXIT.                                                                
044700                                                                          
044800* COMMIT THE BUFFERED HEADER TO THE NEXT WS-TRAN-TABLE SLOT --            
044900* HARMLESS NO-OP IF NO HEADER IS CURRENTLY BUFFERED.                      
045000 2590-FLUSH-PENDING-HEADER.                                               
045100     IF WP-HAVE-HEADER                                                    
045200         ADD 1 TO WS-TRAN-COUNT                                           
045300         SET WT-IX TO WS-TRAN-COUNT                                       
045400         MOVE WP-GUID           TO WT-GUID(WT-IX)                         
045500         MOVE WP-DATE-POSTED    TO WT-DATE-POSTED(WT-IX)                  
045600         MOVE WP-DESCRIPTION    TO WT-DESCRIPTION(WT-IX)                  
045700         MOVE WP-REF            TO WT-REF(WT-IX)                          
045800         MOVE WP-TRAN-TYPE      TO WT-TRAN-TYPE(WT-IX)                    
045900         MOVE ZERO              TO WT-SPLIT-COUNT(WT-IX)                  
046000         SET WP-HAVE-HEADER-SW  TO 'N'                                    
046100     END-IF.                                                              
046200 2590-EXIT.                                                               
046300     EXIT.                                                                
046400                                                                          
046500* --------------------------------------------------------------          
046600* PHASE 2 -- FULL-NAME CONSTRUCTION.  WALK THE PARENT-GUID CHAIN          
046700* FOR EACH ACCOUNT AND PREFIX EACH ANCESTOR'S NAME, SEPARATED BY          
046800* A COLON, UNTIL A PARENTLESS (ROOT) ACCOUNT IS REACHED.  THE             
046900* ROOT ITSELF CONTRIBUTES NO SEGMENT TO THE FULL NAME.                    
047000* --------------------------------------------------------------          
047100 3000-BUILD-FULL-NAMES.                                                   
047200     SET WA-IX TO 1.                                                      
047300     PERFORM 3010-BUILD-ONE-FULL-NAME THRU 3010-EXIT                      
047400         VARYING WA-IX FROM 1 BY 1                                        
047500         UNTIL WA-IX > WS-ACCT-COUNT.                                     
047600 3000-EXIT.                                                               
047700     EXIT.                                                                
047800                                                                          
047900* SEED THE FULL NAME WITH THIS ACCOUNT'S OWN NAME, THEN WALK              
048000* UPWARD ONE ANCESTOR AT A TIME.                                          
048100 3010-BUILD-ONE-FULL-NAME.                                                
048200     MOVE WA-NAME(WA-IX)    TO WA-FULL-NAME(WA-IX).                       
048300     MOVE WA-PARENT-GUID(WA-IX) TO WP-GUID.                               
048400     PERFORM 3050-WALK-ANCESTOR-CHAIN THRU 3050-EXIT                      
048500         UNTIL WP-GUID = SPACES.                                          
048600 3010-EXIT.                                                               
048700     EXIT.                                                                
048800                                                                          
048900* LOOK UP THE CURRENT PARENT GUID, PREFIX ITS NAME AND A COLON            
049000* ONTO WHAT HAS BEEN BUILT SO FAR, THEN MOVE UP TO ITS OWN PARENT.        
049100* AN UNRESOLVED GUID (SHOULD NOT HAPPEN IN A CONSISTENT BOOK)             
049200* STOPS THE WALK THE SAME AS REACHING A TRUE ROOT.                        
049300 3050-WALK-ANCESTOR-CHAIN.                                                
049400     PERFORM 9900-LOOKUP-ACCOUNT-BY-GUID THRU 9900-EXIT.                  
049500     IF WS-FOUND                                                          
049600         MOVE SPACES TO WS-CATEGORY-NAME                                  
049700         STRING WA-NAME(WS-LOOK-IX)   DELIMITED BY SIZE                   
049800                ':'                   DELIMITED BY SIZE                   
049900                WA-FULL-NAME(WA-IX)   DELIMITED BY SIZE                   
050000             INTO WS-CATEGORY-NAME                                        
050100         END-STRING                                                       
050200         MOVE WS-CATEGORY-NAME TO WA-FULL-NAME(WA-IX)                     
050300         MOVE WA-PARENT-GUID(WS-LOOK-IX) TO WP-GUID                       
050400     ELSE                                                                 
050500         MOVE SPACES TO WP-GUID                                           
050600     END-IF.                                                              
050700 3050-EXIT.                                                               
050800     EXIT.                                                                
050900                                                                          
051000* --------------------------------------------------------------          
051100* GENERAL-PURPOSE LOOKUP -- SEARCHES WS-ACCT-TABLE FOR WP-GUID,           
051200* SETTING WS-LOOK-IX AND WS-FOUND-SW.  USED BY THE FULL-NAME WALK         
051300* AND BY THE SPLIT/ACCOUNT JOIN IN THE EXPORT PARAGRAPHS.                 
051400* --------------------------------------------------------------          
051500 9900-LOOKUP-ACCOUNT-BY-GUID.                                             
051600     SET WS-FOUND-SW TO 'N'.                                              
051700     SET WS-LOOK-IX TO 1.                                                 
051800     PERFORM 9910-LOOKUP-STEP THRU 9910-EXIT                              
051900         UNTIL (WS-LOOK-IX > WS-ACCT-COUNT) OR (WS-FOUND).                
052000 9900-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300* ONE SUBSCRIPT STEP OF THE LINEAR SEARCH.                                
052400 9910-LOOKUP-STEP.                                                        
052500     IF WA-GUID(WS-LOOK-IX) = WP-GUID                                     
052600         SET WS-FOUND-SW TO 'Y'                                           
052700     ELSE                                                                 
052800         SET WS-LOOK-IX UP BY 1                                           
052900     END-IF.                                                              
053000 9910-EXIT.                                                               
053100     EXIT.                                                                
053200                                                                          
053300* --------------------------------------------------------------          
053400* PHASE 3 -- SORT THE ACCOUNT TABLE INTO ASCENDING FULL-NAME              
053500* ORDER BY BUILDING THE KEY TABLE AND CALLING GCSORT.                     
053600* --------------------------------------------------------------          
053700 3500-SORT-ACCOUNTS.                                                      
053800     MOVE WS-ACCT-COUNT TO WS-SORT-SIZE.                                  
053900     SET WS-SORT-IX TO 1.                                                 
054000     PERFORM 3510-LOAD-SORT-ENTRY THRU 3510-EXIT                          
054100         VARYING WS-SORT-IX FROM 1 BY 1                                   
054200         UNTIL WS-SORT-IX > WS-SORT-SIZE.                                 
054300     CALL 'GCSORT' USING WS-SORT-SIZE, WS-SORT-TABLE.                     
054400 3500-EXIT.                                                               
054500     EXIT.                                                                
054600                                                                          
054700* LOAD ONE KEY/PAYLOAD PAIR AHEAD OF THE CALL TO GCSORT.                  
054800 3510-LOAD-SORT-ENTRY.                                                    
054900     MOVE WA-FULL-NAME(WS-SORT-IX) TO WSE-KEY(WS-SORT-IX).                
055000     MOVE WS-SORT-IX               TO WSE-ACCT-IX(WS-SORT-IX).            
055100 3510-EXIT.                                                               
055200     EXIT.                                                                
055300                                                                          
055400* --------------------------------------------------------------          
055500* PHASE 4 -- CLASSIFY EACH ACCOUNT INTO A QIF ACCOUNT TYPE AND            
055600* DECIDE WHICH ACCOUNTS ARE EXPORTABLE (NON-DOUBLE-ENTRY, HAVE            
055700* AT LEAST ONE LINKED TRANSACTION).                                       
055800* --------------------------------------------------------------          
055900 4000-CLASSIFY-ACCOUNTS.                                                  
056000     SET WA-IX TO 1.                                                      
056100     PERFORM 4010-CLASSIFY-ONE-ACCOUNT THRU 4010-EXIT                     
056200         VARYING WA-IX FROM 1 BY 1                                        
056300         UNTIL WA-IX > WS-ACCT-COUNT.                                     
056400 4000-EXIT.                                                               
056500     EXIT.                                                                
056600                                                                          
056700* AN ACCOUNT IS EXPORTABLE WHEN IT IS NOT A DOUBLE-ENTRY (NOMINAL)        
056800* ACCOUNT AND EITHER HAS AT LEAST ONE LINKED SPLIT OR THE PRUNE-          
056900* UNUSED SWITCH IS OFF (SPEC BUSINESS RULE - UNUSED ACCOUNT               
057000* PRUNING).                                                               
057100 4010-CLASSIFY-ONE-ACCOUNT.                                               
057200     PERFORM 4200-SET-CLASSIFIED-TYPE THRU 4200-EXIT.                     
057300     PERFORM 4250-QIF-TYPE-NAME THRU 4250-EXIT.                           
057400     MOVE WA-IX TO WS-DE-CHECK-IX.                                        
057500     PERFORM 4260-IS-DOUBLE-ENTRY THRU 4260-EXIT.                         
057600     PERFORM 4100-COUNT-TRAN-LINKS THRU 4100-EXIT.                        
057700     IF (NOT WS-IS-DBL-ENTRY)                                             
057800             AND (WA-LINK-COUNT(WA-IX) > 0 OR NOT WS-PRUNE-UNUSED)        
057900         SET WA-EXPORTABLE(WA-IX) TO TRUE                                 
058000     END-IF.                                                              
058100 4010-EXIT.                                                               
058200     EXIT.                                                                
058300                                                                          
058400* COUNT HOW MANY SPLITS TOUCH THIS ACCOUNT, ACROSS ALL LOADED             
058500* TRANSACTIONS, SO 4010 CAN TELL WHETHER THE ACCOUNT NEEDS A              
058600* TRANSACTION SECTION AT ALL.                                             
058700 4100-COUNT-TRAN-LINKS.                                                   
058800     MOVE ZERO TO WA-LINK-COUNT(WA-IX).                                   
058900     SET WT-IX TO 1.                                                      
059000     PERFORM 4110-COUNT-ONE-TRAN THRU 4110-EXIT                           
059100         VARYING WT-IX FROM 1 BY 1                                        
059200         UNTIL WT-IX > WS-TRAN-COUNT.                                     
059300 4100-EXIT.                                                               
059400     EXIT.                                                                
059500                                                                          
059600* WALK EVERY SPLIT OF ONE TRANSACTION LOOKING FOR THIS ACCOUNT.           
059700 4110-COUNT-ONE-TRAN.                                                     
059800     SET WT-SIX TO 1.                                                     
059900     PERFORM 4120-COUNT-ONE-SPLIT THRU 4120-EXIT                          
060000         VARYING WT-SIX FROM 1 BY 1                                       
060100         UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX).                            
060200 4110-EXIT.                                                               
060300     EXIT.                                                                
060400                                                                          
060500* ONE SPLIT'S CONTRIBUTION TO THE LINK COUNT.                             
060600 4120-COUNT-ONE-SPLIT.                                                    
060700     IF WT-ACCOUNT-GUID(WT-IX WT-SIX) = WA-GUID(WA-IX)                    
060800         ADD 1 TO WA-LINK-COUNT(WA-IX)                                    
060900     END-IF.                                                              
061000 4120-EXIT.                                                               
061100     EXIT.                                                                
061200                                                                          
061300* ACCOUNT-TYPE CLASSIFICATION (SPEC BUSINESS RULE - QIF ACCOUNT           
061400* TYPE CLASSIFICATION TABLE).  MUTUAL, STOCK, LIABILITY AND               
061500* RECEIVABLE ARE IMPORTED AS PLAIN BANK ACCOUNTS WITH A WARNING;          
061600* PAYABLE IMPORTS AS A CREDIT-CARD ACCOUNT WITH A WARNING.                
061700* INCOME/EXPENSE ARE DOUBLE-ENTRY CATEGORIES; ANY OTHER TYPE NOT          
061800* LISTED HERE (ROOT, TRADING, EQUITY AND SO ON) IS THE GENERIC            
061900* DOUBLE-ENTRY CLASSIFICATION.                                            
062000 4200-SET-CLASSIFIED-TYPE.                                                
062100     EVALUATE WA-TYPE-NAME(WA-IX)                                         
062200         WHEN 'BANK'                                                      
062300             SET WA-CT-BANK(WA-IX)       TO TRUE                          
062400         WHEN 'CREDIT'                                                    
062500             SET WA-CT-CREDIT(WA-IX)     TO TRUE                          
062600         WHEN 'CASH'                                                      
062700             SET WA-CT-CASH(WA-IX)       TO TRUE                          
062800         WHEN 'CURRENCY'                                                  
062900             SET WA-CT-CASH(WA-IX)       TO TRUE                          
063000         WHEN 'ASSET'                                                     
063100             SET WA-CT-ASSET(WA-IX)      TO TRUE                          
063200         WHEN 'MUTUAL'                                                    
063300             SET WA-CT-BANK(WA-IX)       TO TRUE                          
063400             DISPLAY 'GC2Q2003 WARNING - MUTUAL ACCOUNTS ARE '            
063500                 'CURRENTLY IMPORTED AS REGULAR BANK ACCOUNTS'            
063600         WHEN 'STOCK'                                                     
063700             SET WA-CT-BANK(WA-IX)       TO TRUE                          
063800             DISPLAY 'GC2Q2003 WARNING - STOCK ACCOUNTS ARE '             
063900                 'CURRENTLY IMPORTED AS REGULAR BANK ACCOUNTS'            
064000         WHEN 'LIABILITY'                                                 
064100             SET WA-CT-BANK(WA-IX)       TO TRUE                          
064200             DISPLAY 'GC2Q2003 WARNING - LIABILITY ACCOUNTS ARE '         
064300                 'CURRENTLY IMPORTED AS REGULAR BANK ACCOUNTS'            
064400         WHEN 'RECEIVABLE'                                                
064500             SET WA-CT-BANK(WA-IX)       TO TRUE                          
064600             DISPLAY 'GC2Q2003 WARNING - RECEIVABLE ACCOUNTS ARE '        
064700                 'CURRENTLY IMPORTED AS REGULAR BANK ACCOUNTS'            
064800         WHEN 'PAYABLE'                                                   
064900             SET WA-CT-CREDIT(WA-IX)     TO TRUE                          
065000             DISPLAY 'GC2Q2003 WARNING - PAYABLE ACCOUNTS ARE '           
065100                 'CURRENTLY IMPORTED AS CREDIT CARD ACCOUNTS'             
065200         WHEN 'INCOME'                                                    
065300             SET WA-CT-DBL-INCOME(WA-IX)  TO TRUE                         
065400         WHEN 'EXPENSE'                                                   
065500             SET WA-CT-DBL-EXPENSE(WA-IX) TO TRUE                         
065600         WHEN OTHER                                                       
065700             SET WA-CT-DBL-GENERIC(WA-IX) TO TRUE                         
065800     END-EVALUATE.                                                        
065900 4200-EXIT.                                                               
066000     EXIT.                                                                
066100                                                                          
066200* GETQIFTYPENAME -- BANK/CREDIT/CASH/ASSET GET THEIR OWN LETTER           
066300* CODE, EVERYTHING ELSE (INCLUDING THE DOUBLE-ENTRY TYPES, WHICH          
066400* NEVER REACH THE ACCOUNT LIST) DEFAULTS TO BANK.                         
066500 4250-QIF-TYPE-NAME.                                                      
066600     EVALUATE TRUE                                                        
066700         WHEN WA-CT-BANK(WA-IX)                                           
066800             MOVE 'Bank'   TO WA-QIF-TYPE(WA-IX)                          
066900         WHEN WA-CT-CREDIT(WA-IX)                                         
067000             MOVE 'CCard'  TO WA-QIF-TYPE(WA-IX)                          
067100         WHEN WA-CT-CASH(WA-IX)                                           
067200             MOVE 'Cash'   TO WA-QIF-TYPE(WA-IX)                          
067300         WHEN WA-CT-ASSET(WA-IX)                                          
067400             MOVE 'Oth A'  TO WA-QIF-TYPE(WA-IX)                          
067500         WHEN OTHER                                                       
067600             MOVE 'Bank'   TO WA-QIF-TYPE(WA-IX)                          
067700     END-EVALUATE.                                                        
067800 4250-EXIT.                                                               
067900     EXIT.                                                                
068000                                                                          
068100* GENERAL-PURPOSE DOUBLE-ENTRY TEST -- CALLER LOADS THE ACCOUNT           
068200* SUBSCRIPT TO CHECK INTO WS-DE-CHECK-IX AND TESTS WS-IS-DBL-ENTRY        
068300* ON RETURN.  USED BY 4010 (CLASSIFYING THE CURRENT ACCOUNT) AND          
068400* BY THE PRIMARY-SPLIT SEARCH IN THE EXPORT PARAGRAPHS (CHECKING          
068500* A DIFFERENT ACCOUNT ENTIRELY).                                          
068600 4260-IS-DOUBLE-ENTRY.                                                    
068700     SET WS-DE-RESULT-SW TO 'N'.                                          
068800     IF WA-CT-DBL-INCOME(WS-DE-CHECK-IX)                                  
068900             OR WA-CT-DBL-EXPENSE(WS-DE-CHECK-IX)                         
069000             OR WA-CT-DBL-GENERIC(WS-DE-CHECK-IX)                         
069100         SET WS-IS-DBL-ENTRY TO TRUE                                      
069200     END-IF.                                                              
069300 4260-EXIT.                                                               
069400     EXIT.                                                                
069500                                                                          
069600* --------------------------------------------------------------          
069700* PHASE 6 -- CATEGORY LIST.  INCOME AND EXPENSE ACCOUNTS ONLY,            
069800* IN THE SORTED FULL-NAME ORDER, WITH LENGTH AND CHARACTER                
069900* VALIDATION WARNINGS.  (2003 DIALECT WRITES THIS AFTER THE               
070000* ACCOUNT LIST -- SEE THE 2004 ENGINE FOR THE REVERSED ORDER.)            
070100* --------------------------------------------------------------          
070200 6000-WRITE-CATEGORY-LIST.                                                
070300     MOVE '!Type:Cat' TO WS-LINE-OUT.                                     
070400     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
070500     SET WA-EXP-IX TO 1.                                                  
070600     PERFORM 6010-CATEGORY-STEP THRU 6010-EXIT                            
070700         VARYING WA-EXP-IX FROM 1 BY 1                                    
070800         UNTIL WA-EXP-IX > WS-SORT-SIZE.                                  
070900 6000-EXIT.                                                               
071000     EXIT.                                                                
071100                                                                          
071200* CATEGORY-LIST PRUNE TEST (SPEC BATCH FLOW - QIF STEP 4).  AN            
071300* INCOME/EXPENSE ACCOUNT IS LISTED ONLY WHEN IT HAS AT LEAST ONE          
071400* TRANSACTION LINK OR PRUNING IS OFF -- THE SAME WA-LINK-COUNT            
071500* TEST 6510-ACCOUNT-STEP APPLIES TO THE ACCOUNT LIST, SO BOTH             
071600* LISTS HONOR WS-PRUNE-UNUSED THE SAME WAY.                               
071700 6010-CATEGORY-STEP.                                                      
071800     SET WA-IX TO WA-EXPORT-ACCT-IX(WA-EXP-IX).                           
071900     IF (WA-CT-DBL-INCOME(WA-IX) OR WA-CT-DBL-EXPENSE(WA-IX))             
072000             AND (WA-LINK-COUNT(WA-IX) > 0 OR NOT WS-PRUNE-UNUSED)        
072100         PERFORM 6100-VALIDATE-NAME THRU 6100-EXIT                        
072200         PERFORM 6150-VALIDATE-DESC THRU 6150-EXIT                        
072300         PERFORM 6200-CHECK-BAD-CHARS THRU 6200-EXIT                      
072400         PERFORM 6050-WRITE-ONE-CATEGORY THRU 6050-EXIT                   
072500     END-IF.                                                              
072600 6010-EXIT.                                                               
072700     EXIT.                                                                
072800                                                                          
072900* WRITE ONE !Type:Cat GROUP -- NAME, OPTIONAL DESCRIPTION,                
073000* INCOME/EXPENSE FLAG, END-OF-RECORD MARKER.                              
073100 6050-WRITE-ONE-CATEGORY.                                                 
073200     MOVE SPACES TO WS-LINE-OUT.                                          
073300     STRING 'N' DELIMITED BY SIZE                                         
073400            WA-FULL-NAME(WA-IX) DELIMITED BY SIZE                         
073500         INTO WS-LINE-OUT                                                 
073600     END-STRING.                                                          
073700     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
073800     IF WA-DESCRIPTION(WA-IX) NOT = SPACES                                
073900         MOVE SPACES TO WS-LINE-OUT                                       
074000         STRING 'D' DELIMITED BY SIZE                                     
074100                WA-DESCRIPTION(WA-IX) DELIMITED BY SIZE                   
074200             INTO WS-LINE-OUT                                             
074300         END-STRING                                                       
074400         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
074500     END-IF.                                                              
074600     IF WA-CT-DBL-INCOME(WA-IX)                                           
074700         MOVE 'I' TO WS-LINE-OUT                                          
074800     ELSE                                                                 
074900         MOVE 'E' TO WS-LINE-OUT                                          
075000     END-IF.                                                              
075100     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
075200     MOVE '^' TO WS-LINE-OUT.                                             
075300     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
075400 6050-EXIT.                                                               
075500     EXIT.                                                                
075600                                                                          
075700* NAME/DESCRIPTION LENGTH AND CHARACTER WARNINGS (SPEC BUSINESS           
075800* RULE - QIF LIST VALIDATION WARNINGS).  A NAME OVER 33 CHARACTERS        
075900* MIGHT GET TRUNCATED ON IMPORT; A DESCRIPTION OVER 64 CHARACTERS         
076000* MIGHT CRASH QUICKEN.  NEITHER IS TRUNCATED HERE -- WARN ONLY.           
076100 6100-VALIDATE-NAME.                                                      
076200     IF WA-FULL-NAME(WA-IX) (34:1) NOT = SPACE                            
076300         DISPLAY 'GC2Q2003 WARNING - ' WA-FULL-NAME(WA-IX)                
076400             ' MIGHT IMPORT AS ' WA-FULL-NAME(WA-IX) (1:33)               
076500     END-IF.                                                              
076600 6100-EXIT.                                                               
076700     EXIT.                                                                
076800                                                                          
076900* WARN-ONLY CHECK ON THE DESCRIPTION LENGTH -- SEE THE BANNER             
077000* ABOVE 6100-VALIDATE-NAME FOR WHY NEITHER FIELD IS TRUNCATED.            
077100 6150-VALIDATE-DESC.                                                      
077200     IF WA-DESCRIPTION(WA-IX) (65:1) NOT = SPACE                          
077300         DISPLAY 'GC2Q2003 WARNING - ' WA-FULL-NAME(WA-IX)                
077400             ' DESCRIPTION MIGHT CRASH QUICKEN'                           
077500     END-IF.                                                              
077600 6150-EXIT.                                                               
077700     EXIT.                                                                
077800                                                                          
077900* DRIVE THE COLON/SLASH SCAN ACROSS THE FIRST 60 CHARACTERS OF            
078000* THE ACCOUNT'S OWN (NOT FULL) NAME.                                      
078100 6200-CHECK-BAD-CHARS.                                                    
078200     SET WS-CHAR-IX TO 1.                                                 
078300     PERFORM 6210-CHECK-ONE-CHAR THRU 6210-EXIT                           
078400         VARYING WS-CHAR-IX FROM 1 BY 1                                   
078500         UNTIL WS-CHAR-IX > 60.                                           
078600 6200-EXIT.                                                               
078700     EXIT.                                                                
078800                                                                          
078900* ONE POSITION OF THE 60-CHARACTER BAD-CHARACTER SCAN.                    
079000 6210-CHECK-ONE-CHAR.                                                     
079100     IF (WA-NAME(WA-IX) (WS-CHAR-IX:1) = ':') OR                          
079200        (WA-NAME(WA-IX) (WS-CHAR-IX:1) = '/')                             
079300         DISPLAY 'GC2Q2003 WARNING - ' WA-FULL-NAME(WA-IX)                
079400             ' MIGHT NOT IMPORT PROPERLY'                                 
079500     END-IF.                                                              
079600 6210-EXIT.                                                               
079700     EXIT.                                                                
079800                                                                          
079900* CREDIT-TYPE ACCOUNTS GET A SYNTHETIC ZERO CREDIT-LIMIT LINE --          
080000* NOT DERIVED FROM ANY GNUCASH FIELD, JUST A FIXED PLACEHOLDER.           
080100 6300-CREDIT-LIMIT-LINE.                                                  
080200     IF WA-CT-CREDIT(WA-IX)                                               
080300         MOVE 'L0.00' TO WS-LINE-OUT                                      
080400         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
080500     END-IF.                                                              
080600 6300-EXIT.                                                               
080700     EXIT.                                                                
080800                                                                          
080900* --------------------------------------------------------------          
081000* PHASE 5 -- ACCOUNT LIST.  ONE ENTRY PER EXPORTABLE ACCOUNT, IN          
081100* SORTED FULL-NAME ORDER.                                                 
081200* --------------------------------------------------------------          
081300 6500-WRITE-ACCOUNT-LIST.                                                 
081400     MOVE '!Option:AutoSwitch' TO WS-LINE-OUT.                            
081500     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
081600     MOVE '!Account'           TO WS-LINE-OUT.                            
081700     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
081800     SET WA-EXP-IX TO 1.                                                  
081900     PERFORM 6510-ACCOUNT-STEP THRU 6510-EXIT                             
082000         VARYING WA-EXP-IX FROM 1 BY 1                                    
082100         UNTIL WA-EXP-IX > WS-SORT-SIZE.                                  
082200 6500-EXIT.                                                               
082300     EXIT.                                                                
082400                                                                          
082500* WRITE ONE !Account GROUP -- NAME, OPTIONAL DESCRIPTION, TYPE,           
082600* CREDIT-LIMIT LINE WHEN APPLICABLE, END-OF-RECORD MARKER.                
082700 6510-ACCOUNT-STEP.                                                       
082800     SET WA-IX TO WA-EXPORT-ACCT-IX(WA-EXP-IX).                           
082900     IF WA-EXPORTABLE(WA-IX)                                              
083000         PERFORM 6100-VALIDATE-NAME THRU 6100-EXIT                        
083100         PERFORM 6150-VALIDATE-DESC THRU 6150-EXIT                        
083200         PERFORM 6200-CHECK-BAD-CHARS THRU 6200-EXIT                      
083300         MOVE SPACES TO WS-LINE-OUT                                       
083400         STRING 'N' DELIMITED BY SIZE                                     
083500                WA-FULL-NAME(WA-IX) DELIMITED BY SIZE                     
083600             INTO WS-LINE-OUT                                             
083700         END-STRING                                                       
083800         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
083900         IF WA-DESCRIPTION(WA-IX) NOT = SPACES                            
084000             MOVE SPACES TO WS-LINE-OUT                                   
084100             STRING 'D' DELIMITED BY SIZE                                 
084200                    WA-DESCRIPTION(WA-IX) DELIMITED BY SIZE               
084300                 INTO WS-LINE-OUT                                         
084400             END-STRING                                                   
084500             PERFORM 9800-WRITE-LINE THRU 9800-EXIT                       
084600         END-IF                                                           
084700         MOVE SPACES TO WS-LINE-OUT                                       
084800         STRING 'T' DELIMITED BY SIZE                                     
084900                WA-QIF-TYPE(WA-IX) DELIMITED BY SIZE                      
085000             INTO WS-LINE-OUT                                             
085100         END-STRING                                                       
085200         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
085300         PERFORM 6300-CREDIT-LIMIT-LINE THRU 6300-EXIT                    
085400         MOVE 'X' TO WS-LINE-OUT                                          
085500         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
085600         MOVE '^' TO WS-LINE-OUT                                          
085700         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
085800     END-IF.                                                              
085900 6510-EXIT.                                                               
086000     EXIT.                                                                
086100                                                                          
086200* --------------------------------------------------------------          
086300* PHASE 7 -- TRANSACTIONS.  FOR EACH EXPORTABLE ACCOUNT, IN               
086400* SORTED ORDER, WRITE AN !Type:xxxx HEADER FOLLOWED BY EVERY              
086500* TRANSACTION THAT HAS A SPLIT AGAINST THAT ACCOUNT.                      
086600* --------------------------------------------------------------          
086700 7000-WRITE-TRANSACTIONS.                                                 
086800     SET WA-EXP-IX TO 1.                                                  
086900     PERFORM 7010-ACCOUNT-TRAN-SECTION THRU 7010-EXIT                     
087000         VARYING WA-EXP-IX FROM 1 BY 1                                    
087100         UNTIL WA-EXP-IX > WS-SORT-SIZE.                                  
087200 7000-EXIT.                                                               
087300     EXIT.                                                                
087400                                                                          
087500* ONE ACCOUNT'S !Type:xxxx HEADER FOLLOWED BY ITS TRANSACTIONS.           
087600* NON-EXPORTABLE ACCOUNTS GET NO HEADER AND NO TRANSACTION PASS AT        
087700* ALL, MATCHING THE ACCOUNT LIST'S OWN PRUNING.                           
087800 7010-ACCOUNT-TRAN-SECTION.                                               
087900     SET WA-IX TO WA-EXPORT-ACCT-IX(WA-EXP-IX).                           
088000     IF WA-EXPORTABLE(WA-IX)                                              
088100         MOVE SPACES TO WS-LINE-OUT                                       
088200         STRING '!Type:' DELIMITED BY SIZE                                
088300                WA-QIF-TYPE(WA-IX) DELIMITED BY SIZE                      
088400             INTO WS-LINE-OUT                                             
088500         END-STRING                                                       
088600         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
088700         SET WT-IX TO 1                                                   
088800         PERFORM 7020-TRAN-STEP THRU 7020-EXIT                            
088900             VARYING WT-IX FROM 1 BY 1                                    
089000             UNTIL WT-IX > WS-TRAN-COUNT                                  
089100     END-IF.                                                              
089200 7010-EXIT.                                                               
089300     EXIT.                                                                
089400                                                                          
089500* A TRANSACTION IS EXPORTED UNDER THIS ACCOUNT ONLY WHEN THIS             
089600* ACCOUNT OWNS THE PRIMARY SPLIT -- OTHERWISE IT IS SKIPPED HERE          
089700* AND PICKED UP LATER WHEN THE OUTER LOOP REACHES ITS OWNING              
089800* ACCOUNT (2003 DIALECT -- NO DUPLICATION ACROSS SECTIONS).               
089900 7020-TRAN-STEP.                                                          
090000     PERFORM 7025-RESOLVE-PRIMARY-SPLIT THRU 7025-EXIT.                   
090100     IF WS-PRIME-FOUND AND                                                
090200             (WT-ACCOUNT-GUID(WT-IX WS-PRIME-IX) = WA-GUID(WA-IX))        
090300         PERFORM 7500-EXPORT-ONE-TRAN THRU 7500-EXIT                      
090400     END-IF.                                                              
090500 7020-EXIT.                                                               
090600     EXIT.                                                                
090700                                                                          
090800* PRIMARY-SPLIT RESOLUTION (SPEC BUSINESS RULE - QIF PER-                 
090900* TRANSACTION EXPORT RULE, STEP 1).  SCANNING THE TRANSACTION'S           
091000* SPLITS BACK-TO-FRONT, THE PRIMARY SPLIT IS THE LAST ONE WHOSE           
091100* ACCOUNT IS NOT DOUBLE-ENTRY.  A TRANSACTION IS WRITTEN UNDER            
091200* THAT SPLIT'S ACCOUNT ONLY (2003 DIALECT -- NO DUPLICATION).             
091300 7025-RESOLVE-PRIMARY-SPLIT.                                              
091400     SET WS-PRIME-FOUND-SW TO 'N'.                                        
091500     SET WS-PRIME-IX TO 0.                                                
091600     PERFORM 7028-CHECK-SPLIT-BACKWARD THRU 7028-EXIT                     
091700         VARYING WT-SIX FROM WT-SPLIT-COUNT(WT-IX) BY -1                  
091800         UNTIL (WT-SIX < 1) OR (WS-PRIME-FOUND).                          
091900 7025-EXIT.                                                               
092000     EXIT.                                                                
092100                                                                          
092200* ONE STEP OF THE BACKWARD SCAN -- FIRST NON-DOUBLE-ENTRY SPLIT           
092300* FOUND WINS BECAUSE WT-SIX COUNTS DOWN, NOT UP.                          
092400 7028-CHECK-SPLIT-BACKWARD.                                               
092500     MOVE WT-ACCOUNT-GUID(WT-IX WT-SIX) TO WP-GUID.                       
092600     PERFORM 9900-LOOKUP-ACCOUNT-BY-GUID THRU 9900-EXIT.                  
092700     IF WS-FOUND                                                          
092800         MOVE WS-LOOK-IX TO WS-DE-CHECK-IX                                
092900         PERFORM 4260-IS-DOUBLE-ENTRY THRU 4260-EXIT                      
093000         IF NOT WS-IS-DBL-ENTRY                                           
093100             SET WS-PRIME-IX TO WT-SIX                                    
093200             SET WS-PRIME-FOUND-SW TO 'Y'                                 
093300         END-IF                                                           
093400     END-IF.                                                              
093500 7028-EXIT.                                                               
093600     EXIT.                                                                
093700                                                                          
093800* EXPORT ONE TRANSACTION AGAINST THE CURRENT ACCOUNT (WA-IX),             
093900* USING THE SPLIT LOCATED AT WS-PRIME-IX AS THE PRIMARY SPLIT.            
094000 7500-EXPORT-ONE-TRAN.                                                    
094100*        D LINE -- POSTED DATE, MM/DD/YYYY.                               
094200     MOVE WT-DATE-POSTED(WT-IX) TO QE-DATE-IN.                            
094300     STRING QE-MM DELIMITED BY SIZE '/' DELIMITED BY SIZE                 
094400            QE-DD DELIMITED BY SIZE '/' DELIMITED BY SIZE                 
094500            QE-YYYY DELIMITED BY SIZE                                     
094600         INTO QE-DATE-EDIT                                                
094700     END-STRING.                                                          
094800     MOVE SPACES TO WS-LINE-OUT.                                          
094900     STRING 'D' DELIMITED BY SIZE                                         
095000            QE-DATE-EDIT DELIMITED BY SIZE                                
095100         INTO WS-LINE-OUT                                                 
095200     END-STRING.                                                          
095300     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
095400                                                                          
095500*        U AND T LINES -- BOTH CARRY THE PRIMARY SPLIT'S AMOUNT.          
095600*        QUICKEN USES U FOR DISPLAY, T FOR THE ACTUAL TRANSFER            
095700*        AMOUNT; THE TWO ARE ALWAYS IDENTICAL ON IMPORT.                  
095800     MOVE WT-AMOUNT(WT-IX WS-PRIME-IX) TO QE-AMOUNT-IN.                   
095900     PERFORM 9200-EDIT-AMOUNT THRU 9200-EXIT.                             
096000     MOVE SPACES TO WS-LINE-OUT.                                          
096100     STRING 'U' DELIMITED BY SIZE                                         
096200            QE-AMOUNT-EDIT DELIMITED BY SIZE                              
096300         INTO WS-LINE-OUT                                                 
096400     END-STRING.                                                          
096500     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
096600     MOVE SPACES TO WS-LINE-OUT.                                          
096700     STRING 'T' DELIMITED BY SIZE                                         
096800            QE-AMOUNT-EDIT DELIMITED BY SIZE                              
096900         INTO WS-LINE-OUT                                                 
097000     END-STRING.                                                          
097100     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
097200                                                                          
097300*        C LINE -- CLEARED STATUS.  ONLY 'c' (CLEARED) OR 'y'             
097400*        (RECONCILED) EARN A C* MARK; A BLANK RECON-STATUS WRITES         
097500*        NO C LINE AT ALL.                                                
097600     IF (WT-RECON-STATUS(WT-IX WS-PRIME-IX) = 'c') OR                     
097700        (WT-RECON-STATUS(WT-IX WS-PRIME-IX) = 'y')                        
097800         MOVE 'C*' TO WS-LINE-OUT                                         
097900         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
098000     END-IF.                                                              
098100                                                                          
098200*        N LINE -- CHECK/REFERENCE NUMBER, OMITTED WHEN BLANK.            
098300     IF WT-REF(WT-IX) NOT = SPACES                                        
098400         MOVE SPACES TO WS-LINE-OUT                                       
098500         STRING 'N' DELIMITED BY SIZE                                     
098600                WT-REF(WT-IX) DELIMITED BY SIZE                           
098700             INTO WS-LINE-OUT                                             
098800         END-STRING                                                       
098900         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
099000     END-IF.                                                              
099100                                                                          
099200     PERFORM 7535-CAPTURE-ALT-MEMO THRU 7535-EXIT.                        
099300     PERFORM 7540-RESOLVE-MEMO-PAYEE THRU 7540-EXIT.                      
099400     IF WM-PAYEE-PART NOT = SPACES                                        
099500         MOVE SPACES TO WS-LINE-OUT                                       
099600         STRING 'P' DELIMITED BY SIZE                                     
099700                WM-PAYEE-PART DELIMITED BY SIZE                           
099800             INTO WS-LINE-OUT                                             
099900         END-STRING                                                       
100000         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
100100     END-IF.                                                              
100200     IF WM-MEMO-PART NOT = SPACES                                         
100300         MOVE SPACES TO WS-LINE-OUT                                       
100400         STRING 'M' DELIMITED BY SIZE                                     
100500                WM-MEMO-PART DELIMITED BY SIZE                            
100600             INTO WS-LINE-OUT                                             
100700         END-STRING                                                       
100800         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
100900     END-IF.                                                              
101000                                                                          
101100     PERFORM 7520-BUILD-CATEGORY-LINES THRU 7520-EXIT.                    
101200                                                                          
101300     MOVE '^' TO WS-LINE-OUT.                                             
101400     PERFORM 9800-WRITE-LINE THRU 9800-EXIT.                              
101500 7500-EXIT.                                                               
101600     EXIT.                                                                
101700                                                                          
101800* SPLIT-VS-SIMPLE-TRANSFER RULE (SPEC BUSINESS RULE - QIF PER-            
101900* TRANSACTION EXPORT RULE, STEPS 2/3).  TWO SPLITS OR FEWER IS A          
102000* SIMPLE TRANSFER -- ONE L LINE, NO S/E/$ DETAIL.  MORE THAN TWO          
102100* IS A SPLIT TRANSACTION -- EVERY NON-PRIMARY SPLIT GETS AN S/E/$         
102200* TRIPLE, AND THE FIRST ONE ALSO CARRIES THE L LINE.                      
102300 7520-BUILD-CATEGORY-LINES.                                               
102400     IF WT-SPLIT-COUNT(WT-IX) NOT > 2                                     
102500         SET WT-SIX TO 1                                                  
102600         PERFORM 7522-OTHER-SPLIT-OF-TWO THRU 7522-EXIT                   
102700             VARYING WT-SIX FROM 1 BY 1                                   
102800             UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX)                         
102900     ELSE                                                                 
103000         SET WS-FIRST-OTHER-SW TO 'N'                                     
103100         SET WT-SIX TO 1                                                  
103200         PERFORM 7525-SPLIT-LINE-STEP THRU 7525-EXIT                      
103300             VARYING WT-SIX FROM 1 BY 1                                   
103400             UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX)                         
103500     END-IF.                                                              
103600 7520-EXIT.                                                               
103700     EXIT.                                                                
103800                                                                          
103900* THE SINGLE OTHER SPLIT OF A TWO-SPLIT TRANSACTION -- ONE L LINE,        
104000* NO S/E/$ DETAIL.                                                        
104100 7522-OTHER-SPLIT-OF-TWO.                                                 
104200     IF WT-SIX NOT = WS-PRIME-IX                                          
104300         PERFORM 7530-CATEGORY-NAME-FOR THRU 7530-EXIT                    
104400         MOVE SPACES TO WS-LINE-OUT                                       
104500         STRING 'L' DELIMITED BY SIZE                                     
104600                WS-CATEGORY-NAME DELIMITED BY SIZE                        
104700             INTO WS-LINE-OUT                                             
104800         END-STRING                                                       
104900         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
105000     END-IF.                                                              
105100 7522-EXIT.                                                               
105200     EXIT.                                                                
105300                                                                          
105400* ONE S/E/$ TRIPLE FOR A NON-PRIMARY SPLIT OF A >2-SPLIT                  
105500* TRANSACTION.  THE FIRST NON-PRIMARY SPLIT ENCOUNTERED ALSO              
105600* CARRIES THE L LINE, WS-FIRST-OTHER-SW REMEMBERS WHETHER THAT HAS        
105700* ALREADY HAPPENED FOR THIS TRANSACTION.                                  
105800 7525-SPLIT-LINE-STEP.                                                    
105900     IF WT-SIX NOT = WS-PRIME-IX                                          
106000         PERFORM 7530-CATEGORY-NAME-FOR THRU 7530-EXIT                    
106100         IF NOT WS-FIRST-OTHER-FOUND                                      
106200             MOVE SPACES TO WS-LINE-OUT                                   
106300             STRING 'L' DELIMITED BY SIZE                                 
106400                    WS-CATEGORY-NAME DELIMITED BY SIZE                    
106500                 INTO WS-LINE-OUT                                         
106600             END-STRING                                                   
106700             PERFORM 9800-WRITE-LINE THRU 9800-EXIT                       
106800             SET WS-FIRST-OTHER-SW TO 'Y'                                 
106900         END-IF                                                           
107000         MOVE SPACES TO WS-LINE-OUT                                       
107100         STRING 'S' DELIMITED BY SIZE                                     
107200                WS-CATEGORY-NAME DELIMITED BY SIZE                        
107300             INTO WS-LINE-OUT                                             
107400         END-STRING                                                       
107500         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
107600         IF WT-MEMO(WT-IX WT-SIX) NOT = SPACES                            
107700             MOVE SPACES TO WS-LINE-OUT                                   
107800             STRING 'E' DELIMITED BY SIZE                                 
107900                    WT-MEMO(WT-IX WT-SIX) DELIMITED BY SIZE               
108000                 INTO WS-LINE-OUT                                         
108100             END-STRING                                                   
108200             PERFORM 9800-WRITE-LINE THRU 9800-EXIT                       
108300         END-IF                                                           
108400         COMPUTE QE-AMOUNT-IN = WT-AMOUNT(WT-IX WT-SIX) * -1              
108500         PERFORM 9200-EDIT-AMOUNT THRU 9200-EXIT                          
108600         MOVE SPACES TO WS-LINE-OUT                                       
108700         STRING '$' DELIMITED BY SIZE                                     
108800                QE-AMOUNT-EDIT DELIMITED BY SIZE                          
108900             INTO WS-LINE-OUT                                             
109000         END-STRING                                                       
109100         PERFORM 9800-WRITE-LINE THRU 9800-EXIT                           
109200     END-IF.                                                              
109300 7525-EXIT.                                                               
109400     EXIT.                                                                
109500                                                                          
109600* CATEGORY/LINK TARGET RENDERING (SPEC BUSINESS RULE - QIF PER-           
109700* TRANSACTION EXPORT RULE, STEP 4/5).  A DOUBLE-ENTRY TARGET              
109800* RENDERS ITS PLAIN COLON-DELIMITED NAME; A NON-DOUBLE-ENTRY              
109900* TARGET (A TRANSFER TO ANOTHER REAL ACCOUNT) IS BRACKETED.               
110000 7530-CATEGORY-NAME-FOR.                                                  
110100     MOVE WT-ACCOUNT-GUID(WT-IX WT-SIX) TO WP-GUID.                       
110200     PERFORM 9900-LOOKUP-ACCOUNT-BY-GUID THRU 9900-EXIT.                  
110300     IF WS-FOUND                                                          
110400         MOVE WS-LOOK-IX TO WS-DE-CHECK-IX                                
110500         PERFORM 4260-IS-DOUBLE-ENTRY THRU 4260-EXIT                      
110600         IF WS-IS-DBL-ENTRY                                               
110700             MOVE WA-FULL-NAME(WS-LOOK-IX) TO WS-CATEGORY-NAME            
110800         ELSE                                                             
110900             MOVE SPACES TO WS-CATEGORY-NAME                              
111000             STRING '[' DELIMITED BY SIZE                                 
111100                    WA-FULL-NAME(WS-LOOK-IX) DELIMITED BY SIZE            
111200                    ']' DELIMITED BY SIZE                                 
111300                 INTO WS-CATEGORY-NAME                                    
111400             END-STRING                                                   
111500         END-IF                                                           
111600     ELSE                                                                 
111700         MOVE 'Unknown' TO WS-CATEGORY-NAME                               
111800     END-IF.                                                              
111900 7530-EXIT.                                                               
112000     EXIT.                                                                
112100                                                                          
112200* ALTERNATIVE-MEMO CAPTURE (SPEC BUSINESS RULE - QIF PER-                 
112300* TRANSACTION EXPORT RULE, STEP 3).  A TWO-SPLIT (OR FEWER)               
112400* TRANSACTION'S OTHER SPLIT DOES NOT GET AN E-MEMO LINE OF ITS            
112500* OWN (SEE 7522), SO ITS MEMO IS HELD HERE AS A FALLBACK FOR              
112600* 7540 WHEN THE CURRENT ACCOUNT'S OWN SPLIT HAS NO MEMO.  MUST            
112700* RUN BEFORE 7540-RESOLVE-MEMO-PAYEE.                                     
112800 7535-CAPTURE-ALT-MEMO.                                                   
112900     MOVE SPACES TO WM-ALT-MEMO.                                          
113000     IF WT-SPLIT-COUNT(WT-IX) NOT > 2                                     
113100         SET WT-SIX TO 1                                                  
113200         PERFORM 7537-ALT-MEMO-STEP THRU 7537-EXIT                        
113300             VARYING WT-SIX FROM 1 BY 1                                   
113400             UNTIL WT-SIX > WT-SPLIT-COUNT(WT-IX)                         
113500     END-IF.                                                              
113600 7535-EXIT.                                                               
113700     EXIT.                                                                
113800                                                                          
113900* KEEP THE LAST NON-PRIMARY SPLIT'S MEMO SEEN, IN CASE THE                
114000* PRIMARY SPLIT'S OWN MEMO IS BLANK.                                      
114100 7537-ALT-MEMO-STEP.                                                      
114200     IF WT-SIX NOT = WS-PRIME-IX                                          
114300         MOVE WT-MEMO(WT-IX WT-SIX) TO WM-ALT-MEMO                        
114400     END-IF.                                                              
114500 7537-EXIT.                                                               
114600     EXIT.                                                                
114700                                                                          
114800* MEMO/PAYEE RESOLUTION ORDER (SPEC BUSINESS RULE - QIF PER-              
114900* TRANSACTION EXPORT RULE, STEP 6).  PAYEE DEFAULTS TO THE FULL           
115000* TRANSACTION DESCRIPTION.  MEMO IS THE CURRENT ACCOUNT'S OWN             
115100* SPLIT MEMO IF PRESENT, ELSE THE ALTERNATIVE MEMO CAPTURED BY            
115200* 7535.  ONLY WHEN BOTH ARE BLANK, AND ONLY WHEN THE MEMO-FROM-           
115300* DESCRIPTION OPTION IS ON, IS THE DESCRIPTION ITSELF SPLIT (SEE          
115400* 7545) TO DERIVE A MEMO AND A PAYEE.                                     
115500 7540-RESOLVE-MEMO-PAYEE.                                                 
115600     MOVE WT-DESCRIPTION(WT-IX) TO WM-PAYEE-PART.                         
115700     MOVE WT-MEMO(WT-IX WS-PRIME-IX) TO WM-MEMO-PART.                     
115800     IF WM-MEMO-PART = SPACES                                             
115900         MOVE WM-ALT-MEMO TO WM-MEMO-PART                                 
116000     END-IF.                                                              
116100     IF (WM-MEMO-PART = SPACES) AND WS-SPLIT-MEMO-FROM-DESC               
116200         PERFORM 7545-SPLIT-DESCRIPTION THRU 7545-EXIT                    
116300     END-IF.                                                              
116400 7540-EXIT.                                                               
116500     EXIT.                                                                
116600                                                                          
116700* DESCRIPTION-SPLIT FALLBACK (SPEC BUSINESS RULE - QIF PER-               
116800* TRANSACTION EXPORT RULE, STEP 6C).  TRY ' AT ' FIRST, THEN              
116900* ' FROM ', THEN ' VIA ', IN THAT PRIORITY ORDER.  THE FIRST ONE          
117000* PRESENT IN THE DESCRIPTION (WITH AT LEAST ONE CHARACTER AFTER           
117100* IT) SPLITS THE TEXT: MEMO GETS THE PART BEFORE, PAYEE GETS THE          
117200* PART AFTER WITH ITS FIRST LETTER CAPITALIZED.  IF NONE MATCH,           
117300* THE FULL DESCRIPTION STAYS THE PAYEE AND THE MEMO STAYS BLANK.          
117400*    2014-03-19  RSH  NOT ON OVERFLOW NEVER FIRES ON A MISSING            
117500*                      DELIMITER -- UNSTRING JUST DUMPS THE WHOLE         
117600*                      SOURCE INTO WM-MEMO-PART AND STAYS "NOT            
117700*                      OVERFLOW" -- SO THE SPLIT-FOUND SWITCH WAS         
117800*                      COMING ON FOR EVERY DESCRIPTION.  TALLY THE        
117900*                      DELIMITER FIRST, UNSTRING ONLY WHEN IT IS          
118000*                      ACTUALLY PRESENT (REQ GC-094)                      
118100 7545-SPLIT-DESCRIPTION.                                                  
118200     MOVE WT-DESCRIPTION(WT-IX) TO WM-SOURCE.                             
118300     SET WM-SPLIT-FOUND-SW TO 'N'.                                        
118400     MOVE ZERO TO WS-DELIM-COUNT.                                         
118500     INSPECT WM-SOURCE TALLYING WS-DELIM-COUNT FOR ALL ' AT '.            
118600     IF WS-DELIM-COUNT > 0                                                
118700         UNSTRING WM-SOURCE DELIMITED BY ' AT '                           
118800                 INTO WM-MEMO-PART, WM-PAYEE-PART                         
118900         END-UNSTRING                                                     
119000         SET WM-SPLIT-FOUND-SW TO 'Y'                                     
119100     END-IF.                                                              
119200     IF NOT WM-SPLIT-FOUND                                                
119300         MOVE ZERO TO WS-DELIM-COUNT                                      
119400         INSPECT WM-SOURCE TALLYING WS-DELIM-COUNT                        
119500             FOR ALL ' FROM '                                             
119600         IF WS-DELIM-COUNT > 0                                            
119700             UNSTRING WM-SOURCE DELIMITED BY ' FROM '                     
119800                     INTO WM-MEMO-PART, WM-PAYEE-PART                     
119900             END-UNSTRING                                                 
120000             SET WM-SPLIT-FOUND-SW TO 'Y'                                 
120100         END-IF                                                           
120200     END-IF.                                                              
120300     IF NOT WM-SPLIT-FOUND                                                
120400         MOVE ZERO TO WS-DELIM-COUNT                                      
120500         INSPECT WM-SOURCE TALLYING WS-DELIM-COUNT FOR ALL ' VIA '        
120600         IF WS-DELIM-COUNT > 0                                            
120700             UNSTRING WM-SOURCE DELIMITED BY ' VIA '                      
120800                     INTO WM-MEMO-PART, WM-PAYEE-PART                     
120900             END-UNSTRING                                                 
121000             SET WM-SPLIT-FOUND-SW TO 'Y'                                 
121100         END-IF                                                           
121200     END-IF.                                                              
121300     IF WM-SPLIT-FOUND                                                    
121400         PERFORM 7560-CAPITALIZE-FIRST THRU 7560-EXIT                     
121500     ELSE                                                                 
121600         MOVE WT-DESCRIPTION(WT-IX) TO WM-PAYEE-PART                      
121700         MOVE SPACES TO WM-MEMO-PART                                      
121800     END-IF.                                                              
121900 7545-EXIT.                                                               
122000     EXIT.                                                                
122100                                                                          
122200* UPPERCASE THE FIRST LETTER OF A PAYEE DERIVED FROM A LOWER-CASE         
122300* MEMO PREFIX -- SPLITTING A MEMO ON A COLON CAN LEAVE THE PAYEE          
122400* PART LOOKING LIKE A SENTENCE FRAGMENT OTHERWISE.                        
122500 7560-CAPITALIZE-FIRST.                                                   
122600     INSPECT WM-PAYEE-PART(1:1)                                           
122700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
122800 7560-EXIT.                                                               
122900     EXIT.                                                                
123000                                                                          
123100* --------------------------------------------------------------          
123200* AMOUNT EDIT -- SUPPRESSED-ZERO, TWO-DECIMAL, LEADING-SIGN               
123300* PICTURE, US MONEY CONVENTION (SPEC BUSINESS RULE).                      
123400* --------------------------------------------------------------          
123500 9200-EDIT-AMOUNT.                                                        
123600     MOVE QE-AMOUNT-IN TO QE-AMOUNT-EDIT.                                 
123700 9200-EXIT.                                                               
123800     EXIT.                                                                
123900                                                                          
124000* ALL QIF OUTPUT, WHETHER A LIST GROUP LINE, A TRANSACTION FIELD          
124100* OR A GROUP TERMINATOR, PASSES THROUGH THIS ONE PARAGRAPH -- THE         
124200* SINGLE WRITE STATEMENT IN THE WHOLE PROGRAM.                            
124300 9800-WRITE-LINE.                                                         
124400     MOVE WS-LINE-OUT TO QIF-OUT-REC.                                     
124500     WRITE QIF-OUT-REC.                                                   
124600 9800-EXIT.                                                               
124700     EXIT.                                                                
